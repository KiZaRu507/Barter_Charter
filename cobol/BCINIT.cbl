000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCINIT                                        *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 1 - LOADS THE COMMODITY AND GAME     *
000600*                 PARAMETER DECKS, VALIDATES THEM, PRICES EVERY *
000700*                 COMMODITY OFF THE BASE COMMODITY, SEEDS EVERY *
000800*                 TEAM WITH ITS STARTING PORTFOLIO, AND WRITES  *
000900*                 THE ROUND-ZERO LOGS AND THE OPENING GAME      *
001000*                 MASTER (GAMESTAT) FOR JOB STEP 2 (BCROUND).   *
001100******************************************************************
001200 PROGRAM-ID.    BCINIT.
001300 AUTHOR.        D R MARKOWSKI.
001400 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001500 DATE-WRITTEN.  03/10/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*----------------------------------------------------------------*
002100*  DATE       BY    REQUEST    DESCRIPTION                      *
002200*----------------------------------------------------------------*
002300*  03/10/87   DRM   INIT-001   ORIGINAL CODING. COMMODITY DECK  *
002400*                             LOAD, BASE PRICING, SEED LOGIC.   *
002500*  03/22/87   DRM   INIT-002   ADDED ALLOCATION/HOLDING BAND    *
002600*                             CALCULATION PER ECON DEPT SPEC.   *
002700*  04/02/87   DRM   INIT-003   FIXED TRUNCATION ON BAND MULT    *
002800*                             WHEN RATIO EXCEEDS BASE TARGET.   *
002900*  06/14/88   PTW   INIT-011   ADDED DUPLICATE-NAME CHECK ON    *
003000*                             COMMODITY DECK PER AUDIT FINDING. *
003100*  09/30/88   PTW   INIT-012   BASE COMMODITY NOW FORCED TO     *
003200*                             RATIO 1 REGARDLESS OF INPUT DECK. *
003300*  02/11/90   JKL   INIT-019   REWORKED SLOT TABLE BUILD - OLD  *
003400*                             VERSION OVERFLOWED ON 20 COMMODS. *
003500*  11/05/91   JKL   INIT-024   WRITE ROUND-ZERO PRICE SNAPSHOT  *
003600*                             SEPARATELY FROM COMMODITY LOG.    *
003700*  05/18/93   RBC   INIT-031   GAMEPARM NOW CARRIES TARGET      *
003800*                             VALUE HINT - DEFAULTS TO 2 MIL.   *
003900*  08/09/94   RBC   INIT-033   VALIDATE TEAM COUNT POSITIVE     *
004000*                             BEFORE TEAM TABLE BUILD.          *
004100*  01/23/96   MHN   INIT-040   CLEANED UP SLOT ROTATION SO TWO  *
004200*                             TEAMS NEVER GET IDENTICAL EXTRAS. *
004300*  07/02/97   MHN   INIT-044   GAMESTAT HEADER ROW NOW CARRIES  *
004400*                             THE GLOBAL SNAPSHOT COUNTER.      *
004500*  10/14/98   SAY   INIT-051   Y2K REMEDIATION - DATE-WRITTEN   *
004600*                             AND RUN-DATE FIELDS REVIEWED,     *
004700*                             NO 2-DIGIT YEAR STORAGE FOUND.    *
004800*  03/02/99   SAY   INIT-052   Y2K SIGN-OFF - NO FURTHER DATE   *
004900*                             ARITHMETIC IN THIS PROGRAM.       *
005000*  11/19/00   CFT   INIT-058   ALLOC BAND FLOOR OF 1 MULTIPLE   *
005100*                             WAS NOT ENFORCED WHEN B WAS TINY. *
005200*  02/14/02   DWT   INIT-061   FILE-STATUS AND EOF SWITCHES     *
005300*                             BROKEN OUT TO 77-LEVELS PER SHOP  *
005400*                             STANDARD - WERE GROUPED UNDER 01. *
005500*  03/01/02   DWT   INIT-062   FILE-STATUS 77-ITEMS RETYPED 9(02)*
005600*                             TO MATCH SHOP CONVENTION - WERE    *
005700*                             X(02) AT INIT-061.                 *
005800*  03/15/02   DWT   INIT-063   ROUND-ZERO SNAPSHOT ROWS WERE      *
005900*                             NUMBERED OFF THE SNAPSHOT COUNTER - *
006000*                             TRADE-INDEX NOW COMES OFF THE SAME  *
006100*                             COUNTER AS THE TRADE LOG (ZERO AT   *
006200*                             INIT), SO ALL ROWS OF A SNAPSHOT    *
006300*                             SHARE ONE TRADE-INDEX VALUE.        *
006400******************************************************************
006500 
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-370.
006900 OBJECT-COMPUTER.   IBM-370.
007000 SPECIAL-NAMES.
007100     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
007200     UPSI-0 IS BCI-RERUN-SWITCH.
007300 
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT COMMDEFS-FILE    ASSIGN TO COMMDEFS
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-COMMDEFS.
007900*
008000     SELECT GAMEPARM-FILE    ASSIGN TO GAMEPARM
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-GAMEPARM.
008300*
008400     SELECT GAMESTAT-FILE    ASSIGN TO GAMESTAT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-GAMESTAT.
008700*
008800     SELECT COMMLOG-FILE     ASSIGN TO COMMLOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-COMMLOG.
009100*
009200     SELECT PORTLOG-FILE     ASSIGN TO PORTLOG
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FS-PORTLOG.
009500*
009600     SELECT PRICEHST-FILE    ASSIGN TO PRICEHST
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-PRICEHST.
009900 
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  COMMDEFS-FILE
010300     RECORD CONTAINS 30 CHARACTERS
010400     DATA RECORD IS COMMDEFS-REC.
010500 01  COMMDEFS-REC.
010600     05  CD-COMMODITY-NAME      PIC X(20).
010700     05  CD-BASE-RATIO          PIC 9(05).
010800     05  FILLER                 PIC X(05).
010900 
011000 FD  GAMEPARM-FILE
011100     RECORD CONTAINS 80 CHARACTERS
011200     DATA RECORD IS GAMEPARM-REC.
011300 01  GAMEPARM-REC.
011400     05  GP-REC-TYPE            PIC X(01).
011500*        'H' = HEADER ROW, 'R' = ROUND NEWS ROW (READ BY BCROUND)
011600     05  GP-BASE-COMMODITY-NAME PIC X(20).
011700     05  GP-TEAM-COUNT          PIC 9(03).
011800     05  GP-TARGET-VALUE-HINT   PIC 9(09)V9(02).
011900     05  FILLER                 PIC X(45).
012000 
012100 FD  GAMESTAT-FILE
012200     RECORD CONTAINS 180 CHARACTERS
012300     DATA RECORD IS GAMESTAT-REC.
012400 01  GAMESTAT-REC.
012500     05  GS-REC-TYPE            PIC X(01).
012600*        'H' = HEADER ROW, 'C' = COMMODITY ROW, 'T' = TEAM ROW
012700     05  GS-HEADER-BODY         PIC X(174).
012800     05  FILLER                 PIC X(05).
012900 
013000 FD  COMMLOG-FILE
013100     RECORD CONTAINS 56 CHARACTERS
013200     DATA RECORD IS COMMLOG-REC.
013300 01  COMMLOG-REC.
013400     05  CL-ROUND-NO            PIC 9(03).
013500     05  CL-COMMODITY-NAME      PIC X(20).
013600     05  CL-PRICE-RS            PIC S9(07)V9(02)
013700                                SIGN IS LEADING SEPARATE CHARACTER.
013800     05  CL-RATIO               PIC 9(05).
013900     05  CL-HOLD-MIN            PIC 9(07).
014000     05  CL-HOLD-MAX            PIC 9(07).
014100     05  FILLER                 PIC X(04).
014200 
014300 FD  PORTLOG-FILE
014400     RECORD CONTAINS 192 CHARACTERS
014500     DATA RECORD IS PORTLOG-REC.
014600 01  PORTLOG-REC.
014700     05  PL-ROUND-NO            PIC 9(03).
014800     05  PL-TEAM-NAME           PIC X(20).
014900     05  PL-TOTAL-VALUE-RS      PIC S9(09)V9(02)
015000                                SIGN IS LEADING SEPARATE CHARACTER.
015100     05  PL-TOTAL-VALUE-BASE    PIC S9(07)V9(04)
015200                                SIGN IS LEADING SEPARATE CHARACTER.
015300     05  PL-UNITS-COL OCCURS 20 TIMES
015400                                PIC 9(07).
015500     05  FILLER                 PIC X(05).
015600
015700 FD  PRICEHST-FILE
015800     RECORD CONTAINS 42 CHARACTERS
015900     DATA RECORD IS PRICEHST-REC.
016000 01  PRICEHST-REC.
016100     05  PH-TRADE-INDEX         PIC 9(05).
016200     05  PH-ROUND-NO            PIC 9(03).
016300     05  PH-COMMODITY-NAME      PIC X(20).
016400     05  PH-PRICE-RS            PIC S9(07)V9(02)
016500                                SIGN IS LEADING SEPARATE CHARACTER.
016600     05  FILLER                 PIC X(04).
016700 
016800 WORKING-STORAGE SECTION.
016900******************************************************************
017000*  FILE STATUS AND RUN SWITCHES                                 *
017100******************************************************************
017200 77  FS-COMMDEFS                PIC 9(02) VALUE ZEROES.
017300 77  FS-GAMEPARM                PIC 9(02) VALUE ZEROES.
017400 77  FS-GAMESTAT                PIC 9(02) VALUE ZEROES.
017500 77  FS-COMMLOG                 PIC 9(02) VALUE ZEROES.
017600 77  FS-PORTLOG                 PIC 9(02) VALUE ZEROES.
017700 77  FS-PRICEHST                PIC 9(02) VALUE ZEROES.
017800
017900 77  WS-COMMDEFS-EOF            PIC X(01) VALUE "N".
018000     88  SW-COMMDEFS-EOF-Y              VALUE "Y".
018100 77  WS-GAMEPARM-EOF            PIC X(01) VALUE "N".
018200     88  SW-GAMEPARM-EOF-Y              VALUE "Y".
018300 77  WS-ABORT-RUN               PIC X(01) VALUE "N".
018400     88  SW-ABORT-RUN-Y                 VALUE "Y".
018500
018600******************************************************************
018700*  PRACTICAL TABLE LIMITS - SMALL IN-MEMORY TABLES ONLY          *
018800******************************************************************
018900 78  WS-MAX-COMMODITIES         VALUE 20.
019000 78  WS-MAX-TEAMS               VALUE 50.
019100 78  WS-MAX-SLOTS               VALUE 500.
019200 78  WS-SLOT-ROTATE-PRIME       VALUE 7919.
019300 
019400******************************************************************
019500*  BUSINESS CONSTANTS - BARTER CHARTER PRICING AND BAND RULES    *
019600******************************************************************
019700 78  WS-BASE-PRICE-RS           VALUE 1000.00.
019800 78  WS-ALLOC-MIN-PCT           VALUE 0.85.
019900 78  WS-ALLOC-MAX-PCT           VALUE 1.15.
020000 78  WS-HOLD-MIN-PCT            VALUE 0.70.
020100 78  WS-HOLD-MAX-PCT            VALUE 1.30.
020200 78  WS-DEFAULT-TARGET-VALUE    VALUE 2000000.00.
020300 
020400 01  WS-SUBSCRIPTS.
020500     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
020600     05  WS-IDX-SLOT            PIC S9(04) COMP VALUE ZERO.
020700     05  WS-IDX-PICK            PIC S9(04) COMP VALUE ZERO.
020800     05  WS-IDX-WRAP            PIC S9(04) COMP VALUE ZERO.
020900     05  WS-TEAM-SEQ-DISP       PIC 9(02) VALUE ZERO.
021000     05  FILLER                 PIC X(06) VALUE SPACES.
021100 
021200 01  WS-COUNTERS.
021300     05  WS-COMMODITY-COUNT     PIC S9(04) COMP VALUE ZERO.
021400     05  WS-TEAM-COUNT          PIC S9(04) COMP VALUE ZERO.
021500     05  WS-BASE-COMM-IDX       PIC S9(04) COMP VALUE ZERO.
021600     05  WS-SLOT-COUNT          PIC S9(06) COMP VALUE ZERO.
021700     05  WS-GLOBAL-SNAPSHOT-CTR PIC S9(05) COMP VALUE ZERO.
021800     05  FILLER                 PIC X(06) VALUE SPACES.
021900 
022000******************************************************************
022100*  COMMODITY DEFINITION TABLE - LOADED FROM COMMDEFS DECK        *
022200******************************************************************
022300 01  WS-COMMODITY-TABLE.
022400     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
022500                            DEPENDING ON WS-COMMODITY-COUNT
022600                            INDEXED BY IDX-COMMODITY.
022700         10  WS-COMM-NAME         PIC X(20).
022800         10  WS-COMM-BASE-RATIO   PIC 9(05).
022900         10  WS-COMM-PRICE-RS     PIC S9(07)V9(02).
023000         10  WS-COMM-ALLOC-MIN    PIC 9(07).
023100         10  WS-COMM-ALLOC-MAX    PIC 9(07).
023200         10  WS-COMM-HOLD-MIN     PIC 9(07).
023300         10  WS-COMM-HOLD-MAX     PIC 9(07).
023400         10  WS-COMM-IS-BASE      PIC X(01).
023500             88  SW-COMM-IS-BASE-Y          VALUE "Y".
023600         10  WS-COMM-ALLOC-MIN-MULT PIC 9(07).
023700         10  WS-COMM-ALLOC-MAX-MULT PIC 9(07).
023800         10  WS-COMM-HOLD-MIN-MULT  PIC 9(07).
023900         10  WS-COMM-HOLD-MAX-MULT  PIC 9(07).
024000         10  WS-COMM-SLOT-CAPACITY  PIC 9(07).
024100         10  WS-COMM-SLOT-START-IDX PIC 9(06).
024200     05  FILLER                 PIC X(04).
024300
024400******************************************************************
024500*  FLAT TABLE REDEFINITION - USED WHEN SCANNING BY RAW POSITION  *
024600*  RATHER THAN THROUGH THE NAMED SUBFIELDS ABOVE.                *
024700******************************************************************
024800 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
024900     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
025000                           DEPENDING ON WS-COMMODITY-COUNT.
025100         10  WS-COMM-RAW-BYTES    PIC X(68).
025200     05  FILLER                 PIC X(04).
025300
025400******************************************************************
025500*  TEAM PORTFOLIO TABLE - SEEDED BY THIS PROGRAM                 *
025600******************************************************************
025700 01  WS-TEAM-TABLE.
025800     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
025900                       DEPENDING ON WS-TEAM-COUNT
026000                       INDEXED BY IDX-TEAM.
026100         10  WS-TEAM-NAME         PIC X(20).
026200         10  WS-TEAM-PENALTY-RS   PIC S9(09)V9(02).
026300         10  WS-TEAM-HOLDING OCCURS 20 TIMES
026400                            PIC 9(07).
026500     05  FILLER                 PIC X(04).
026600
026700 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
026800     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
026900                           DEPENDING ON WS-TEAM-COUNT.
027000         10  WS-TEAM-RAW-BYTES    PIC X(169).
027100     05  FILLER                 PIC X(04).
027200 
027300******************************************************************
027400*  PORTFOLIO-SEED WORKING FIELDS                                *
027500******************************************************************
027600 01  WS-SEED-WORK.
027700     05  WS-SEED-S              PIC S9(09) COMP VALUE ZERO.
027800     05  WS-SEED-B              PIC S9(09)V9(04) VALUE ZERO.
027900     05  WS-SEED-LOWER          PIC S9(09) COMP VALUE ZERO.
028000     05  WS-SEED-UPPER          PIC S9(09) COMP VALUE ZERO.
028100     05  WS-SEED-K-TOTAL        PIC S9(09) COMP VALUE ZERO.
028200     05  WS-SEED-K-EXTRA        PIC S9(09) COMP VALUE ZERO.
028300     05  WS-SEED-RATIO          PIC S9(07) COMP VALUE ZERO.
028400     05  WS-SEED-TEMP-DEC       PIC S9(09)V9(04) VALUE ZERO.
028500     05  WS-SEED-REMAINDER      PIC S9(09) COMP VALUE ZERO.
028600     05  WS-SEED-START          PIC S9(06) COMP VALUE ZERO.
028700     05  FILLER                 PIC X(12) VALUE SPACES.
028800 
028900 01  WS-SLOT-TABLE.
029000     05  WS-SLOT-ENTRY OCCURS 500 TIMES
029100                       INDEXED BY IDX-SLOT.
029200         10  WS-SLOT-COMM-IDX     PIC 9(04).
029300     05  FILLER                 PIC X(04).
029400
029500 01  WS-GAMEPARM-HEADER.
029600     05  WS-BASE-COMMODITY-NAME PIC X(20) VALUE SPACES.
029700     05  WS-TARGET-VALUE-HINT   PIC 9(09)V9(02) VALUE ZERO.
029800     05  FILLER                 PIC X(04) VALUE SPACES.
029900
030000******************************************************************
030100*  GAMESTAT MASTER ROWS BUILT FOR OUTPUT                        *
030200******************************************************************
030300 01  WS-GAMESTAT-HEADER-ROW.
030400     05  WSH-REC-TYPE           PIC X(01) VALUE "H".
030500     05  WSH-BASE-COMMODITY     PIC X(20) VALUE SPACES.
030600     05  WSH-COMMODITY-COUNT    PIC 9(03) VALUE ZERO.
030700     05  WSH-TEAM-COUNT         PIC 9(03) VALUE ZERO.
030800     05  WSH-CURRENT-ROUND      PIC 9(03) VALUE ZERO.
030900     05  WSH-TRADE-COUNTER      PIC 9(05) VALUE ZERO.
031000     05  WSH-SNAPSHOT-COUNTER   PIC 9(05) VALUE ZERO.
031100     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02) VALUE ZERO.
031200     05  FILLER                 PIC X(129) VALUE SPACES.
031300 
031400 01  WS-GAMESTAT-COMMODITY-ROW.
031500     05  WSC-REC-TYPE           PIC X(01) VALUE "C".
031600     05  WSC-SEQ-NO             PIC 9(03) VALUE ZERO.
031700     05  WSC-COMMODITY-NAME     PIC X(20) VALUE SPACES.
031800     05  WSC-BASE-RATIO         PIC 9(05) VALUE ZERO.
031900     05  WSC-PRICE-RS           PIC S9(07)V9(02)
032000                                SIGN IS LEADING SEPARATE CHARACTER
032100                                VALUE ZERO.
032200     05  WSC-ALLOC-MIN          PIC 9(07) VALUE ZERO.
032300     05  WSC-ALLOC-MAX          PIC 9(07) VALUE ZERO.
032400     05  WSC-HOLD-MIN           PIC 9(07) VALUE ZERO.
032500     05  WSC-HOLD-MAX           PIC 9(07) VALUE ZERO.
032600     05  WSC-IS-BASE            PIC X(01) VALUE "N".
032700     05  FILLER                 PIC X(112) VALUE SPACES.
032800 
032900 01  WS-GAMESTAT-TEAM-ROW.
033000     05  WST-REC-TYPE           PIC X(01) VALUE "T".
033100     05  WST-SEQ-NO             PIC 9(03) VALUE ZERO.
033200     05  WST-TEAM-NAME          PIC X(20) VALUE SPACES.
033300     05  WST-PENALTY-RS         PIC S9(09)V9(02)
033400                                SIGN IS LEADING SEPARATE CHARACTER
033500                                VALUE ZERO.
033600     05  WST-HOLDING-COL OCCURS 20 TIMES
033700                                PIC 9(07) VALUE ZERO.
033800     05  FILLER                 PIC X(04) VALUE SPACES.
033900 
034000******************************************************************
034100*  RAW-BYTE VIEW OF THE TEAM ROW - USED WHEN THE TEAM ROW IS      *
034200*  MOVED WHOLE TO THE GAMESTAT-REC BUFFER FOR WRITE               *
034300******************************************************************
034400 01  WS-GAMESTAT-TEAM-ROW-RED REDEFINES WS-GAMESTAT-TEAM-ROW.
034500     05  WSTR-FIXED-PORTION     PIC X(24).
034600     05  WSTR-HOLDING-RAW OCCURS 20 TIMES
034700                                PIC X(07).
034800     05  FILLER                 PIC X(04).
034900 
035000 PROCEDURE DIVISION.
035100 MAIN-PARAGRAPH.
035200     PERFORM 100000-start-load-commodities
035300        THRU 100000-finish-load-commodities
035400 
035500     IF SW-ABORT-RUN-Y
035600         DISPLAY "BCINIT - RUN ABORTED ON VALIDATION ERROR"
035700         GO TO MAIN-PARAGRAPH-EXIT
035800     END-IF
035900 
036000     PERFORM 150000-start-load-gameparm
036100        THRU 150000-finish-load-gameparm
036200 
036300     IF SW-ABORT-RUN-Y
036400         DISPLAY "BCINIT - RUN ABORTED ON VALIDATION ERROR"
036500         GO TO MAIN-PARAGRAPH-EXIT
036600     END-IF
036700 
036800     PERFORM 200000-start-price-commodities
036900        THRU 200000-finish-price-commodities
037000 
037100     PERFORM 250000-start-build-teams
037200        THRU 250000-finish-build-teams
037300 
037400     PERFORM 300000-start-seed-portfolios
037500        THRU 300000-finish-seed-portfolios
037600 
037700     PERFORM 400000-start-write-open-state
037800        THRU 400000-finish-write-open-state
037900 
038000 MAIN-PARAGRAPH-EXIT.
038100     STOP RUN.
038200 
038300*----------------------------------------------------------------*
038400*  LOAD AND VALIDATE THE COMMODITY DEFINITION DECK               *
038500*----------------------------------------------------------------*
038600 100000-start-load-commodities.
038700     OPEN INPUT COMMDEFS-FILE
038800 
038900     IF FS-COMMDEFS NOT = "00"
039000         DISPLAY "BCINIT - CANNOT OPEN COMMDEFS, STATUS "
039100                 FS-COMMDEFS
039200         SET SW-ABORT-RUN-Y TO TRUE
039300         GO TO 100000-finish-load-commodities
039400     END-IF
039500 
039600     MOVE ZERO TO WS-COMMODITY-COUNT
039700 
039800     PERFORM 110000-start-read-one-commodity
039900        THRU 110000-finish-read-one-commodity
040000       UNTIL SW-COMMDEFS-EOF-Y
040100 
040200     CLOSE COMMDEFS-FILE
040300 
040400     IF WS-COMMODITY-COUNT = ZERO
040500         DISPLAY "BCINIT - NO COMMODITIES ON COMMDEFS"
040600         SET SW-ABORT-RUN-Y TO TRUE
040700     END-IF
040800 100000-finish-load-commodities.
040900     EXIT.
041000 
041100 110000-start-read-one-commodity.
041200     READ COMMDEFS-FILE
041300         AT END
041400             SET SW-COMMDEFS-EOF-Y TO TRUE
041500         NOT AT END
041600             PERFORM 120000-start-store-commodity
041700                THRU 120000-finish-store-commodity
041800     END-READ.
041900 110000-finish-read-one-commodity.
042000     EXIT.
042100 
042200 120000-start-store-commodity.
042300     IF CD-BASE-RATIO = ZERO
042400         DISPLAY "BCINIT - RATIO MUST BE POSITIVE FOR "
042500                 CD-COMMODITY-NAME
042600         SET SW-ABORT-RUN-Y TO TRUE
042700         GO TO 120000-finish-store-commodity
042800     END-IF
042900 
043000     PERFORM 121000-start-check-duplicate
043100        THRU 121000-finish-check-duplicate
043200 
043300     IF SW-ABORT-RUN-Y
043400         GO TO 120000-finish-store-commodity
043500     END-IF
043600 
043700     ADD 1 TO WS-COMMODITY-COUNT
043800     SET IDX-COMMODITY TO WS-COMMODITY-COUNT
043900 
044000     MOVE CD-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
044100     MOVE CD-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
044200     MOVE "N"               TO WS-COMM-IS-BASE (IDX-COMMODITY)
044300 120000-finish-store-commodity.
044400     EXIT.
044500 
044600 121000-start-check-duplicate.                                    INIT-011
044700     IF WS-COMMODITY-COUNT = ZERO
044800         GO TO 121000-finish-check-duplicate
044900     END-IF
045000
045100     PERFORM 121500-start-check-one-commodity
045200        THRU 121500-finish-check-one-commodity
045300        VARYING IDX-COMMODITY FROM 1 BY 1
045400          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
045500 121000-finish-check-duplicate.
045600     EXIT.
045700
045800 121500-start-check-one-commodity.
045900     IF WS-COMM-NAME (IDX-COMMODITY) = CD-COMMODITY-NAME
046000         DISPLAY "BCINIT - DUPLICATE COMMODITY NAME "
046100                 CD-COMMODITY-NAME
046200         SET SW-ABORT-RUN-Y TO TRUE
046300     END-IF.
046400 121500-finish-check-one-commodity.
046500     EXIT.
046600 
046700*----------------------------------------------------------------*
046800*  LOAD THE GAME PARAMETER DECK - HEADER ROW ONLY IN THIS STEP   *
046900*----------------------------------------------------------------*
047000 150000-start-load-gameparm.                                      INIT-031
047100     OPEN INPUT GAMEPARM-FILE
047200 
047300     IF FS-GAMEPARM NOT = "00"
047400         DISPLAY "BCINIT - CANNOT OPEN GAMEPARM, STATUS "
047500                 FS-GAMEPARM
047600         SET SW-ABORT-RUN-Y TO TRUE
047700         GO TO 150000-finish-load-gameparm
047800     END-IF
047900 
048000     READ GAMEPARM-FILE
048100         AT END
048200             DISPLAY "BCINIT - GAMEPARM HAS NO HEADER ROW"
048300             SET SW-ABORT-RUN-Y TO TRUE
048400         NOT AT END
048500             MOVE GP-BASE-COMMODITY-NAME
048600                             TO WS-BASE-COMMODITY-NAME
048700             MOVE GP-TEAM-COUNT
048800                             TO WS-TEAM-COUNT
048900             MOVE GP-TARGET-VALUE-HINT
049000                             TO WS-TARGET-VALUE-HINT
049100     END-READ
049200 
049300     CLOSE GAMEPARM-FILE
049400 
049500     IF WS-TARGET-VALUE-HINT = ZERO
049600         MOVE WS-DEFAULT-TARGET-VALUE TO WS-TARGET-VALUE-HINT
049700     END-IF
049800 
049900     IF WS-TEAM-COUNT = ZERO
050000         DISPLAY "BCINIT - TEAM COUNT MUST BE POSITIVE"
050100         SET SW-ABORT-RUN-Y TO TRUE
050200         GO TO 150000-finish-load-gameparm
050300     END-IF
050400 
050500     PERFORM 160000-start-locate-base-commodity
050600        THRU 160000-finish-locate-base-commodity.
050700 150000-finish-load-gameparm.
050800     EXIT.
050900 
051000 160000-start-locate-base-commodity.                              INIT-012
051100     MOVE ZERO TO WS-BASE-COMM-IDX
051200
051300     PERFORM 161000-start-check-one-name
051400        THRU 161000-finish-check-one-name
051500        VARYING IDX-COMMODITY FROM 1 BY 1
051600          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
051700
051800     IF WS-BASE-COMM-IDX = ZERO
051900         DISPLAY "BCINIT - BASE COMMODITY NOT ON COMMDEFS DECK"
052000         SET SW-ABORT-RUN-Y TO TRUE
052100         GO TO 160000-finish-locate-base-commodity
052200     END-IF
052300
052400     SET IDX-COMMODITY TO WS-BASE-COMM-IDX
052500     MOVE "Y" TO WS-COMM-IS-BASE (IDX-COMMODITY)
052600     MOVE 1   TO WS-COMM-BASE-RATIO (IDX-COMMODITY).
052700 160000-finish-locate-base-commodity.
052800     EXIT.
052900
053000 161000-start-check-one-name.
053100     IF WS-COMM-NAME (IDX-COMMODITY) = WS-BASE-COMMODITY-NAME
053200         MOVE IDX-COMMODITY TO WS-BASE-COMM-IDX
053300     END-IF.
053400 161000-finish-check-one-name.
053500     EXIT.
053600 
053700*----------------------------------------------------------------*
053800*  PRICING - DERIVE RUPEE PRICE OF EVERY COMMODITY FROM RATIO    *
053900*----------------------------------------------------------------*
054000 200000-start-price-commodities.
054100     PERFORM 210000-start-price-one-commodity
054200        THRU 210000-finish-price-one-commodity
054300        VARYING IDX-COMMODITY FROM 1 BY 1
054400          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
054500 200000-finish-price-commodities.
054600     EXIT.
054700 
054800 210000-start-price-one-commodity.                                INIT-012
054900     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
055000         MOVE 1              TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
055100         MOVE WS-BASE-PRICE-RS
055200                             TO WS-COMM-PRICE-RS (IDX-COMMODITY)
055300         GO TO 210000-finish-price-one-commodity
055400     END-IF
055500 
055600     IF WS-COMM-BASE-RATIO (IDX-COMMODITY) = ZERO
055700         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
055800     END-IF
055900 
056000     COMPUTE WS-COMM-PRICE-RS (IDX-COMMODITY) ROUNDED =
056100             WS-BASE-PRICE-RS / WS-COMM-BASE-RATIO (IDX-COMMODITY).
056200 210000-finish-price-one-commodity.
056300     EXIT.
056400 
056500*----------------------------------------------------------------*
056600*  BUILD THE TEAM TABLE - TEAM 1 THROUGH TEAM N                  *
056700*----------------------------------------------------------------*
056800 250000-start-build-teams.
056900     PERFORM 260000-start-build-one-team
057000        THRU 260000-finish-build-one-team
057100        VARYING IDX-TEAM FROM 1 BY 1
057200          UNTIL IDX-TEAM > WS-TEAM-COUNT.
057300 250000-finish-build-teams.
057400     EXIT.
057500 
057600 260000-start-build-one-team.
057700     MOVE IDX-TEAM TO WS-TEAM-SEQ-DISP
057800     MOVE SPACES TO WS-TEAM-NAME (IDX-TEAM)
057900     STRING "TEAM " DELIMITED BY SIZE
058000            WS-TEAM-SEQ-DISP DELIMITED BY SIZE
058100            INTO WS-TEAM-NAME (IDX-TEAM)
058200     MOVE ZERO TO WS-TEAM-PENALTY-RS (IDX-TEAM)
058300
058400     PERFORM 261000-start-zero-one-holding
058500        THRU 261000-finish-zero-one-holding
058600        VARYING IDX-COMMODITY FROM 1 BY 1
058700          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
058800 260000-finish-build-one-team.
058900     EXIT.
059000
059100 261000-start-zero-one-holding.
059200     MOVE ZERO TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY).
059300 261000-finish-zero-one-holding.
059400     EXIT.
059500 
059600*----------------------------------------------------------------*
059700*  PORTFOLIO-SEED - DETERMINISTIC STARTING PORTFOLIO             *
059800*----------------------------------------------------------------*
059900 300000-start-seed-portfolios.
060000     PERFORM 310000-start-compute-base-target
060100        THRU 310000-finish-compute-base-target
060200
060300     PERFORM 320000-start-compute-bands
060400        THRU 320000-finish-compute-bands
060500        VARYING IDX-COMMODITY FROM 1 BY 1
060600          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
060700
060800     PERFORM 330000-start-compute-totals
060900        THRU 330000-finish-compute-totals
061000
061100     PERFORM 340000-start-build-slot-table
061200        THRU 340000-finish-build-slot-table
061300
061400     PERFORM 350000-start-seed-one-team
061500        THRU 350000-finish-seed-one-team
061600        VARYING IDX-TEAM FROM 1 BY 1
061700          UNTIL IDX-TEAM > WS-TEAM-COUNT.
061800 300000-finish-seed-portfolios.
061900     EXIT.
062000 
062100 310000-start-compute-base-target.
062200*    S = ROUND(T / 1000), FLOORED AT 3 TIMES COMMODITY COUNT
062300     COMPUTE WS-SEED-S ROUNDED =
062400             WS-TARGET-VALUE-HINT / 1000
062500 
062600     COMPUTE WS-SEED-REMAINDER = WS-COMMODITY-COUNT * 3
062700     IF WS-SEED-S < WS-SEED-REMAINDER
062800         MOVE WS-SEED-REMAINDER TO WS-SEED-S
062900     END-IF
063000 
063100     COMPUTE WS-SEED-B ROUNDED = WS-SEED-S / WS-COMMODITY-COUNT.
063200 310000-finish-compute-base-target.
063300     EXIT.
063400 
063500 320000-start-compute-bands.                                      INIT-058
063600     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WS-SEED-RATIO
063700     IF WS-SEED-RATIO < 1
063800         MOVE 1 TO WS-SEED-RATIO
063900     END-IF
064000 
064100*    ALLOCATION BAND
064200     COMPUTE WS-SEED-TEMP-DEC =
064300             (WS-SEED-B * WS-ALLOC-MIN-PCT) / WS-SEED-RATIO
064400     MOVE WS-SEED-TEMP-DEC TO WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)
064500     IF WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) < 1
064600         MOVE 1 TO WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)
064700     END-IF
064800 
064900     COMPUTE WS-SEED-TEMP-DEC =
065000             (WS-SEED-B * WS-ALLOC-MAX-PCT) / WS-SEED-RATIO
065100     MOVE WS-SEED-TEMP-DEC TO WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY)
065200     IF WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) <
065300        WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) + 1
065400         COMPUTE WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) =
065500                 WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) + 1
065600     END-IF
065700 
065800     COMPUTE WS-COMM-ALLOC-MIN (IDX-COMMODITY) =
065900             WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) * WS-SEED-RATIO
066000     COMPUTE WS-COMM-ALLOC-MAX (IDX-COMMODITY) =
066100             WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) * WS-SEED-RATIO
066200 
066300*    HOLDING BAND
066400     COMPUTE WS-SEED-TEMP-DEC =
066500             (WS-SEED-B * WS-HOLD-MIN-PCT) / WS-SEED-RATIO
066600     MOVE WS-SEED-TEMP-DEC TO WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY)
066700     IF WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) < 1
066800         MOVE 1 TO WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY)
066900     END-IF
067000 
067100     COMPUTE WS-SEED-TEMP-DEC =
067200             (WS-SEED-B * WS-HOLD-MAX-PCT) / WS-SEED-RATIO
067300     MOVE WS-SEED-TEMP-DEC TO WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY)
067400     IF WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) <
067500        WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) + 1
067600         COMPUTE WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) =
067700                 WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) + 1
067800     END-IF
067900 
068000     COMPUTE WS-COMM-HOLD-MIN (IDX-COMMODITY) =
068100             WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) * WS-SEED-RATIO
068200     COMPUTE WS-COMM-HOLD-MAX (IDX-COMMODITY) =
068300             WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) * WS-SEED-RATIO
068400 
068500     COMPUTE WS-COMM-SLOT-CAPACITY (IDX-COMMODITY) =
068600             (WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) -
068700              WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)).
068800 320000-finish-compute-bands.
068900     EXIT.
069000 
069100 330000-start-compute-totals.
069200     MOVE ZERO TO WS-SEED-LOWER
069300     MOVE ZERO TO WS-SEED-UPPER
069400
069500     PERFORM 331000-start-accumulate-one-band
069600        THRU 331000-finish-accumulate-one-band
069700        VARYING IDX-COMMODITY FROM 1 BY 1
069800          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
069900
070000     MOVE WS-SEED-S TO WS-SEED-K-TOTAL
070100     IF WS-SEED-K-TOTAL < WS-SEED-LOWER
070200         MOVE WS-SEED-LOWER TO WS-SEED-K-TOTAL
070300     END-IF
070400     IF WS-SEED-K-TOTAL > WS-SEED-UPPER
070500         MOVE WS-SEED-UPPER TO WS-SEED-K-TOTAL
070600     END-IF
070700 
070800     COMPUTE WS-SEED-K-EXTRA = WS-SEED-K-TOTAL - WS-SEED-LOWER
070900     IF WS-SEED-K-EXTRA < ZERO
071000         MOVE ZERO TO WS-SEED-K-EXTRA
071100     END-IF
071200     IF WS-SEED-K-EXTRA > (WS-SEED-UPPER - WS-SEED-LOWER)
071300         COMPUTE WS-SEED-K-EXTRA = WS-SEED-UPPER - WS-SEED-LOWER
071400     END-IF.
071500 330000-finish-compute-totals.
071600     EXIT.
071700
071800 331000-start-accumulate-one-band.
071900     ADD WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) TO WS-SEED-LOWER
072000     ADD WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) TO WS-SEED-UPPER.
072100 331000-finish-accumulate-one-band.
072200     EXIT.
072300
072400*----------------------------------------------------------------*
072500*  BUILD THE SLOT LIST - ONE ENTRY PER EXTRA-ALLOCATION SLOT     *
072600*----------------------------------------------------------------*
072700 340000-start-build-slot-table.                                   INIT-019
072800     MOVE ZERO TO WS-SLOT-COUNT
072900
073000     PERFORM 341000-start-build-slots-for-commodity
073100        THRU 341000-finish-build-slots-for-commodity
073200        VARYING IDX-COMMODITY FROM 1 BY 1
073300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
073400
073500     IF WS-SLOT-COUNT = ZERO
073600         MOVE ZERO TO WS-SEED-K-EXTRA
073700     END-IF.
073800 340000-finish-build-slot-table.
073900     EXIT.
074000
074100 341000-start-build-slots-for-commodity.
074200     MOVE WS-SLOT-COUNT TO WS-SEED-START
074300     ADD 1 TO WS-SEED-START
074400     MOVE WS-SEED-START TO WS-COMM-SLOT-START-IDX
074500                           (IDX-COMMODITY)
074600
074700     PERFORM 342000-start-fill-one-slot
074800        THRU 342000-finish-fill-one-slot
074900        WS-COMM-SLOT-CAPACITY (IDX-COMMODITY) TIMES.
075000 341000-finish-build-slots-for-commodity.
075100     EXIT.
075200
075300 342000-start-fill-one-slot.
075400     IF WS-SLOT-COUNT < WS-MAX-SLOTS
075500         ADD 1 TO WS-SLOT-COUNT
075600         SET IDX-SLOT TO WS-SLOT-COUNT
075700         MOVE IDX-COMMODITY
075800                     TO WS-SLOT-COMM-IDX (IDX-SLOT)
075900     END-IF.
076000 342000-finish-fill-one-slot.
076100     EXIT.
076200
076300*----------------------------------------------------------------*
076400*  SEED ONE TEAM - MINIMUM HOLDINGS PLUS A DETERMINISTIC SET OF  *
076500*  EXTRA SLOTS, PICKED BY ROTATING THE SLOT LIST BY A FIXED      *
076600*  STEP PER TEAM SEQUENCE NUMBER, THEN CLAMPED TO THE HOLDING    *
076700*  BAND.                                                        *
076800*----------------------------------------------------------------*
076900 350000-start-seed-one-team.                                      INIT-040
077000     PERFORM 351000-start-init-one-holding
077100        THRU 351000-finish-init-one-holding
077200        VARYING IDX-COMMODITY FROM 1 BY 1
077300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
077400
077500     IF WS-SEED-K-EXTRA > ZERO
077600         COMPUTE WS-SEED-REMAINDER =
077700                 (IDX-TEAM - 1) * WS-SLOT-ROTATE-PRIME
077800         DIVIDE WS-SEED-REMAINDER BY WS-SLOT-COUNT
077900             GIVING WS-IDX-WRAP
078000             REMAINDER WS-SEED-START
078100         MOVE WS-SEED-START TO WS-IDX-PICK
078200
078300         PERFORM 352000-start-seed-one-extra-slot
078400            THRU 352000-finish-seed-one-extra-slot
078500            WS-SEED-K-EXTRA TIMES
078600     END-IF
078700
078800     PERFORM 353000-start-clamp-one-holding
078900        THRU 353000-finish-clamp-one-holding
079000        VARYING IDX-COMMODITY FROM 1 BY 1
079100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
079200 350000-finish-seed-one-team.
079300     EXIT.
079400
079500 351000-start-init-one-holding.
079600     MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)
079700         TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY).
079800 351000-finish-init-one-holding.
079900     EXIT.
080000
080100 352000-start-seed-one-extra-slot.
080200     ADD 1 TO WS-IDX-PICK
080300     IF WS-IDX-PICK > WS-SLOT-COUNT
080400         MOVE 1 TO WS-IDX-PICK
080500     END-IF
080600     SET IDX-SLOT TO WS-IDX-PICK
080700     MOVE WS-SLOT-COMM-IDX (IDX-SLOT) TO WS-IDX-COMM
080800     SET IDX-COMMODITY TO WS-IDX-COMM
080900     ADD WS-COMM-BASE-RATIO (IDX-COMMODITY)
081000         TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY).
081100 352000-finish-seed-one-extra-slot.
081200     EXIT.
081300
081400 353000-start-clamp-one-holding.
081500     IF WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) <
081600        WS-COMM-HOLD-MIN (IDX-COMMODITY)
081700         MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)
081800             TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
081900     END-IF
082000     IF WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) >
082100        WS-COMM-HOLD-MAX (IDX-COMMODITY)
082200         MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)
082300             TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
082400     END-IF.
082500 353000-finish-clamp-one-holding.
082600     EXIT.
082700
082800*----------------------------------------------------------------*
082900*  WRITE THE OPENING GAME MASTER (GAMESTAT) AND ROUND-0 LOGS     *
083000*----------------------------------------------------------------*
083100 400000-start-write-open-state.                                   INIT-044
083200     OPEN OUTPUT GAMESTAT-FILE
083300     OPEN OUTPUT COMMLOG-FILE
083400     OPEN OUTPUT PORTLOG-FILE
083500     OPEN OUTPUT PRICEHST-FILE
083600
083700     MOVE ZERO TO WS-GLOBAL-SNAPSHOT-CTR
083800
083900     MOVE WS-BASE-COMMODITY-NAME  TO WSH-BASE-COMMODITY
084000     MOVE WS-COMMODITY-COUNT      TO WSH-COMMODITY-COUNT
084100     MOVE WS-TEAM-COUNT           TO WSH-TEAM-COUNT
084200     MOVE ZERO                    TO WSH-CURRENT-ROUND
084300     MOVE ZERO                    TO WSH-TRADE-COUNTER
084400     MOVE ZERO                    TO WSH-SNAPSHOT-COUNTER
084500     MOVE WS-TARGET-VALUE-HINT    TO WSH-TARGET-VALUE-HINT
084600
084700     MOVE WS-GAMESTAT-HEADER-ROW  TO GAMESTAT-REC
084800     WRITE GAMESTAT-REC
084900
085000     PERFORM 410000-start-write-commodity-row
085100        THRU 410000-finish-write-commodity-row
085200        VARYING IDX-COMMODITY FROM 1 BY 1
085300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
085400
085500     PERFORM 420000-start-write-team-row
085600        THRU 420000-finish-write-team-row
085700        VARYING IDX-TEAM FROM 1 BY 1
085800          UNTIL IDX-TEAM > WS-TEAM-COUNT
085900     ADD 1 TO WS-GLOBAL-SNAPSHOT-CTR
086000     PERFORM 431000-start-log-one-commodity-round0
086100        THRU 431000-finish-log-one-commodity-round0
086200        VARYING IDX-COMMODITY FROM 1 BY 1
086300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
086400
086500     PERFORM 450000-start-write-round0-portlog
086600        THRU 450000-finish-write-round0-portlog
086700        VARYING IDX-TEAM FROM 1 BY 1
086800          UNTIL IDX-TEAM > WS-TEAM-COUNT
086900
087000     CLOSE GAMESTAT-FILE
087100     CLOSE COMMLOG-FILE
087200     CLOSE PORTLOG-FILE
087300     CLOSE PRICEHST-FILE.
087400 400000-finish-write-open-state.
087500     EXIT.
087600
087700 410000-start-write-commodity-row.
087800     MOVE IDX-COMMODITY TO WSC-SEQ-NO
087900     MOVE WS-COMM-NAME (IDX-COMMODITY)      TO WSC-COMMODITY-NAME
088000     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WSC-BASE-RATIO
088100     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO WSC-PRICE-RS
088200     MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)  TO WSC-ALLOC-MIN
088300     MOVE WS-COMM-ALLOC-MAX (IDX-COMMODITY)  TO WSC-ALLOC-MAX
088400     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO WSC-HOLD-MIN
088500     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO WSC-HOLD-MAX
088600     MOVE WS-COMM-IS-BASE (IDX-COMMODITY)    TO WSC-IS-BASE
088700 
088800     MOVE WS-GAMESTAT-COMMODITY-ROW TO GAMESTAT-REC
088900     WRITE GAMESTAT-REC.
089000 410000-finish-write-commodity-row.
089100     EXIT.
089200 
089300 420000-start-write-team-row.
089400     MOVE IDX-TEAM TO WST-SEQ-NO
089500     MOVE WS-TEAM-NAME (IDX-TEAM)       TO WST-TEAM-NAME
089600     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WST-PENALTY-RS
089700
089800     PERFORM 421000-start-copy-one-holding
089900        THRU 421000-finish-copy-one-holding
090000        VARYING IDX-COMMODITY FROM 1 BY 1
090100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
090200
090300     MOVE WS-GAMESTAT-TEAM-ROW TO GAMESTAT-REC
090400     WRITE GAMESTAT-REC.
090500 420000-finish-write-team-row.
090600     EXIT.
090700
090800 421000-start-copy-one-holding.
090900     MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
091000         TO WST-HOLDING-COL (IDX-COMMODITY).
091100 421000-finish-copy-one-holding.
091200     EXIT.
091300
091400 430000-start-write-round0-commlog.
091500     MOVE ZERO                              TO CL-ROUND-NO
091600     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO CL-COMMODITY-NAME
091700     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO CL-PRICE-RS
091800     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO CL-RATIO
091900     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO CL-HOLD-MIN
092000     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO CL-HOLD-MAX
092100     WRITE COMMLOG-REC.
092200 430000-finish-write-round0-commlog.
092300     EXIT.
092400 
092500 440000-start-write-snapshot0.                                    INIT-024
092600     MOVE WSH-TRADE-COUNTER                TO PH-TRADE-INDEX
092700     MOVE ZERO                            TO PH-ROUND-NO
092800     MOVE WS-COMM-NAME (IDX-COMMODITY)    TO PH-COMMODITY-NAME
092900     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY) TO PH-PRICE-RS
093000     WRITE PRICEHST-REC.
093100 440000-finish-write-snapshot0.
093200     EXIT.
093300
093400 431000-start-log-one-commodity-round0.
093500     PERFORM 430000-start-write-round0-commlog
093600        THRU 430000-finish-write-round0-commlog
093700     PERFORM 440000-start-write-snapshot0
093800        THRU 440000-finish-write-snapshot0.
093900 431000-finish-log-one-commodity-round0.
094000     EXIT.
094100
094200 450000-start-write-round0-portlog.
094300     MOVE ZERO                      TO PL-ROUND-NO
094400     MOVE WS-TEAM-NAME (IDX-TEAM)   TO PL-TEAM-NAME
094500     PERFORM 460000-start-value-team
094600        THRU 460000-finish-value-team
094700
094800     PERFORM 451000-start-copy-one-unit
094900        THRU 451000-finish-copy-one-unit
095000        VARYING IDX-COMMODITY FROM 1 BY 1
095100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
095200
095300     WRITE PORTLOG-REC.
095400 450000-finish-write-round0-portlog.
095500     EXIT.
095600
095700 451000-start-copy-one-unit.
095800     MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
095900         TO PL-UNITS-COL (IDX-COMMODITY).
096000 451000-finish-copy-one-unit.
096100     EXIT.
096200
096300*----------------------------------------------------------------*
096400*  VALUATION - USED ONLY FOR THE ROUND-0 PORTFOLIO LOG HERE      *
096500*----------------------------------------------------------------*
096600 460000-start-value-team.
096700     MOVE ZERO TO PL-TOTAL-VALUE-RS
096800     MOVE ZERO TO PL-TOTAL-VALUE-BASE
096900
097000     PERFORM 461000-start-value-one-holding
097100        THRU 461000-finish-value-one-holding
097200        VARYING IDX-COMMODITY FROM 1 BY 1
097300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
097400 460000-finish-value-team.
097500     EXIT.
097600
097700 461000-start-value-one-holding.
097800     COMPUTE PL-TOTAL-VALUE-RS ROUNDED =
097900             PL-TOTAL-VALUE-RS +
098000             (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
098100              WS-COMM-PRICE-RS (IDX-COMMODITY))
098200
098300     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
098400         COMPUTE PL-TOTAL-VALUE-BASE ROUNDED =
098500                 PL-TOTAL-VALUE-BASE +
098600                 WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
098700     ELSE
098800         IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
098900             COMPUTE PL-TOTAL-VALUE-BASE ROUNDED =
099000                     PL-TOTAL-VALUE-BASE +
099100                     (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
099200                      WS-COMM-BASE-RATIO (IDX-COMMODITY))
099300         END-IF
099400     END-IF.
099500 461000-finish-value-one-holding.
099600     EXIT.
099700
099800
