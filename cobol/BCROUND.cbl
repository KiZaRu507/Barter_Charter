000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCROUND                                       *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 2 - READS THE OPENING GAME MASTER    *
000600*                 (GAMESTAT) WRITTEN BY BCINIT AND THE ROUND    *
000700*                 NEWS ROWS ON GAMEPARM, DRIVES EVERY ROUND OF  *
000800*                 THE SIMULATION AGAINST THE TRADE TRANSACTION  *
000900*                 DECK, RE-PRICES AND RE-RATIOS COMMODITIES     *
001000*                 AFTER EVERY ACCEPTED TRADE, ASSESSES END OF   *
001100*                 ROUND PENALTIES, AND WRITES THE UPDATED GAME  *
001200*                 MASTER (GAMESTT2) FOR JOB STEP 3 (BCBOARD).   *
001300******************************************************************
001400 PROGRAM-ID.    BCROUND.
001500 AUTHOR.        P T WOZNIAK.
001600 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001700 DATE-WRITTEN.  04/18/1987.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*----------------------------------------------------------------*
002300*  DATE       BY    REQUEST    DESCRIPTION                      *
002400*----------------------------------------------------------------*
002500*  04/18/87   PTW   RND-001   ORIGINAL CODING. ROUND DRIVER,    *
002600*                             TRADE VALIDATION AND APPLY.       *
002700*  05/02/87   PTW   RND-002   ADDED DEMAND/RATIO UPDATE AND     *
002800*                             RE-PRICING AFTER EACH TRADE.      *
002900*  07/19/88   PTW   RND-009   ADDED PAIR-PER-ROUND CHECK - DESK *
003000*                             WAS ACCEPTING TWO TRADES SAME     *
003100*                             PAIR IN ONE ROUND.                *
003200*  11/30/88   JKL   RND-013   END-ROUND PENALTY ENGINE ADDED -  *
003300*                             NO-TRADE AND BAND-VIOLATION.      *
003400*  03/08/90   JKL   RND-018   CIRCUIT BREAKER NOW KEYED OFF THE *
003500*                             ROUND-OPEN RATIO, NOT PRIOR TRADE.*
003600*  09/21/91   RBC   RND-023   FIXED SUFFICIENCY CHECK ORDER -   *
003700*                             GIVE LEG VALIDATED BEFORE RECEIVE.*
003800*  02/14/93   RBC   RND-027   PRICE SNAPSHOT NOW WRITTEN AFTER  *
003900*                             EVERY ACCEPTED TRADE, NOT BATCHED.*
004000*  06/06/94   MHN   RND-032   END-ROUND MADE IDEMPOTENT PER     *
004100*                             AUDIT FINDING ON RERUN JOBS.      *
004200*  12/01/95   MHN   RND-036   TRADE-ID COUNTER CARRIED FORWARD  *
004300*                             ON GAMESTT2 HEADER ROW.           *
004400*  10/09/98   SAY   RND-041   Y2K REMEDIATION - NO 2-DIGIT YEAR *
004500*                             STORAGE FOUND IN THIS PROGRAM.    *
004600*  03/02/99   SAY   RND-042   Y2K SIGN-OFF - NO FURTHER DATE    *
004700*                             ARITHMETIC IN THIS PROGRAM.       *
004800*  08/14/00   CFT   RND-047   BAND-VIOLATION CHECK NOW SKIPS A  *
004900*                             BOUND OF ZERO PER ECON DEPT RULE. *
005000*  02/14/02   DWT   RND-050   PRICEHST LAYOUT REORDERED TO      *
005100*                             MATCH BCINIT - PRICE-RS WAS       *
005200*                             COMING IN GARBLED ON ROUND-0 ROW. *
005300*  02/14/02   DWT   RND-051   ROUND NEWS TEXT OFF GAMEPARM NOW   *
005400*                             CAPTURED AND LOGGED TO THE SYSOUT. *
005500*  02/14/02   DWT   RND-052   FILE-STATUS AND EOF SWITCHES      *
005600*                             BROKEN OUT TO 77-LEVELS PER SHOP   *
005700*                             STANDARD - WERE GROUPED UNDER 01.  *
005800*  03/01/02   DWT   RND-053   GAMESTAT HEADER/COMMODITY/TEAM     *
005900*                             ROWS WERE BEING SPLIT OFF A SINGLE *
006000*                             MOVE INTO SEPARATE RECEIVERS - EACH*
006100*                             RECEIVER GOT THE WHOLE BODY, NOT A *
006200*                             SLICE. NOW ONE GROUP MOVE PER ROW, *
006300*                             MATCHING THE WRITE SIDE.           *
006400*  03/01/02   DWT   RND-054   FILE-STATUS 77-ITEMS RETYPED 9(02) *
006500*                             TO MATCH SHOP CONVENTION - WERE    *
006600*                             X(02) AT RND-052.                  *
006700*  03/15/02   DWT   RND-055   PRICE SNAPSHOT ROWS WERE NUMBERED   *
006800*                             OFF A ROW COUNTER - TRADE-INDEX     *
006900*                             NOW COMES OFF THE SAME COUNTER AS   *
007000*                             TL-TRADE-ID, SO EVERY COMMODITY ROW *
007100*                             OF ONE SNAPSHOT SHARES ONE VALUE.   *
007200*  03/15/02   DWT   RND-056   TRADES TAGGED TO ROUND ZERO COULD   *
007300*                             NEVER MATCH A LATER ROUND NUMBER    *
007400*                             AND WOULD STALL THE LOOKAHEAD READ. *
007500*                             ADDED AN EXPLICIT REJECT WHEN NO    *
007600*                             ROUND IS ACTIVE.                    *
007700*  03/15/02   DWT   RND-057   DROPPED A SELF-MOVE ON THE BASE     *
007800*                             COMMODITY NAME IN THE NEW-MASTER    *
007900*                             HEADER BUILD - LEFTOVER FROM AN     *
008000*                             EARLIER EDIT, DID NOTHING.          *
008100******************************************************************
008200
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.   IBM-370.
008600 OBJECT-COMPUTER.   IBM-370.
008700 SPECIAL-NAMES.
008800     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
008900     UPSI-0 IS BCR-RERUN-SWITCH.
009000
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300     SELECT GAMEPARM-FILE    ASSIGN TO GAMEPARM
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-GAMEPARM.
009600*
009700     SELECT GAMESTAT-FILE    ASSIGN TO GAMESTAT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS FS-GAMESTAT.
010000*
010100     SELECT GAMESTT2-FILE    ASSIGN TO GAMESTT2
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-GAMESTT2.
010400*
010500     SELECT TRADEIN-FILE     ASSIGN TO TRADEIN
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-TRADEIN.
010800*
010900     SELECT TRDLOG-FILE      ASSIGN TO TRDLOG
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS FS-TRDLOG.
011200*
011300     SELECT COMMLOG-FILE     ASSIGN TO COMMLOG
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS FS-COMMLOG.
011600*
011700     SELECT PORTLOG-FILE     ASSIGN TO PORTLOG
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS FS-PORTLOG.
012000*
012100     SELECT PRICEHST-FILE    ASSIGN TO PRICEHST
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS FS-PRICEHST.
012400
012500 DATA DIVISION.
012600 FILE SECTION.
012700 FD  GAMEPARM-FILE
012800     RECORD CONTAINS 80 CHARACTERS
012900     DATA RECORD IS GAMEPARM-REC.
013000 01  GAMEPARM-REC.
013100     05  GP-REC-TYPE            PIC X(01).
013200*        'H' = HEADER ROW (SKIPPED HERE), 'R' = ROUND NEWS ROW
013300     05  GP-ROUND-NO            PIC 9(03).
013400     05  GP-NEWS-TEXT           PIC X(56).
013500     05  FILLER                 PIC X(20).
013600
013700 FD  GAMESTAT-FILE
013800     RECORD CONTAINS 180 CHARACTERS
013900     DATA RECORD IS GAMESTAT-REC.
014000 01  GAMESTAT-REC.
014100     05  GS-REC-TYPE            PIC X(01).
014200     05  GS-HEADER-BODY         PIC X(174).
014300     05  FILLER                 PIC X(05).
014400
014500 FD  GAMESTT2-FILE
014600     RECORD CONTAINS 180 CHARACTERS
014700     DATA RECORD IS GAMESTT2-REC.
014800 01  GAMESTT2-REC.
014900     05  G2-REC-TYPE            PIC X(01).
015000     05  G2-HEADER-BODY         PIC X(174).
015100     05  FILLER                 PIC X(05).
015200
015300 FD  TRADEIN-FILE
015400     RECORD CONTAINS 100 CHARACTERS
015500     DATA RECORD IS TRADEIN-REC.
015600 01  TRADEIN-REC.
015700     05  TI-ROUND-NO            PIC 9(03).
015800     05  TI-FROM-TEAM           PIC X(20).
015900     05  TI-TO-TEAM             PIC X(20).
016000     05  TI-GIVE-COMMODITY      PIC X(20).
016100     05  TI-GIVE-QTY            PIC 9(05).
016200     05  TI-RECV-COMMODITY      PIC X(20).
016300     05  TI-RECV-QTY            PIC 9(05).
016400     05  FILLER                 PIC X(07).
016500
016600 FD  TRDLOG-FILE
016700     RECORD CONTAINS 100 CHARACTERS
016800     DATA RECORD IS TRDLOG-REC.
016900 01  TRDLOG-REC.
017000     05  TL-TRADE-ID            PIC 9(05).
017100     05  TL-ROUND-NO            PIC 9(03).
017200     05  TL-FROM-TEAM           PIC X(20).
017300     05  TL-TO-TEAM             PIC X(20).
017400     05  TL-GIVE-COMMODITY      PIC X(20).
017500     05  TL-GIVE-QTY            PIC 9(05).
017600     05  TL-RECV-COMMODITY      PIC X(20).
017700     05  TL-RECV-QTY            PIC 9(05).
017800     05  FILLER                 PIC X(02).
017900
018000 FD  COMMLOG-FILE
018100     RECORD CONTAINS 56 CHARACTERS
018200     DATA RECORD IS COMMLOG-REC.
018300 01  COMMLOG-REC.
018400     05  CL-ROUND-NO            PIC 9(03).
018500     05  CL-COMMODITY-NAME      PIC X(20).
018600     05  CL-PRICE-RS            PIC S9(07)V9(02)
018700                                SIGN IS LEADING SEPARATE CHARACTER.
018800     05  CL-RATIO               PIC 9(05).
018900     05  CL-HOLD-MIN            PIC 9(07).
019000     05  CL-HOLD-MAX            PIC 9(07).
019100     05  FILLER                 PIC X(04).
019200
019300 FD  PORTLOG-FILE
019400     RECORD CONTAINS 192 CHARACTERS
019500     DATA RECORD IS PORTLOG-REC.
019600 01  PORTLOG-REC.
019700     05  PL-ROUND-NO            PIC 9(03).
019800     05  PL-TEAM-NAME           PIC X(20).
019900     05  PL-TOTAL-VALUE-RS      PIC S9(09)V9(02)
020000                                SIGN IS LEADING SEPARATE CHARACTER.
020100     05  PL-TOTAL-VALUE-BASE    PIC S9(07)V9(04)
020200                                SIGN IS LEADING SEPARATE CHARACTER.
020300     05  PL-UNITS-COL OCCURS 20 TIMES
020400                                PIC 9(07).
020500     05  FILLER                 PIC X(05).
020600
020700 FD  PRICEHST-FILE
020800     RECORD CONTAINS 42 CHARACTERS
020900     DATA RECORD IS PRICEHST-REC.
021000 01  PRICEHST-REC.
021100     05  PH-TRADE-INDEX         PIC 9(05).
021200     05  PH-ROUND-NO            PIC 9(03).
021300     05  PH-COMMODITY-NAME      PIC X(20).
021400     05  PH-PRICE-RS            PIC S9(07)V9(02)
021500                                SIGN IS LEADING SEPARATE CHARACTER.
021600     05  FILLER                 PIC X(04).
021700
021800 WORKING-STORAGE SECTION.
021900******************************************************************
022000*  FILE STATUS AND RUN SWITCHES                                 *
022100******************************************************************
022200 77  FS-GAMEPARM                PIC 9(02) VALUE ZEROES.
022300 77  FS-GAMESTAT                PIC 9(02) VALUE ZEROES.
022400 77  FS-GAMESTT2                PIC 9(02) VALUE ZEROES.
022500 77  FS-TRADEIN                 PIC 9(02) VALUE ZEROES.
022600 77  FS-TRDLOG                  PIC 9(02) VALUE ZEROES.
022700 77  FS-COMMLOG                 PIC 9(02) VALUE ZEROES.
022800 77  FS-PORTLOG                 PIC 9(02) VALUE ZEROES.
022900 77  FS-PRICEHST                PIC 9(02) VALUE ZEROES.
023000
023100 77  WS-ROUNDS-EOF              PIC X(01) VALUE "N".
023200     88  SW-ROUNDS-EOF-Y                VALUE "Y".
023300 77  WS-TRADEIN-EOF             PIC X(01) VALUE "N".
023400     88  SW-TRADEIN-EOF-Y               VALUE "Y".
023500 77  WS-TRADE-ACCEPTED          PIC X(01) VALUE "N".
023600     88  SW-TRADE-ACCEPTED-Y            VALUE "Y".
023700 77  WS-PAIR-SEEN               PIC X(01) VALUE "N".
023800     88  SW-PAIR-SEEN-Y                 VALUE "Y".
023900 77  WS-ROUND-NEWS-TEXT         PIC X(56) VALUE SPACES.
024000
024100******************************************************************
024200*  PRACTICAL TABLE LIMITS - SMALL IN-MEMORY TABLES ONLY          *
024300******************************************************************
024400 78  WS-MAX-COMMODITIES         VALUE 20.
024500 78  WS-MAX-TEAMS               VALUE 50.
024600 78  WS-MAX-TRADES-PER-ROUND    VALUE 200.
024700
024800******************************************************************
024900*  BUSINESS CONSTANTS - DEMAND/RATIO AND PENALTY RULES           *
025000******************************************************************
025100 78  WS-BASE-PRICE-RS           VALUE 1000.00.
025200 78  WS-DEMAND-SENSITIVITY      VALUE 0.5.
025300 78  WS-DEMAND-FLOOR-FACTOR     VALUE 0.1.
025400 78  WS-BREAKER-LOWER-PCT       VALUE 0.80.
025500 78  WS-BREAKER-UPPER-PCT       VALUE 1.20.
025600 78  WS-NO-TRADE-PENALTY-PCT    VALUE 0.10.
025700 78  WS-BAND-PENALTY-PCT        VALUE 0.10.
025800
025900 01  WS-SUBSCRIPTS.
026000     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
026100     05  WS-IDX-TEAM             PIC S9(04) COMP VALUE ZERO.
026200     05  WS-IDX-FROM             PIC S9(04) COMP VALUE ZERO.
026300     05  WS-IDX-TO               PIC S9(04) COMP VALUE ZERO.
026400     05  WS-IDX-GIVE-COMM        PIC S9(04) COMP VALUE ZERO.
026500     05  WS-IDX-RECV-COMM        PIC S9(04) COMP VALUE ZERO.
026600     05  FILLER                  PIC X(06) VALUE SPACES.
026700
026800 01  WS-COUNTERS.
026900     05  WS-COMMODITY-COUNT      PIC S9(04) COMP VALUE ZERO.
027000     05  WS-TEAM-COUNT           PIC S9(04) COMP VALUE ZERO.
027100     05  WS-CURRENT-ROUND        PIC S9(04) COMP VALUE ZERO.
027200     05  WS-GLOBAL-TRADE-CTR     PIC S9(05) COMP VALUE ZERO.
027300     05  WS-GLOBAL-SNAPSHOT-CTR  PIC S9(05) COMP VALUE ZERO.
027400     05  WS-ROUND-TRADE-COUNT    PIC S9(04) COMP VALUE ZERO.
027500     05  FILLER                  PIC X(06) VALUE SPACES.
027600
027700******************************************************************
027800*  COMMODITY STATE TABLE - LOADED FROM GAMESTAT, MUTATED HERE    *
027900******************************************************************
028000 01  WS-COMMODITY-TABLE.
028100     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
028200                            DEPENDING ON WS-COMMODITY-COUNT
028300                            INDEXED BY IDX-COMMODITY.
028400         10  WS-COMM-NAME           PIC X(20).
028500         10  WS-COMM-BASE-RATIO     PIC 9(05).
028600         10  WS-COMM-PRICE-RS       PIC S9(07)V9(02).
028700         10  WS-COMM-ALLOC-MIN      PIC 9(07).
028800         10  WS-COMM-ALLOC-MAX      PIC 9(07).
028900         10  WS-COMM-HOLD-MIN       PIC 9(07).
029000         10  WS-COMM-HOLD-MAX       PIC 9(07).
029100         10  WS-COMM-IS-BASE        PIC X(01).
029200             88  SW-COMM-IS-BASE-Y          VALUE "Y".
029300         10  WS-COMM-ROUND-OPEN-RATIO PIC 9(05).
029400         10  WS-COMM-NET-DEMAND     PIC S9(09) COMP.
029500     05  FILLER                 PIC X(04).
029600
029700******************************************************************
029800*  FLAT TABLE REDEFINITION - USED WHEN SCANNING BY RAW POSITION  *
029900******************************************************************
030000 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
030100     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
030200                           DEPENDING ON WS-COMMODITY-COUNT.
030300         10  WS-COMM-RAW-BYTES    PIC X(61).
030400         10  FILLER               PIC S9(09) COMP.
030500
030600******************************************************************
030700*  TEAM PORTFOLIO TABLE - LOADED FROM GAMESTAT, MUTATED HERE     *
030800******************************************************************
030900 01  WS-TEAM-TABLE.
031000     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
031100                       DEPENDING ON WS-TEAM-COUNT
031200                       INDEXED BY IDX-TEAM.
031300         10  WS-TEAM-NAME          PIC X(20).
031400         10  WS-TEAM-PENALTY-RS    PIC S9(09)V9(02).
031500         10  WS-TEAM-HOLDING OCCURS 20 TIMES
031600                            PIC 9(07).
031700         10  WS-TEAM-TRADED-FLAG   PIC X(01).
031800             88  SW-TEAM-TRADED-Y          VALUE "Y".
031900     05  FILLER                 PIC X(04).
032000
032100 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
032200     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
032300                           DEPENDING ON WS-TEAM-COUNT.
032400         10  WS-TEAM-RAW-BYTES    PIC X(170).
032500     05  FILLER                 PIC X(04).
032600
032700******************************************************************
032800*  PAIR-PER-ROUND TABLE - ACCEPTED TRADES IN THE CURRENT ROUND   *
032900******************************************************************
033000 01  WS-ROUND-TRADE-TABLE.
033100     05  WS-ROUND-TRADE-ENTRY OCCURS 1 TO 200 TIMES
033200                              DEPENDING ON WS-ROUND-TRADE-COUNT
033300                              INDEXED BY IDX-ROUND-TRADE.
033400         10  RT-FROM-IDX          PIC S9(04) COMP.
033500         10  RT-TO-IDX            PIC S9(04) COMP.
033600     05  FILLER                 PIC X(04).
033700
033800******************************************************************
033900*  RAW-BYTE VIEW OF THE PAIR TABLE - USED WHEN A SLOT IS CLEARED *
034000*  BY A STRAIGHT MOVE OF SPACES/ZEROS RATHER THAN FIELD BY FIELD *
034100******************************************************************
034200 01  WS-ROUND-TRADE-TABLE-RED REDEFINES WS-ROUND-TRADE-TABLE.
034300     05  WS-RT-RAW-SLOT OCCURS 1 TO 200 TIMES
034400                         DEPENDING ON WS-ROUND-TRADE-COUNT.
034500         10  WS-RT-RAW-BYTES      PIC X(04).
034600     05  FILLER                 PIC X(04).
034700
034800 01  WS-GAMESTAT-HEADER-ROW.
034900     05  WSH-REC-TYPE           PIC X(01) VALUE "H".
035000     05  WSH-BASE-COMMODITY     PIC X(20) VALUE SPACES.
035100     05  WSH-COMMODITY-COUNT    PIC 9(03) VALUE ZERO.
035200     05  WSH-TEAM-COUNT         PIC 9(03) VALUE ZERO.
035300     05  WSH-CURRENT-ROUND      PIC 9(03) VALUE ZERO.
035400     05  WSH-TRADE-COUNTER      PIC 9(05) VALUE ZERO.
035500     05  WSH-SNAPSHOT-COUNTER   PIC 9(05) VALUE ZERO.
035600     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02) VALUE ZERO.
035700     05  FILLER                 PIC X(129) VALUE SPACES.
035800
035900 01  WS-GAMESTAT-COMMODITY-ROW.
036000     05  WSC-REC-TYPE           PIC X(01) VALUE "C".
036100     05  WSC-SEQ-NO             PIC 9(03) VALUE ZERO.
036200     05  WSC-COMMODITY-NAME     PIC X(20) VALUE SPACES.
036300     05  WSC-BASE-RATIO         PIC 9(05) VALUE ZERO.
036400     05  WSC-PRICE-RS           PIC S9(07)V9(02)
036500                                SIGN IS LEADING SEPARATE CHARACTER
036600                                VALUE ZERO.
036700     05  WSC-ALLOC-MIN          PIC 9(07) VALUE ZERO.
036800     05  WSC-ALLOC-MAX          PIC 9(07) VALUE ZERO.
036900     05  WSC-HOLD-MIN           PIC 9(07) VALUE ZERO.
037000     05  WSC-HOLD-MAX           PIC 9(07) VALUE ZERO.
037100     05  WSC-IS-BASE            PIC X(01) VALUE "N".
037200     05  FILLER                 PIC X(112) VALUE SPACES.
037300
037400 01  WS-GAMESTAT-TEAM-ROW.
037500     05  WST-REC-TYPE           PIC X(01) VALUE "T".
037600     05  WST-SEQ-NO             PIC 9(03) VALUE ZERO.
037700     05  WST-TEAM-NAME          PIC X(20) VALUE SPACES.
037800     05  WST-PENALTY-RS         PIC S9(09)V9(02)
037900                                SIGN IS LEADING SEPARATE CHARACTER
038000                                VALUE ZERO.
038100     05  WST-HOLDING-COL OCCURS 20 TIMES
038200                                PIC 9(07) VALUE ZERO.
038300     05  FILLER                 PIC X(04) VALUE SPACES.
038400
038500******************************************************************
038600*  WORK AREAS FOR DEMAND/RATIO UPDATE AND VALUATION              *
038700******************************************************************
038800 01  WS-RATIO-WORK.
038900     05  WS-RW-TOTAL-ABS        PIC S9(09) COMP VALUE ZERO.
039000     05  WS-RW-OLD-RATIO        PIC S9(05) COMP VALUE ZERO.
039100     05  WS-RW-DELTA            PIC S9(05)V9(06) VALUE ZERO.
039200     05  WS-RW-FACTOR           PIC S9(05)V9(06) VALUE ZERO.
039300     05  WS-RW-PROPOSED         PIC S9(05) COMP VALUE ZERO.
039400     05  WS-RW-LOWER            PIC S9(05) COMP VALUE ZERO.
039500     05  WS-RW-UPPER            PIC S9(05) COMP VALUE ZERO.
039600     05  WS-RW-TEMP-DEC         PIC S9(05)V9(06) VALUE ZERO.
039700     05  FILLER                 PIC X(06) VALUE SPACES.
039800
039900 01  WS-VALUE-WORK.
040000     05  WS-VW-VALUE-RS         PIC S9(09)V9(02) VALUE ZERO.
040100     05  WS-VW-VALUE-BASE       PIC S9(07)V9(04) VALUE ZERO.
040200     05  FILLER                 PIC X(06) VALUE SPACES.
040300
040400 PROCEDURE DIVISION.
040500 MAIN-PARAGRAPH.
040600     PERFORM 050000-start-load-state
040700        THRU 050000-finish-load-state
040800
040900     PERFORM 060000-start-open-round-files
041000        THRU 060000-finish-open-round-files
041100
041200     PERFORM 100000-start-process-round
041300        THRU 100000-finish-process-round
041400       UNTIL SW-ROUNDS-EOF-Y
041500
041600     PERFORM 900000-start-write-new-master
041700        THRU 900000-finish-write-new-master.
041800 MAIN-PARAGRAPH-EXIT.
041900     STOP RUN.
042000
042100*----------------------------------------------------------------*
042200*  LOAD THE GAME MASTER WRITTEN BY BCINIT INTO WORKING STORAGE   *
042300*----------------------------------------------------------------*
042400 050000-start-load-state.                                         RND-001 
042500     OPEN INPUT GAMESTAT-FILE
042600
042700     IF FS-GAMESTAT NOT = "00"
042800         DISPLAY "BCROUND - CANNOT OPEN GAMESTAT, STATUS "
042900                 FS-GAMESTAT
043000         GO TO 050000-finish-load-state
043100     END-IF
043200
043300     MOVE ZERO TO WS-COMMODITY-COUNT
043400     MOVE ZERO TO WS-TEAM-COUNT
043500
043600     PERFORM 051000-start-read-one-gamestat
043700        THRU 051000-finish-read-one-gamestat
043800       UNTIL FS-GAMESTAT = "10"
043900
044000     CLOSE GAMESTAT-FILE.
044100 050000-finish-load-state.
044200     EXIT.
044300
044400 051000-start-read-one-gamestat.
044500     READ GAMESTAT-FILE
044600         AT END
044700             CONTINUE
044800         NOT AT END
044900             EVALUATE GS-REC-TYPE
045000                 WHEN "H"
045100                     PERFORM 052000-start-store-header
045200                        THRU 052000-finish-store-header
045300                 WHEN "C"
045400                     PERFORM 053000-start-store-commodity
045500                        THRU 053000-finish-store-commodity
045600                 WHEN "T"
045700                     PERFORM 054000-start-store-team
045800                        THRU 054000-finish-store-team
045900             END-EVALUATE
046000     END-READ.
046100 051000-finish-read-one-gamestat.
046200     EXIT.
046300
046400 052000-start-store-header.
046500     MOVE GAMESTAT-REC TO WS-GAMESTAT-HEADER-ROW
046600
046700     MOVE WSH-COMMODITY-COUNT   TO WS-COMMODITY-COUNT
046800     MOVE WSH-TEAM-COUNT        TO WS-TEAM-COUNT
046900     MOVE WSH-TRADE-COUNTER     TO WS-GLOBAL-TRADE-CTR
047000     MOVE WSH-SNAPSHOT-COUNTER  TO WS-GLOBAL-SNAPSHOT-CTR
047100     MOVE ZERO                  TO WS-CURRENT-ROUND.
047200 052000-finish-store-header.
047300     EXIT.
047400
047500 053000-start-store-commodity.
047600     MOVE GAMESTAT-REC TO WS-GAMESTAT-COMMODITY-ROW
047700
047800     SET IDX-COMMODITY TO WSC-SEQ-NO
047900     MOVE WSC-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
048000     MOVE WSC-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
048100     MOVE WSC-PRICE-RS       TO WS-COMM-PRICE-RS (IDX-COMMODITY)
048200     MOVE WSC-ALLOC-MIN      TO WS-COMM-ALLOC-MIN (IDX-COMMODITY)
048300     MOVE WSC-ALLOC-MAX      TO WS-COMM-ALLOC-MAX (IDX-COMMODITY)
048400     MOVE WSC-HOLD-MIN       TO WS-COMM-HOLD-MIN (IDX-COMMODITY)
048500     MOVE WSC-HOLD-MAX       TO WS-COMM-HOLD-MAX (IDX-COMMODITY)
048600     MOVE WSC-IS-BASE        TO WS-COMM-IS-BASE (IDX-COMMODITY)
048700     MOVE ZERO               TO WS-COMM-NET-DEMAND (IDX-COMMODITY).
048800 053000-finish-store-commodity.
048900     EXIT.
049000
049100 054000-start-store-team.
049200     MOVE GAMESTAT-REC TO WS-GAMESTAT-TEAM-ROW
049300
049400     SET IDX-TEAM TO WST-SEQ-NO
049500     MOVE WST-TEAM-NAME    TO WS-TEAM-NAME (IDX-TEAM)
049600     MOVE WST-PENALTY-RS   TO WS-TEAM-PENALTY-RS (IDX-TEAM)
049700
049800     PERFORM 054500-start-store-one-holding
049900        THRU 054500-finish-store-one-holding
050000        VARYING IDX-COMMODITY FROM 1 BY 1
050100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
050200 054000-finish-store-team.
050300     EXIT.
050400
050500 054500-start-store-one-holding.
050600     MOVE WST-HOLDING-COL (IDX-COMMODITY)
050700         TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY).
050800 054500-finish-store-one-holding.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200*  OPEN THE ROUND-DRIVING FILES AND PRIME THE TRADE LOOK-AHEAD   *
051300*----------------------------------------------------------------*
051400 060000-start-open-round-files.
051500     OPEN INPUT GAMEPARM-FILE
051600     OPEN INPUT TRADEIN-FILE
051700     OPEN EXTEND TRDLOG-FILE
051800     OPEN EXTEND COMMLOG-FILE
051900     OPEN EXTEND PORTLOG-FILE
052000     OPEN EXTEND PRICEHST-FILE
052100
052200*    DISCARD THE GAMEPARM HEADER ROW - ALREADY USED BY BCINIT
052300     READ GAMEPARM-FILE
052400         AT END
052500             SET SW-ROUNDS-EOF-Y TO TRUE
052600     END-READ
052700
052800     READ TRADEIN-FILE
052900         AT END
053000             SET SW-TRADEIN-EOF-Y TO TRUE
053100     END-READ.
053200 060000-finish-open-round-files.
053300     EXIT.
053400
053500*----------------------------------------------------------------*
053600*  PROCESS ONE ROUND - NEWS ROW, TRADES, END OF ROUND            *
053700*----------------------------------------------------------------*
053800 100000-start-process-round.
053900     READ GAMEPARM-FILE
054000         AT END
054100             SET SW-ROUNDS-EOF-Y TO TRUE
054200             GO TO 100000-finish-process-round
054300         NOT AT END
054400             MOVE GP-NEWS-TEXT TO WS-ROUND-NEWS-TEXT
054500     END-READ
054600
054700     DISPLAY "BCROUND - ROUND " GP-ROUND-NO " NEWS - "
054800             WS-ROUND-NEWS-TEXT
054900
055000     PERFORM 110000-start-begin-round
055100        THRU 110000-finish-begin-round
055200
055300     PERFORM 120000-start-process-one-trade
055400        THRU 120000-finish-process-one-trade
055500       UNTIL SW-TRADEIN-EOF-Y
055600          OR TI-ROUND-NO NOT = WS-CURRENT-ROUND
055700
055800     PERFORM 190000-start-end-round
055900        THRU 190000-finish-end-round.
056000 100000-finish-process-round.
056100     EXIT.
056200
056300 110000-start-begin-round.
056400     ADD 1 TO WS-CURRENT-ROUND
056500
056600     MOVE ZERO TO WS-ROUND-TRADE-COUNT
056700
056800     PERFORM 111000-start-reset-one-commodity
056900        THRU 111000-finish-reset-one-commodity
057000        VARYING IDX-COMMODITY FROM 1 BY 1
057100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
057200
057300     PERFORM 112000-start-clear-one-team-flag
057400        THRU 112000-finish-clear-one-team-flag
057500        VARYING IDX-TEAM FROM 1 BY 1
057600          UNTIL IDX-TEAM > WS-TEAM-COUNT.
057700 110000-finish-begin-round.
057800     EXIT.
057900
058000 111000-start-reset-one-commodity.
058100     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY)
058200         TO WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY)
058300     MOVE ZERO TO WS-COMM-NET-DEMAND (IDX-COMMODITY).
058400 111000-finish-reset-one-commodity.
058500     EXIT.
058600
058700 112000-start-clear-one-team-flag.
058800     MOVE "N" TO WS-TEAM-TRADED-FLAG (IDX-TEAM).
058900 112000-finish-clear-one-team-flag.
059000     EXIT.
059100
059200*----------------------------------------------------------------*
059300*  TRADE-PROCESSOR - VALIDATE AND APPLY ONE TRADE TRANSACTION    *
059400*----------------------------------------------------------------*
059500 120000-start-process-one-trade.
059600     MOVE "N" TO WS-TRADE-ACCEPTED
059700
059800     IF WS-CURRENT-ROUND = ZERO
059900         DISPLAY "BCROUND - REJECTED, NO ROUND ACTIVE, ROUND "
060000                 TI-ROUND-NO
060100         GO TO 120000-next-trade
060200     END-IF
060300
060400     IF TI-GIVE-QTY = ZERO OR TI-RECV-QTY = ZERO
060500         DISPLAY "BCROUND - REJECTED, NON-POSITIVE QTY, ROUND "
060600                 TI-ROUND-NO
060700         GO TO 120000-next-trade
060800     END-IF
060900
061000     PERFORM 510000-start-validate-trade
061100        THRU 510000-finish-validate-trade
061200
061300     IF SW-TRADE-ACCEPTED-Y
061400         PERFORM 520000-start-apply-trade
061500            THRU 520000-finish-apply-trade
061600
061700         ADD 1 TO WS-ROUND-TRADE-COUNT
061800         SET IDX-ROUND-TRADE TO WS-ROUND-TRADE-COUNT
061900         MOVE WS-IDX-FROM TO RT-FROM-IDX (IDX-ROUND-TRADE)
062000         MOVE WS-IDX-TO   TO RT-TO-IDX   (IDX-ROUND-TRADE)
062100
062200         SET SW-TEAM-TRADED-Y (WS-IDX-FROM) TO TRUE
062300         SET SW-TEAM-TRADED-Y (WS-IDX-TO)   TO TRUE
062400
062500         ADD 1 TO WS-GLOBAL-TRADE-CTR
062600
062700         PERFORM 540000-start-update-ratios
062800            THRU 540000-finish-update-ratios
062900
063000         PERFORM 200000-start-price-commodities
063100            THRU 200000-finish-price-commodities
063200
063300         PERFORM 700000-start-write-trade-log
063400            THRU 700000-finish-write-trade-log
063500
063600         PERFORM 710000-start-write-price-snapshot
063700            THRU 710000-finish-write-price-snapshot
063800     END-IF.
063900 120000-next-trade.
064000     READ TRADEIN-FILE
064100         AT END
064200             SET SW-TRADEIN-EOF-Y TO TRUE
064300     END-READ.
064400 120000-finish-process-one-trade.
064500     EXIT.
064600
064700 510000-start-validate-trade.                                     RND-009
064800     SET WS-IDX-FROM TO ZERO
064900     SET WS-IDX-TO   TO ZERO
065000     SET WS-IDX-GIVE-COMM TO ZERO
065100     SET WS-IDX-RECV-COMM TO ZERO
065200
065300     PERFORM 511000-start-match-one-team
065400        THRU 511000-finish-match-one-team
065500        VARYING IDX-TEAM FROM 1 BY 1
065600          UNTIL IDX-TEAM > WS-TEAM-COUNT
065700
065800     IF WS-IDX-FROM = ZERO OR WS-IDX-TO = ZERO
065900         DISPLAY "BCROUND - REJECTED, UNKNOWN TEAM ON TRADE"
066000         GO TO 510000-finish-validate-trade
066100     END-IF
066200
066300     PERFORM 512000-start-match-one-commodity
066400        THRU 512000-finish-match-one-commodity
066500        VARYING IDX-COMMODITY FROM 1 BY 1
066600          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
066700
066800     IF WS-IDX-GIVE-COMM = ZERO OR WS-IDX-RECV-COMM = ZERO
066900         DISPLAY "BCROUND - REJECTED, UNKNOWN COMMODITY ON TRADE"
067000         GO TO 510000-finish-validate-trade
067100     END-IF
067200
067300     MOVE "N" TO WS-PAIR-SEEN
067400     PERFORM 513000-start-check-one-pair
067500        THRU 513000-finish-check-one-pair
067600        VARYING IDX-ROUND-TRADE FROM 1 BY 1
067700          UNTIL IDX-ROUND-TRADE > WS-ROUND-TRADE-COUNT
067800
067900     IF SW-PAIR-SEEN-Y
068000         DISPLAY "BCROUND - REJECTED, PAIR ALREADY TRADED ROUND "
068100                 TI-ROUND-NO
068200         GO TO 510000-finish-validate-trade
068300     END-IF
068400
068500     IF TI-GIVE-QTY > WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-GIVE-COMM)
068600         DISPLAY "BCROUND - REJECTED, INSUFFICIENT GIVE STOCK"
068700         GO TO 510000-finish-validate-trade
068800     END-IF
068900
069000     IF TI-RECV-QTY > WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-RECV-COMM)
069100         DISPLAY "BCROUND - REJECTED, INSUFFICIENT RECEIVE STOCK"
069200         GO TO 510000-finish-validate-trade
069300     END-IF
069400
069500     SET SW-TRADE-ACCEPTED-Y TO TRUE.
069600 510000-finish-validate-trade.
069700     EXIT.
069800
069900 511000-start-match-one-team.
070000     IF WS-TEAM-NAME (IDX-TEAM) = TI-FROM-TEAM
070100         SET WS-IDX-FROM TO IDX-TEAM
070200     END-IF
070300     IF WS-TEAM-NAME (IDX-TEAM) = TI-TO-TEAM
070400         SET WS-IDX-TO TO IDX-TEAM
070500     END-IF.
070600 511000-finish-match-one-team.
070700     EXIT.
070800
070900 512000-start-match-one-commodity.
071000     IF WS-COMM-NAME (IDX-COMMODITY) = TI-GIVE-COMMODITY
071100         SET WS-IDX-GIVE-COMM TO IDX-COMMODITY
071200     END-IF
071300     IF WS-COMM-NAME (IDX-COMMODITY) = TI-RECV-COMMODITY
071400         SET WS-IDX-RECV-COMM TO IDX-COMMODITY
071500     END-IF.
071600 512000-finish-match-one-commodity.
071700     EXIT.
071800
071900 513000-start-check-one-pair.
072000     IF (RT-FROM-IDX (IDX-ROUND-TRADE) = WS-IDX-FROM AND
072100         RT-TO-IDX (IDX-ROUND-TRADE) = WS-IDX-TO) OR
072200        (RT-FROM-IDX (IDX-ROUND-TRADE) = WS-IDX-TO AND
072300         RT-TO-IDX (IDX-ROUND-TRADE) = WS-IDX-FROM)
072400         SET SW-PAIR-SEEN-Y TO TRUE
072500     END-IF.
072600 513000-finish-check-one-pair.
072700     EXIT.
072800
072900 520000-start-apply-trade.                                        RND-023 
073000     SUBTRACT TI-GIVE-QTY FROM
073100              WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-GIVE-COMM)
073200     ADD      TI-GIVE-QTY TO
073300              WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-GIVE-COMM)
073400
073500     SUBTRACT TI-RECV-QTY FROM
073600              WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-RECV-COMM)
073700     ADD      TI-RECV-QTY TO
073800              WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-RECV-COMM)
073900
074000     ADD TI-RECV-QTY TO WS-COMM-NET-DEMAND (WS-IDX-RECV-COMM)
074100     SUBTRACT TI-GIVE-QTY FROM
074200              WS-COMM-NET-DEMAND (WS-IDX-GIVE-COMM).
074300 520000-finish-apply-trade.
074400     EXIT.
074500
074600*----------------------------------------------------------------*
074700*  DEMAND-RATIO-UPDATE - RE-RATIO EVERY NON-BASE COMMODITY       *
074800*----------------------------------------------------------------*
074900 540000-start-update-ratios.                                      RND-002
075000     MOVE ZERO TO WS-RW-TOTAL-ABS
075100     PERFORM 541000-start-accumulate-one-abs
075200        THRU 541000-finish-accumulate-one-abs
075300        VARYING IDX-COMMODITY FROM 1 BY 1
075400          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
075500
075600     IF WS-RW-TOTAL-ABS = ZERO
075700         MOVE 1 TO WS-RW-TOTAL-ABS
075800     END-IF
075900
076000     PERFORM 542000-start-reratio-if-non-base
076100        THRU 542000-finish-reratio-if-non-base
076200        VARYING IDX-COMMODITY FROM 1 BY 1
076300          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
076400 540000-finish-update-ratios.
076500     EXIT.
076600
076700 541000-start-accumulate-one-abs.
076800     IF WS-COMM-NET-DEMAND (IDX-COMMODITY) < ZERO
076900         COMPUTE WS-RW-TOTAL-ABS = WS-RW-TOTAL-ABS -
077000                 WS-COMM-NET-DEMAND (IDX-COMMODITY)
077100     ELSE
077200         ADD WS-COMM-NET-DEMAND (IDX-COMMODITY)
077300             TO WS-RW-TOTAL-ABS
077400     END-IF.
077500 541000-finish-accumulate-one-abs.
077600     EXIT.
077700
077800 542000-start-reratio-if-non-base.
077900     IF NOT SW-COMM-IS-BASE-Y (IDX-COMMODITY)
078000         PERFORM 550000-start-reratio-one-commodity
078100            THRU 550000-finish-reratio-one-commodity
078200     END-IF.
078300 542000-finish-reratio-if-non-base.
078400     EXIT.
078500
078600 550000-start-reratio-one-commodity.                              RND-018 
078700     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WS-RW-OLD-RATIO
078800     IF WS-RW-OLD-RATIO < 1
078900         MOVE 1 TO WS-RW-OLD-RATIO
079000     END-IF
079100
079200     COMPUTE WS-RW-DELTA =
079300             WS-COMM-NET-DEMAND (IDX-COMMODITY) / WS-RW-TOTAL-ABS
079400
079500     COMPUTE WS-RW-FACTOR = 1 - (WS-DEMAND-SENSITIVITY * WS-RW-DELTA)
079600     IF WS-RW-FACTOR <= 0
079700         MOVE WS-DEMAND-FLOOR-FACTOR TO WS-RW-FACTOR
079800     END-IF
079900
080000     COMPUTE WS-RW-TEMP-DEC ROUNDED =
080100             WS-RW-OLD-RATIO * WS-RW-FACTOR
080200     MOVE WS-RW-TEMP-DEC TO WS-RW-PROPOSED
080300     IF WS-RW-PROPOSED < 1
080400         MOVE 1 TO WS-RW-PROPOSED
080500     END-IF
080600
080700     COMPUTE WS-RW-TEMP-DEC ROUNDED =
080800             WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY) *
080900             WS-BREAKER-LOWER-PCT
081000     MOVE WS-RW-TEMP-DEC TO WS-RW-LOWER
081100     IF WS-RW-LOWER < 1
081200         MOVE 1 TO WS-RW-LOWER
081300     END-IF
081400
081500     COMPUTE WS-RW-TEMP-DEC ROUNDED =
081600             WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY) *
081700             WS-BREAKER-UPPER-PCT
081800     MOVE WS-RW-TEMP-DEC TO WS-RW-UPPER
081900     IF WS-RW-UPPER < WS-RW-LOWER + 1
082000         COMPUTE WS-RW-UPPER = WS-RW-LOWER + 1
082100     END-IF
082200
082300     IF WS-RW-PROPOSED < WS-RW-LOWER
082400         MOVE WS-RW-LOWER TO WS-RW-PROPOSED
082500     END-IF
082600     IF WS-RW-PROPOSED > WS-RW-UPPER
082700         MOVE WS-RW-UPPER TO WS-RW-PROPOSED
082800     END-IF
082900
083000     MOVE WS-RW-PROPOSED TO WS-COMM-BASE-RATIO (IDX-COMMODITY).
083100 550000-finish-reratio-one-commodity.
083200     EXIT.
083300
083400*----------------------------------------------------------------*
083500*  PRICING - RE-DERIVE RUPEE PRICE OF EVERY COMMODITY            *
083600*----------------------------------------------------------------*
083700 200000-start-price-commodities.
083800     PERFORM 210000-start-price-one-commodity
083900        THRU 210000-finish-price-one-commodity
084000        VARYING IDX-COMMODITY FROM 1 BY 1
084100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
084200 200000-finish-price-commodities.
084300     EXIT.
084400
084500 210000-start-price-one-commodity.
084600     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
084700         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
084800         MOVE WS-BASE-PRICE-RS TO WS-COMM-PRICE-RS (IDX-COMMODITY)
084900         GO TO 210000-finish-price-one-commodity
085000     END-IF
085100
085200     IF WS-COMM-BASE-RATIO (IDX-COMMODITY) = ZERO
085300         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
085400     END-IF
085500
085600     COMPUTE WS-COMM-PRICE-RS (IDX-COMMODITY) ROUNDED =
085700             WS-BASE-PRICE-RS / WS-COMM-BASE-RATIO (IDX-COMMODITY).
085800 210000-finish-price-one-commodity.
085900     EXIT.
086000
086100*----------------------------------------------------------------*
086200*  END OF ROUND - PENALTIES, COMMODITY/PORTFOLIO LOG ROWS        *
086300*----------------------------------------------------------------*
086400 190000-start-end-round.                                          RND-013
086500     PERFORM 600000-start-apply-penalties
086600        THRU 600000-finish-apply-penalties
086700
086800     PERFORM 430000-start-write-commlog
086900        THRU 430000-finish-write-commlog
087000        VARYING IDX-COMMODITY FROM 1 BY 1
087100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
087200
087300     PERFORM 450000-start-write-portlog
087400        THRU 450000-finish-write-portlog
087500        VARYING IDX-TEAM FROM 1 BY 1
087600          UNTIL IDX-TEAM > WS-TEAM-COUNT.
087700 190000-finish-end-round.
087800     EXIT.
087900
088000*----------------------------------------------------------------*
088100*  PENALTY-ENGINE - NO-TRADE AND BAND-VIOLATION PENALTIES        *
088200*----------------------------------------------------------------*
088300 600000-start-apply-penalties.                                    RND-032
088400     PERFORM 601000-start-penalize-one-team
088500        THRU 601000-finish-penalize-one-team
088600        VARYING IDX-TEAM FROM 1 BY 1
088700          UNTIL IDX-TEAM > WS-TEAM-COUNT.
088800 600000-finish-apply-penalties.
088900     EXIT.
089000
089100 601000-start-penalize-one-team.
089200     PERFORM 460000-start-value-team
089300        THRU 460000-finish-value-team
089400
089500     IF NOT SW-TEAM-TRADED-Y (IDX-TEAM)
089600         COMPUTE WS-TEAM-PENALTY-RS (IDX-TEAM) ROUNDED =
089700                 WS-TEAM-PENALTY-RS (IDX-TEAM) +
089800                 (WS-VW-VALUE-RS * WS-NO-TRADE-PENALTY-PCT)
089900     END-IF
090000
090100     PERFORM 610000-start-check-band-violation
090200        THRU 610000-finish-check-band-violation.
090300 601000-finish-penalize-one-team.
090400     EXIT.
090500
090600 610000-start-check-band-violation.                               RND-047
090700     MOVE "N" TO WS-PAIR-SEEN
090800     PERFORM 611000-start-check-one-commodity-band
090900        THRU 611000-finish-check-one-commodity-band
091000        VARYING IDX-COMMODITY FROM 1 BY 1
091100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
091200
091300     IF SW-PAIR-SEEN-Y
091400         COMPUTE WS-TEAM-PENALTY-RS (IDX-TEAM) ROUNDED =
091500                 WS-TEAM-PENALTY-RS (IDX-TEAM) +
091600                 (WS-VW-VALUE-RS * WS-BAND-PENALTY-PCT)
091700     END-IF.
091800 610000-finish-check-band-violation.
091900     EXIT.
092000
092100 611000-start-check-one-commodity-band.
092200     IF WS-COMM-HOLD-MIN (IDX-COMMODITY) NOT = ZERO AND
092300        WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) <
092400        WS-COMM-HOLD-MIN (IDX-COMMODITY)
092500         SET SW-PAIR-SEEN-Y TO TRUE
092600     END-IF
092700     IF WS-COMM-HOLD-MAX (IDX-COMMODITY) NOT = ZERO AND
092800        WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) >
092900        WS-COMM-HOLD-MAX (IDX-COMMODITY)
093000         SET SW-PAIR-SEEN-Y TO TRUE
093100     END-IF.
093200 611000-finish-check-one-commodity-band.
093300     EXIT.
093400
093500*----------------------------------------------------------------*
093600*  VALUATION - PORTFOLIO VALUE AT CURRENT PRICES AND RATIOS      *
093700*----------------------------------------------------------------*
093800 460000-start-value-team.
093900     MOVE ZERO TO WS-VW-VALUE-RS
094000     MOVE ZERO TO WS-VW-VALUE-BASE
094100
094200     PERFORM 461000-start-value-one-holding
094300        THRU 461000-finish-value-one-holding
094400        VARYING IDX-COMMODITY FROM 1 BY 1
094500          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
094600 460000-finish-value-team.
094700     EXIT.
094800
094900 461000-start-value-one-holding.
095000     COMPUTE WS-VW-VALUE-RS ROUNDED =
095100             WS-VW-VALUE-RS +
095200             (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
095300              WS-COMM-PRICE-RS (IDX-COMMODITY))
095400
095500     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
095600         COMPUTE WS-VW-VALUE-BASE ROUNDED =
095700                 WS-VW-VALUE-BASE +
095800                 WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
095900     ELSE
096000         IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
096100             COMPUTE WS-VW-VALUE-BASE ROUNDED =
096200                     WS-VW-VALUE-BASE +
096300                     (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
096400                      WS-COMM-BASE-RATIO (IDX-COMMODITY))
096500         END-IF
096600     END-IF.
096700 461000-finish-value-one-holding.
096800     EXIT.
096900
097000*----------------------------------------------------------------*
097100*  LOGGER / REPORTER PARAGRAPHS                                 *
097200*----------------------------------------------------------------*
097300 430000-start-write-commlog.
097400     MOVE WS-CURRENT-ROUND                   TO CL-ROUND-NO
097500     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO CL-COMMODITY-NAME
097600     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO CL-PRICE-RS
097700     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO CL-RATIO
097800     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO CL-HOLD-MIN
097900     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO CL-HOLD-MAX
098000     WRITE COMMLOG-REC.
098100 430000-finish-write-commlog.
098200     EXIT.
098300
098400 450000-start-write-portlog.
098500     MOVE WS-CURRENT-ROUND        TO PL-ROUND-NO
098600     MOVE WS-TEAM-NAME (IDX-TEAM) TO PL-TEAM-NAME
098700
098800     PERFORM 460000-start-value-team
098900        THRU 460000-finish-value-team
099000
099100     MOVE WS-VW-VALUE-RS          TO PL-TOTAL-VALUE-RS
099200     MOVE WS-VW-VALUE-BASE        TO PL-TOTAL-VALUE-BASE
099300
099400     PERFORM 451000-start-copy-one-unit
099500        THRU 451000-finish-copy-one-unit
099600        VARYING IDX-COMMODITY FROM 1 BY 1
099700          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
099800
099900     WRITE PORTLOG-REC.
100000 450000-finish-write-portlog.
100100     EXIT.
100200
100300 451000-start-copy-one-unit.
100400     MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
100500         TO PL-UNITS-COL (IDX-COMMODITY).
100600 451000-finish-copy-one-unit.
100700     EXIT.
100800
100900 700000-start-write-trade-log.
101000     MOVE WS-GLOBAL-TRADE-CTR  TO TL-TRADE-ID
101100     MOVE WS-CURRENT-ROUND     TO TL-ROUND-NO
101200     MOVE TI-FROM-TEAM         TO TL-FROM-TEAM
101300     MOVE TI-TO-TEAM           TO TL-TO-TEAM
101400     MOVE TI-GIVE-COMMODITY    TO TL-GIVE-COMMODITY
101500     MOVE TI-GIVE-QTY          TO TL-GIVE-QTY
101600     MOVE TI-RECV-COMMODITY    TO TL-RECV-COMMODITY
101700     MOVE TI-RECV-QTY          TO TL-RECV-QTY
101800     WRITE TRDLOG-REC.
101900 700000-finish-write-trade-log.
102000     EXIT.
102100
102200 710000-start-write-price-snapshot.                               RND-027
102300     ADD 1 TO WS-GLOBAL-SNAPSHOT-CTR
102400     PERFORM 711000-start-write-one-snapshot
102500        THRU 711000-finish-write-one-snapshot
102600        VARYING IDX-COMMODITY FROM 1 BY 1
102700          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
102800 710000-finish-write-price-snapshot.
102900     EXIT.
103000
103100 711000-start-write-one-snapshot.
103200     MOVE WS-GLOBAL-TRADE-CTR              TO PH-TRADE-INDEX
103300     MOVE WS-CURRENT-ROUND                 TO PH-ROUND-NO
103400     MOVE WS-COMM-NAME (IDX-COMMODITY)     TO PH-COMMODITY-NAME
103500     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY) TO PH-PRICE-RS
103600     WRITE PRICEHST-REC.
103700 711000-finish-write-one-snapshot.
103800     EXIT.
103900
104000*----------------------------------------------------------------*
104100*  WRITE THE UPDATED GAME MASTER (GAMESTT2) FOR BCBOARD          *
104200*----------------------------------------------------------------*
104300 900000-start-write-new-master.                                   RND-036 
104400     CLOSE GAMEPARM-FILE
104500     CLOSE TRADEIN-FILE
104600     CLOSE TRDLOG-FILE
104700     CLOSE COMMLOG-FILE
104800     CLOSE PORTLOG-FILE
104900     CLOSE PRICEHST-FILE
105000
105100     OPEN OUTPUT GAMESTT2-FILE
105200
105300     MOVE WS-COMMODITY-COUNT    TO WSH-COMMODITY-COUNT
105400     MOVE WS-TEAM-COUNT         TO WSH-TEAM-COUNT
105500     MOVE WS-CURRENT-ROUND      TO WSH-CURRENT-ROUND
105600     MOVE WS-GLOBAL-TRADE-CTR   TO WSH-TRADE-COUNTER
105700     MOVE WS-GLOBAL-SNAPSHOT-CTR TO WSH-SNAPSHOT-COUNTER
105800
105900     MOVE WS-GAMESTAT-HEADER-ROW TO G2-HEADER-BODY
106000     MOVE "H"                    TO G2-REC-TYPE
106100     WRITE GAMESTT2-REC
106200
106300     PERFORM 910000-start-write-commodity-row
106400        THRU 910000-finish-write-commodity-row
106500        VARYING IDX-COMMODITY FROM 1 BY 1
106600          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
106700
106800     PERFORM 920000-start-write-team-row
106900        THRU 920000-finish-write-team-row
107000        VARYING IDX-TEAM FROM 1 BY 1
107100          UNTIL IDX-TEAM > WS-TEAM-COUNT
107200
107300     CLOSE GAMESTT2-FILE.
107400 900000-finish-write-new-master.
107500     EXIT.
107600
107700 910000-start-write-commodity-row.
107800     MOVE IDX-COMMODITY TO WSC-SEQ-NO
107900     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO WSC-COMMODITY-NAME
108000     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WSC-BASE-RATIO
108100     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO WSC-PRICE-RS
108200     MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)  TO WSC-ALLOC-MIN
108300     MOVE WS-COMM-ALLOC-MAX (IDX-COMMODITY)  TO WSC-ALLOC-MAX
108400     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO WSC-HOLD-MIN
108500     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO WSC-HOLD-MAX
108600     MOVE WS-COMM-IS-BASE (IDX-COMMODITY)    TO WSC-IS-BASE
108700
108800     MOVE WS-GAMESTAT-COMMODITY-ROW TO G2-HEADER-BODY
108900     MOVE "C" TO G2-REC-TYPE
109000     WRITE GAMESTT2-REC.
109100 910000-finish-write-commodity-row.
109200     EXIT.
109300
109400 920000-start-write-team-row.
109500     MOVE IDX-TEAM TO WST-SEQ-NO
109600     MOVE WS-TEAM-NAME (IDX-TEAM)       TO WST-TEAM-NAME
109700     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WST-PENALTY-RS
109800
109900     PERFORM 921000-start-copy-one-holding
110000        THRU 921000-finish-copy-one-holding
110100        VARYING IDX-COMMODITY FROM 1 BY 1
110200          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
110300
110400     MOVE WS-GAMESTAT-TEAM-ROW TO G2-HEADER-BODY
110500     MOVE "T" TO G2-REC-TYPE
110600     WRITE GAMESTT2-REC.
110700 920000-finish-write-team-row.
110800     EXIT.
110900
111000 921000-start-copy-one-holding.
111100     MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
111200         TO WST-HOLDING-COL (IDX-COMMODITY).
111300 921000-finish-copy-one-holding.
111400     EXIT.
111500
