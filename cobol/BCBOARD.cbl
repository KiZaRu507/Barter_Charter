000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCBOARD                                       *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 3 - READS THE FINAL GAME MASTER      *
000600*                 (GAMESTT2) WRITTEN BY BCROUND, VALUES EVERY   *
000700*                 TEAM'S PORTFOLIO AT CLOSING PRICES AND RATIOS,*
000800*                 RANKS THE TEAMS, AND PRINTS THE LEADERBOARD   *
000900*                 REPORT FOR THE ECONOMICS DEPARTMENT.          *
001000******************************************************************
001100 PROGRAM-ID.    BCBOARD.
001200 AUTHOR.        P T WOZNIAK.
001300 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001400 DATE-WRITTEN.  05/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************************
001800*  CHANGE LOG                                                   *
001900*----------------------------------------------------------------*
002000*  DATE       BY    REQUEST    DESCRIPTION                      *
002100*----------------------------------------------------------------*
002200*  05/11/87   PTW   BRD-001   ORIGINAL CODING. READS GAMESTT2,   *
002300*                             PRINTS RANKED LEADERBOARD.         *
002400*  06/02/87   PTW   BRD-002   ADDED BASE-UNIT VALUE COLUMN TO    *
002500*                             REPORT PER ECON DEPT REQUEST.      *
002600*  08/14/88   JKL   BRD-006   EFFECTIVE VALUE NOW NETS OUT      *
002700*                             ACCUMULATED PENALTY.               *
002800*  01/23/90   JKL   BRD-010   RANK NOW BROKEN BY TEAM NAME ON   *
002900*                             A TIE, ASCENDING.                  *
003000*  10/05/91   RBC   BRD-014   ADDED GRAND TOTAL LINE TO FOOT OF  *
003100*                             REPORT.                            *
003200*  04/17/93   RBC   BRD-017   PAGE-CONTROL ADDED - REPORT WAS    *
003300*                             RUNNING OFF THE FORM ON BIG GAMES. *
003400*  09/09/94   MHN   BRD-021   HEADING NOW CARRIES ROUND COUNT    *
003500*                             FROM THE MASTER HEADER ROW.        *
003600*  02/02/96   MHN   BRD-024   SORT OF WORK TABLE NOW A STRAIGHT  *
003700*                             BUBBLE PASS - SHOP STANDARD.       *
003800*  11/11/98   SAY   BRD-028   Y2K REMEDIATION - NO 2-DIGIT YEAR  *
003900*                             STORAGE FOUND IN THIS PROGRAM.     *
004000*  03/02/99   SAY   BRD-029   Y2K SIGN-OFF - NO FURTHER DATE     *
004100*                             ARITHMETIC IN THIS PROGRAM.        *
004200*  07/20/00   CFT   BRD-033   RANK NUMBER NOW PRINTS COMP-3      *
004300*                             COUNTER AS EDITED 9(03).           *
004400*  02/14/02   DWT   BRD-036   GRAND TOTAL LINE NOW CARRIES TEAM  *
004500*                             COUNT - ECON DEPT COULD NOT TELL   *
004600*                             PLAYER COUNT FROM FOOT OF REPORT.  *
004700*  02/14/02   DWT   BRD-037   FILE-STATUS AND EOF SWITCHES       *
004800*                             BROKEN OUT TO 77-LEVELS PER SHOP   *
004900*                             STANDARD - WERE GROUPED UNDER 01.  *
005000*  03/01/02   DWT   BRD-038   GAMESTT2 HEADER/COMMODITY/TEAM     *
005100*                             ROWS WERE BEING SPLIT OFF A SINGLE*
005200*                             MOVE INTO SEPARATE RECEIVERS - EACH*
005300*                             RECEIVER GOT THE WHOLE BODY, NOT A*
005400*                             SLICE. NOW ONE GROUP MOVE PER ROW,*
005500*                             MATCHING BCROUND'S WRITE SIDE.    *
005600*  03/01/02   DWT   BRD-039   FILE-STATUS 77-ITEMS RETYPED 9(02) *
005700*                             TO MATCH SHOP CONVENTION - WERE    *
005800*                             X(02) AT BRD-037.                 *
005900*  03/15/02   DWT   BRD-040   LEADERBOARD COLUMNS PENALTY-RS AND  *
006000*                             VALUE-BASE WERE TRANSPOSED AGAINST  *
006100*                             THE ECON DEPT LAYOUT - HEADING AND  *
006200*                             DETAIL LINE REORDERED SO PENALTY-RS *
006300*                             PRINTS BEFORE EFFECTIVE-RS AND      *
006400*                             VALUE-BASE PRINTS LAST.             *
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.   IBM-370.
007000 OBJECT-COMPUTER.   IBM-370.
007100 SPECIAL-NAMES.
007200     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
007300     C01 IS TOP-OF-FORM.
007400     UPSI-0 IS BCB-RERUN-SWITCH.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT GAMESTT2-FILE    ASSIGN TO GAMESTT2
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-GAMESTT2.
008100*
008200     SELECT LEADERBD-FILE    ASSIGN TO LEADERBD
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-LEADERBD.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  GAMESTT2-FILE
008900     RECORD CONTAINS 180 CHARACTERS
009000     DATA RECORD IS GAMESTT2-REC.
009100 01  GAMESTT2-REC.
009200     05  G2-REC-TYPE            PIC X(01).
009300     05  G2-HEADER-BODY         PIC X(174).
009400     05  FILLER                 PIC X(05).
009500
009600 FD  LEADERBD-FILE
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS LEADERBD-REC.
009900 01  LEADERBD-REC.
010000     05  FILLER                 PIC X(80).
010100
010200 WORKING-STORAGE SECTION.
010300 77  FS-GAMESTT2                PIC 9(02) VALUE ZEROES.
010400 77  FS-LEADERBD                PIC 9(02) VALUE ZEROES.
010500
010600 77  WS-MASTER-EOF              PIC X(01) VALUE "N".
010700     88  SW-MASTER-EOF-Y                VALUE "Y".
010800 77  WS-SWAP-MADE               PIC X(01) VALUE "N".
010900     88  SW-SWAP-MADE-Y                 VALUE "Y".
011000
011100 78  WS-MAX-COMMODITIES         VALUE 20.
011200 78  WS-MAX-TEAMS               VALUE 50.
011300
011400 01  WS-SUBSCRIPTS.
011500     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
011600     05  WS-IDX-TEAM             PIC S9(04) COMP VALUE ZERO.
011700     05  WS-IDX-OUTER            PIC S9(04) COMP VALUE ZERO.
011800     05  WS-IDX-INNER            PIC S9(04) COMP VALUE ZERO.
011900     05  FILLER                  PIC X(06) VALUE SPACES.
012000
012100 01  WS-COUNTERS.
012200     05  WS-COMMODITY-COUNT      PIC S9(04) COMP VALUE ZERO.
012300     05  WS-TEAM-COUNT           PIC S9(04) COMP VALUE ZERO.
012400     05  WS-ROUND-COUNT          PIC S9(04) COMP VALUE ZERO.
012500     05  WS-LINE-COUNT           PIC S9(04) COMP VALUE ZERO.
012600     05  WS-PAGE-COUNT           PIC S9(04) COMP VALUE ZERO.
012700     05  WS-RANK-NUMBER          PIC S9(04) COMP VALUE ZERO.
012800     05  FILLER                  PIC X(06) VALUE SPACES.
012900
013000******************************************************************
013100*  COMMODITY STATE TABLE - LOADED FROM THE CLOSING MASTER        *
013200******************************************************************
013300 01  WS-COMMODITY-TABLE.
013400     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
013500                            DEPENDING ON WS-COMMODITY-COUNT
013600                            INDEXED BY IDX-COMMODITY.
013700         10  WS-COMM-NAME           PIC X(20).
013800         10  WS-COMM-BASE-RATIO     PIC 9(05).
013900         10  WS-COMM-PRICE-RS       PIC S9(07)V9(02).
014000         10  WS-COMM-IS-BASE        PIC X(01).
014100             88  SW-COMM-IS-BASE-Y          VALUE "Y".
014200     05  FILLER                 PIC X(04).
014300
014400 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
014500     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
014600                           DEPENDING ON WS-COMMODITY-COUNT.
014700         10  WS-COMM-RAW-BYTES    PIC X(35).
014800     05  FILLER                 PIC X(04).
014900
015000******************************************************************
015100*  TEAM RESULT TABLE - WORK AREA FOR VALUATION AND RANKING       *
015200******************************************************************
015300 01  WS-TEAM-TABLE.
015400     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
015500                       DEPENDING ON WS-TEAM-COUNT
015600                       INDEXED BY IDX-TEAM.
015700         10  WS-TEAM-NAME          PIC X(20).
015800         10  WS-TEAM-PENALTY-RS    PIC S9(09)V9(02).
015900         10  WS-TEAM-HOLDING OCCURS 20 TIMES
016000                            PIC 9(07).
016100         10  WS-TEAM-VALUE-RS      PIC S9(09)V9(02).
016200         10  WS-TEAM-VALUE-BASE    PIC S9(07)V9(04).
016300         10  WS-TEAM-EFFECTIVE-RS  PIC S9(09)V9(02).
016400     05  FILLER                 PIC X(04).
016500
016600 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
016700     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
016800                           DEPENDING ON WS-TEAM-COUNT.
016900         10  WS-TEAM-RAW-BYTES    PIC X(186).
017000     05  FILLER                 PIC X(04).
017100
017200 01  WS-SWAP-AREA.
017300     05  WS-SWAP-NAME            PIC X(20).
017400     05  WS-SWAP-PENALTY-RS      PIC S9(09)V9(02).
017500     05  WS-SWAP-HOLDING OCCURS 20 TIMES
017600                         PIC 9(07).
017700     05  WS-SWAP-VALUE-RS        PIC S9(09)V9(02).
017800     05  WS-SWAP-VALUE-BASE      PIC S9(07)V9(04).
017900     05  WS-SWAP-EFFECTIVE-RS    PIC S9(09)V9(02).
018000     05  FILLER                 PIC X(04).
018100
018200******************************************************************
018300*  RAW-BYTE VIEW OF THE SWAP AREA - USED WHEN THE BUBBLE PASS    *
018400*  MOVES A WHOLE SLOT WITHOUT TOUCHING IT FIELD BY FIELD         *
018500******************************************************************
018600 01  WS-SWAP-AREA-RED REDEFINES WS-SWAP-AREA.
018700     05  WS-SWAP-RAW-BYTES       PIC X(186).
018800     05  FILLER                 PIC X(04).
018900
019000 01  WS-GAMESTAT-HEADER-ROW.
019100     05  WSH-REC-TYPE           PIC X(01).
019200     05  WSH-BASE-COMMODITY     PIC X(20).
019300     05  WSH-COMMODITY-COUNT    PIC 9(03).
019400     05  WSH-TEAM-COUNT         PIC 9(03).
019500     05  WSH-CURRENT-ROUND      PIC 9(03).
019600     05  WSH-TRADE-COUNTER      PIC 9(05).
019700     05  WSH-SNAPSHOT-COUNTER   PIC 9(05).
019800     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02).
019900     05  FILLER                 PIC X(129).
020000
020100 01  WS-GAMESTAT-COMMODITY-ROW.
020200     05  WSC-REC-TYPE           PIC X(01).
020300     05  WSC-SEQ-NO             PIC 9(03).
020400     05  WSC-COMMODITY-NAME     PIC X(20).
020500     05  WSC-BASE-RATIO         PIC 9(05).
020600     05  WSC-PRICE-RS           PIC S9(07)V9(02)
020700                                SIGN IS LEADING SEPARATE CHARACTER.
020800     05  WSC-ALLOC-MIN          PIC 9(07).
020900     05  WSC-ALLOC-MAX          PIC 9(07).
021000     05  WSC-HOLD-MIN           PIC 9(07).
021100     05  WSC-HOLD-MAX           PIC 9(07).
021200     05  WSC-IS-BASE            PIC X(01).
021300     05  FILLER                 PIC X(112).
021400
021500 01  WS-GAMESTAT-TEAM-ROW.
021600     05  WST-REC-TYPE           PIC X(01).
021700     05  WST-SEQ-NO             PIC 9(03).
021800     05  WST-TEAM-NAME          PIC X(20).
021900     05  WST-PENALTY-RS         PIC S9(09)V9(02)
022000                                SIGN IS LEADING SEPARATE CHARACTER.
022100     05  WST-HOLDING-COL OCCURS 20 TIMES
022200                                PIC 9(07).
022300     05  FILLER                 PIC X(04).
022400
022500******************************************************************
022600*  PRINT LINES - LEADERBOARD REPORT LAYOUT                       *
022700******************************************************************
022800 01  WS-TITLE-LINE.
022900     05  FILLER                 PIC X(25) VALUE SPACES.
023000     05  FILLER                 PIC X(30)
023100         VALUE "BARTER CHARTER LEADERBOARD   ".
023200     05  FILLER                 PIC X(25) VALUE SPACES.
023300
023400 01  WS-SUBTITLE-LINE.
023500     05  FILLER                 PIC X(10) VALUE "ROUNDS RUN".
023600     05  WS-SL-ROUND-COUNT      PIC ZZ9.
023700     05  FILLER                 PIC X(67) VALUE SPACES.
023800
023900 01  WS-HEADING-LINE-1.
024000     05  FILLER                 PIC X(05) VALUE "RANK ".
024100     05  FILLER                 PIC X(22) VALUE "TEAM NAME             ".
024200     05  FILLER                 PIC X(16) VALUE "VALUE-RUPEES    ".
024300     05  FILLER                 PIC X(13) VALUE "PENALTY-RS   ".
024400     05  FILLER                 PIC X(10) VALUE "EFFECTIVE ".
024500     05  FILLER                 PIC X(14) VALUE "VALUE-BASE    ".
024600
024700 01  WS-DETAIL-LINE.
024800     05  WS-DL-RANK             PIC ZZ9.
024900     05  FILLER                 PIC X(02) VALUE SPACES.
025000     05  WS-DL-TEAM-NAME        PIC X(20).
025100     05  FILLER                 PIC X(02) VALUE SPACES.
025200     05  WS-DL-VALUE-RS         PIC $,$$$,$$9.99.
025300     05  FILLER                 PIC X(02) VALUE SPACES.
025400     05  WS-DL-PENALTY-RS       PIC $$$,$$9.99.
025500     05  FILLER                 PIC X(02) VALUE SPACES.
025600     05  WS-DL-EFFECTIVE-RS     PIC $,$$$,$$9.99.
025700     05  FILLER                 PIC X(02) VALUE SPACES.
025800     05  WS-DL-VALUE-BASE       PIC ZZ,ZZ9.9999.
025900
026000 01  WS-TOTAL-LINE.
026100     05  FILLER                 PIC X(05) VALUE "     ".
026200     05  FILLER                 PIC X(22) VALUE "GRAND TOTAL           ".
026300     05  WS-TL-VALUE-RS         PIC $$,$$$,$$9.99.
026400     05  FILLER                 PIC X(02) VALUE SPACES.
026500     05  WS-TL-TEAM-COUNT       PIC ZZ9.
026600     05  FILLER                 PIC X(03) VALUE " TM".
026700     05  FILLER                 PIC X(08) VALUE SPACES.
026800     05  FILLER                 PIC X(02) VALUE SPACES.
026900     05  WS-TL-PENALTY-RS       PIC $$$,$$9.99.
027000     05  FILLER                 PIC X(02) VALUE SPACES.
027100     05  WS-TL-EFFECTIVE-RS     PIC $$,$$$,$$9.99.
027200
027300 01  WS-BLANK-LINE.
027400     05  FILLER                 PIC X(80) VALUE SPACES.
027500
027600 01  WS-GRAND-TOTAL-WORK.
027700     05  WS-GT-VALUE-RS          PIC S9(10)V9(02) VALUE ZERO.
027800     05  WS-GT-PENALTY-RS        PIC S9(10)V9(02) VALUE ZERO.
027900     05  WS-GT-EFFECTIVE-RS      PIC S9(10)V9(02) VALUE ZERO.
028000     05  FILLER                 PIC X(06) VALUE SPACES.
028100
028200 PROCEDURE DIVISION.
028300 MAIN-PARAGRAPH.
028400     PERFORM 100000-start-load-master
028500        THRU 100000-finish-load-master
028600
028700     PERFORM 200000-start-value-teams
028800        THRU 200000-finish-value-teams
028900
029000     PERFORM 300000-start-rank-teams
029100        THRU 300000-finish-rank-teams
029200
029300     PERFORM 400000-start-print-board
029400        THRU 400000-finish-print-board.
029500 MAIN-PARAGRAPH-EXIT.
029600     STOP RUN.
029700
029800*----------------------------------------------------------------*
029900*  LOAD THE CLOSING GAME MASTER WRITTEN BY BCROUND               *
030000*----------------------------------------------------------------*
030100 100000-start-load-master.                                        BRD-001 
030200     OPEN INPUT GAMESTT2-FILE
030300
030400     IF FS-GAMESTT2 NOT = "00"
030500         DISPLAY "BCBOARD - CANNOT OPEN GAMESTT2, STATUS "
030600                 FS-GAMESTT2
030700         GO TO 100000-finish-load-master
030800     END-IF
030900
031000     MOVE ZERO TO WS-COMMODITY-COUNT
031100     MOVE ZERO TO WS-TEAM-COUNT
031200
031300     PERFORM 110000-start-read-one-row
031400        THRU 110000-finish-read-one-row
031500       UNTIL FS-GAMESTT2 = "10"
031600
031700     CLOSE GAMESTT2-FILE.
031800 100000-finish-load-master.
031900     EXIT.
032000
032100 110000-start-read-one-row.
032200     READ GAMESTT2-FILE
032300         AT END
032400             CONTINUE
032500         NOT AT END
032600             EVALUATE G2-REC-TYPE
032700                 WHEN "H"
032800                     PERFORM 120000-start-store-header
032900                        THRU 120000-finish-store-header
033000                 WHEN "C"
033100                     PERFORM 130000-start-store-commodity
033200                        THRU 130000-finish-store-commodity
033300                 WHEN "T"
033400                     PERFORM 140000-start-store-team
033500                        THRU 140000-finish-store-team
033600             END-EVALUATE
033700     END-READ.
033800 110000-finish-read-one-row.
033900     EXIT.
034000
034100 120000-start-store-header.
034200     MOVE GAMESTT2-REC TO WS-GAMESTAT-HEADER-ROW
034300
034400     MOVE WSH-COMMODITY-COUNT TO WS-COMMODITY-COUNT
034500     MOVE WSH-TEAM-COUNT      TO WS-TEAM-COUNT
034600     MOVE WSH-CURRENT-ROUND   TO WS-ROUND-COUNT.
034700 120000-finish-store-header.
034800     EXIT.
034900
035000 130000-start-store-commodity.
035100     MOVE GAMESTT2-REC TO WS-GAMESTAT-COMMODITY-ROW
035200
035300     SET IDX-COMMODITY TO WSC-SEQ-NO
035400     MOVE WSC-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
035500     MOVE WSC-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
035600     MOVE WSC-PRICE-RS       TO WS-COMM-PRICE-RS (IDX-COMMODITY)
035700     MOVE WSC-IS-BASE        TO WS-COMM-IS-BASE (IDX-COMMODITY).
035800 130000-finish-store-commodity.
035900     EXIT.
036000
036100 140000-start-store-team.
036200     MOVE GAMESTT2-REC TO WS-GAMESTAT-TEAM-ROW
036300
036400     SET IDX-TEAM TO WST-SEQ-NO
036500     MOVE WST-TEAM-NAME    TO WS-TEAM-NAME (IDX-TEAM)
036600     MOVE WST-PENALTY-RS   TO WS-TEAM-PENALTY-RS (IDX-TEAM)
036700
036800     PERFORM 141000-start-store-one-holding
036900        THRU 141000-finish-store-one-holding
037000        VARYING IDX-COMMODITY FROM 1 BY 1
037100          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT.
037200 140000-finish-store-team.
037300     EXIT.
037400
037500 141000-start-store-one-holding.
037600     MOVE WST-HOLDING-COL (IDX-COMMODITY)
037700         TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY).
037800 141000-finish-store-one-holding.
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200*  VALUATION - VALUE-RS, VALUE-BASE, EFFECTIVE-RS PER TEAM       *
038300*----------------------------------------------------------------*
038400 200000-start-value-teams.
038500     PERFORM 210000-start-value-one-team
038600        THRU 210000-finish-value-one-team
038700        VARYING IDX-TEAM FROM 1 BY 1
038800          UNTIL IDX-TEAM > WS-TEAM-COUNT.
038900 200000-finish-value-teams.
039000     EXIT.
039100
039200 210000-start-value-one-team.                                     BRD-006
039300     MOVE ZERO TO WS-TEAM-VALUE-RS (IDX-TEAM)
039400     MOVE ZERO TO WS-TEAM-VALUE-BASE (IDX-TEAM)
039500
039600     PERFORM 211000-start-value-one-holding
039700        THRU 211000-finish-value-one-holding
039800        VARYING IDX-COMMODITY FROM 1 BY 1
039900          UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
040000
040100     COMPUTE WS-TEAM-EFFECTIVE-RS (IDX-TEAM) ROUNDED =
040200             WS-TEAM-VALUE-RS (IDX-TEAM) -
040300             WS-TEAM-PENALTY-RS (IDX-TEAM).
040400 210000-finish-value-one-team.
040500     EXIT.
040600
040700 211000-start-value-one-holding.
040800     COMPUTE WS-TEAM-VALUE-RS (IDX-TEAM) ROUNDED =
040900             WS-TEAM-VALUE-RS (IDX-TEAM) +
041000             (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
041100              WS-COMM-PRICE-RS (IDX-COMMODITY))
041200
041300     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
041400         COMPUTE WS-TEAM-VALUE-BASE (IDX-TEAM) ROUNDED =
041500                 WS-TEAM-VALUE-BASE (IDX-TEAM) +
041600                 WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
041700     ELSE
041800         IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
041900             COMPUTE WS-TEAM-VALUE-BASE (IDX-TEAM) ROUNDED =
042000                     WS-TEAM-VALUE-BASE (IDX-TEAM) +
042100                     (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
042200                      WS-COMM-BASE-RATIO (IDX-COMMODITY))
042300         END-IF
042400     END-IF.
042500 211000-finish-value-one-holding.
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900*  RANK THE TEAMS - BUBBLE PASS ON EFFECTIVE VALUE DESCENDING,   *
043000*  BROKEN BY TEAM NAME ASCENDING ON A TIE                       *
043100*----------------------------------------------------------------*
043200 300000-start-rank-teams.                                         BRD-010 
043300     IF WS-TEAM-COUNT < 2
043400         GO TO 300000-finish-rank-teams
043500     END-IF
043600
043700     MOVE "Y" TO WS-SWAP-MADE
043800     PERFORM 310000-start-one-bubble-pass
043900        THRU 310000-finish-one-bubble-pass
044000       UNTIL NOT SW-SWAP-MADE-Y.
044100 300000-finish-rank-teams.
044200     EXIT.
044300
044400 310000-start-one-bubble-pass.                                    BRD-024
044500     MOVE "N" TO WS-SWAP-MADE
044600
044700     PERFORM 311000-start-compare-one-outer-idx
044800        THRU 311000-finish-compare-one-outer-idx
044900        VARYING IDX-OUTER FROM 1 BY 1
045000          UNTIL IDX-OUTER > WS-TEAM-COUNT - 1.
045100 310000-finish-one-bubble-pass.
045200     EXIT.
045300
045400 311000-start-compare-one-outer-idx.
045500     SET IDX-INNER TO IDX-OUTER
045600     SET IDX-INNER UP BY 1
045700     PERFORM 320000-start-compare-adjacent
045800        THRU 320000-finish-compare-adjacent.
045900 311000-finish-compare-one-outer-idx.
046000     EXIT.
046100
046200 320000-start-compare-adjacent.
046300     IF WS-TEAM-EFFECTIVE-RS (IDX-OUTER) <
046400        WS-TEAM-EFFECTIVE-RS (IDX-INNER)
046500         PERFORM 330000-start-swap-entries
046600            THRU 330000-finish-swap-entries
046700     ELSE
046800         IF WS-TEAM-EFFECTIVE-RS (IDX-OUTER) =
046900            WS-TEAM-EFFECTIVE-RS (IDX-INNER)
047000            AND WS-TEAM-NAME (IDX-OUTER) >
047100                WS-TEAM-NAME (IDX-INNER)
047200             PERFORM 330000-start-swap-entries
047300                THRU 330000-finish-swap-entries
047400         END-IF
047500     END-IF.
047600 320000-finish-compare-adjacent.
047700     EXIT.
047800
047900 330000-start-swap-entries.
048000     MOVE WS-TEAM-ENTRY (IDX-OUTER) TO WS-SWAP-AREA
048100     MOVE WS-TEAM-ENTRY (IDX-INNER) TO WS-TEAM-ENTRY (IDX-OUTER)
048200     MOVE WS-SWAP-AREA               TO WS-TEAM-ENTRY (IDX-INNER)
048300     SET SW-SWAP-MADE-Y TO TRUE.
048400 330000-finish-swap-entries.
048500     EXIT.
048600
048700*----------------------------------------------------------------*
048800*  PRINT THE LEADERBOARD REPORT                                 *
048900*----------------------------------------------------------------*
049000 400000-start-print-board.
049100     OPEN OUTPUT LEADERBD-FILE
049200
049300     MOVE ZERO TO WS-GT-VALUE-RS
049400     MOVE ZERO TO WS-GT-PENALTY-RS
049500     MOVE ZERO TO WS-GT-EFFECTIVE-RS
049600     MOVE ZERO TO WS-RANK-NUMBER
049700
049800     PERFORM 410000-start-print-heading
049900        THRU 410000-finish-print-heading
050000
050100     PERFORM 421000-start-print-one-team
050200        THRU 421000-finish-print-one-team
050300        VARYING IDX-TEAM FROM 1 BY 1
050400          UNTIL IDX-TEAM > WS-TEAM-COUNT
050500
050600     PERFORM 430000-start-print-grand-total
050700        THRU 430000-finish-print-grand-total
050800
050900     CLOSE LEADERBD-FILE.
051000 400000-finish-print-board.
051100     EXIT.
051200
051300 410000-start-print-heading.                                      BRD-021 
051400     ADD 1 TO WS-PAGE-COUNT
051500     MOVE WS-ROUND-COUNT TO WS-SL-ROUND-COUNT
051600
051700     WRITE LEADERBD-REC FROM WS-TITLE-LINE
051800     WRITE LEADERBD-REC FROM WS-SUBTITLE-LINE
051900     WRITE LEADERBD-REC FROM WS-BLANK-LINE
052000     WRITE LEADERBD-REC FROM WS-HEADING-LINE-1
052100     WRITE LEADERBD-REC FROM WS-BLANK-LINE
052200
052300     MOVE ZERO TO WS-LINE-COUNT.
052400 410000-finish-print-heading.
052500     EXIT.
052600
052700 420000-start-print-detail.                                       BRD-033 
052800     MOVE WS-RANK-NUMBER              TO WS-DL-RANK
052900     MOVE WS-TEAM-NAME (IDX-TEAM)     TO WS-DL-TEAM-NAME
053000     MOVE WS-TEAM-VALUE-RS (IDX-TEAM) TO WS-DL-VALUE-RS
053100     MOVE WS-TEAM-VALUE-BASE (IDX-TEAM) TO WS-DL-VALUE-BASE
053200     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WS-DL-PENALTY-RS
053300     MOVE WS-TEAM-EFFECTIVE-RS (IDX-TEAM) TO WS-DL-EFFECTIVE-RS
053400
053500     WRITE LEADERBD-REC FROM WS-DETAIL-LINE
053600
053700     ADD WS-TEAM-VALUE-RS (IDX-TEAM)     TO WS-GT-VALUE-RS
053800     ADD WS-TEAM-PENALTY-RS (IDX-TEAM)   TO WS-GT-PENALTY-RS
053900     ADD WS-TEAM-EFFECTIVE-RS (IDX-TEAM) TO WS-GT-EFFECTIVE-RS
054000
054100     ADD 1 TO WS-LINE-COUNT
054200     IF WS-LINE-COUNT > 40
054300         PERFORM 410000-start-print-heading
054400            THRU 410000-finish-print-heading
054500     END-IF.
054600 420000-finish-print-detail.
054700     EXIT.
054800
054900 421000-start-print-one-team.
055000     ADD 1 TO WS-RANK-NUMBER
055100     PERFORM 420000-start-print-detail
055200        THRU 420000-finish-print-detail.
055300 421000-finish-print-one-team.
055400     EXIT.
055500
055600 430000-start-print-grand-total.                                  BRD-014
055700     WRITE LEADERBD-REC FROM WS-BLANK-LINE
055800
055900     MOVE WS-TEAM-COUNT      TO WS-TL-TEAM-COUNT
056000     MOVE WS-GT-VALUE-RS     TO WS-TL-VALUE-RS
056100     MOVE WS-GT-PENALTY-RS   TO WS-TL-PENALTY-RS
056200     MOVE WS-GT-EFFECTIVE-RS TO WS-TL-EFFECTIVE-RS
056300
056400     WRITE LEADERBD-REC FROM WS-TOTAL-LINE.
056500 430000-finish-print-grand-total.
056600     EXIT.
