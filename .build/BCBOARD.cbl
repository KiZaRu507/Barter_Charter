000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCBOARD                                       *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 3 - READS THE FINAL GAME MASTER      *
000600*                 (GAMESTT2) WRITTEN BY BCROUND, VALUES EVERY   *
000700*                 TEAM'S PORTFOLIO AT CLOSING PRICES AND RATIOS,*
000800*                 RANKS THE TEAMS, AND PRINTS THE LEADERBOARD   *
000900*                 REPORT FOR THE ECONOMICS DEPARTMENT.          *
001000******************************************************************
001100 PROGRAM-ID.    BCBOARD.
001200 AUTHOR.        P T WOZNIAK.
001300 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001400 DATE-WRITTEN.  05/11/1987.
001500 DATE-COMPILED.
001600 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001700******************************************************************
001800*  CHANGE LOG                                                   *
001900*----------------------------------------------------------------*
002000*  DATE       BY    REQUEST    DESCRIPTION                      *
002100*----------------------------------------------------------------*
002200*  05/11/87   PTW   BRD-001   ORIGINAL CODING. READS GAMESTT2,   *
002300*                             PRINTS RANKED LEADERBOARD.         *
002400*  06/02/87   PTW   BRD-002   ADDED BASE-UNIT VALUE COLUMN TO    *
002500*                             REPORT PER ECON DEPT REQUEST.      *
002600*  08/14/88   JKL   BRD-006   EFFECTIVE VALUE NOW NETS OUT      *
002700*                             ACCUMULATED PENALTY.               *
002800*  01/23/90   JKL   BRD-010   RANK NOW BROKEN BY TEAM NAME ON   *
002900*                             A TIE, ASCENDING.                  *
003000*  10/05/91   RBC   BRD-014   ADDED GRAND TOTAL LINE TO FOOT OF  *
003100*                             REPORT.                            *
003200*  04/17/93   RBC   BRD-017   PAGE-CONTROL ADDED - REPORT WAS    *
003300*                             RUNNING OFF THE FORM ON BIG GAMES. *
003400*  09/09/94   MHN   BRD-021   HEADING NOW CARRIES ROUND COUNT    *
003500*                             FROM THE MASTER HEADER ROW.        *
003600*  02/02/96   MHN   BRD-024   SORT OF WORK TABLE NOW A STRAIGHT  *
003700*                             BUBBLE PASS - SHOP STANDARD.       *
003800*  11/11/98   SAY   BRD-028   Y2K REMEDIATION - NO 2-DIGIT YEAR  *
003900*                             STORAGE FOUND IN THIS PROGRAM.     *
004000*  03/02/99   SAY   BRD-029   Y2K SIGN-OFF - NO FURTHER DATE     *
004100*                             ARITHMETIC IN THIS PROGRAM.        *
004200*  07/20/00   CFT   BRD-033   RANK NUMBER NOW PRINTS COMP-3      *
004300*                             COUNTER AS EDITED 9(03).           *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
005200     C01 IS TOP-OF-FORM.
005300     UPSI-0 IS BCB-RERUN-SWITCH.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT GAMESTT2-FILE    ASSIGN TO GAMESTT2
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FS-GAMESTT2.
006000*
006100     SELECT LEADERBD-FILE    ASSIGN TO LEADERBD
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FS-LEADERBD.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  GAMESTT2-FILE
006800     RECORD CONTAINS 180 CHARACTERS
006900     DATA RECORD IS GAMESTT2-REC.
007000 01  GAMESTT2-REC.
007100     05  G2-REC-TYPE            PIC X(01).
007200     05  G2-HEADER-BODY         PIC X(179).
007300
007400 FD  LEADERBD-FILE
007500     RECORD CONTAINS 80 CHARACTERS
007600     DATA RECORD IS LEADERBD-REC.
007700 01  LEADERBD-REC               PIC X(80).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100     05  FS-GAMESTT2            PIC X(02) VALUE ZEROES.
008200     05  FS-LEADERBD            PIC X(02) VALUE ZEROES.
008300
008400 01  WS-RUN-SWITCHES.
008500     05  WS-MASTER-EOF          PIC X(01) VALUE "N".
008600         88  SW-MASTER-EOF-Y            VALUE "Y".
008700     05  WS-SWAP-MADE           PIC X(01) VALUE "N".
008800         88  SW-SWAP-MADE-Y             VALUE "Y".
008900     05  FILLER                 PIC X(08) VALUE SPACES.
009000
009100 78  WS-MAX-COMMODITIES         VALUE 20.
009200 78  WS-MAX-TEAMS               VALUE 50.
009300
009400 01  WS-SUBSCRIPTS.
009500     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
009600     05  WS-IDX-TEAM             PIC S9(04) COMP VALUE ZERO.
009700     05  WS-IDX-OUTER            PIC S9(04) COMP VALUE ZERO.
009800     05  WS-IDX-INNER            PIC S9(04) COMP VALUE ZERO.
009900     05  FILLER                  PIC X(06) VALUE SPACES.
010000
010100 01  WS-COUNTERS.
010200     05  WS-COMMODITY-COUNT      PIC S9(04) COMP VALUE ZERO.
010300     05  WS-TEAM-COUNT           PIC S9(04) COMP VALUE ZERO.
010400     05  WS-ROUND-COUNT          PIC S9(04) COMP VALUE ZERO.
010500     05  WS-LINE-COUNT           PIC S9(04) COMP VALUE ZERO.
010600     05  WS-PAGE-COUNT           PIC S9(04) COMP VALUE ZERO.
010700     05  WS-RANK-NUMBER          PIC S9(04) COMP VALUE ZERO.
010800     05  FILLER                  PIC X(06) VALUE SPACES.
010900
011000******************************************************************
011100*  COMMODITY STATE TABLE - LOADED FROM THE CLOSING MASTER        *
011200******************************************************************
011300 01  WS-COMMODITY-TABLE.
011400     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
011500                            DEPENDING ON WS-COMMODITY-COUNT
011600                            INDEXED BY IDX-COMMODITY.
011700         10  WS-COMM-NAME           PIC X(20).
011800         10  WS-COMM-BASE-RATIO     PIC 9(05).
011900         10  WS-COMM-PRICE-RS       PIC S9(07)V9(02).
012000         10  WS-COMM-IS-BASE        PIC X(01).
012100             88  SW-COMM-IS-BASE-Y          VALUE "Y".
012200
012300 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
012400     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
012500                           DEPENDING ON WS-COMMODITY-COUNT.
012600         10  WS-COMM-RAW-BYTES    PIC X(35).
012700
012800******************************************************************
012900*  TEAM RESULT TABLE - WORK AREA FOR VALUATION AND RANKING       *
013000******************************************************************
013100 01  WS-TEAM-TABLE.
013200     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
013300                       DEPENDING ON WS-TEAM-COUNT
013400                       INDEXED BY IDX-TEAM.
013500         10  WS-TEAM-NAME          PIC X(20).
013600         10  WS-TEAM-PENALTY-RS    PIC S9(09)V9(02).
013700         10  WS-TEAM-HOLDING OCCURS 20 TIMES
013800                            PIC 9(07).
013900         10  WS-TEAM-VALUE-RS      PIC S9(09)V9(02).
014000         10  WS-TEAM-VALUE-BASE    PIC S9(07)V9(04).
014100         10  WS-TEAM-EFFECTIVE-RS  PIC S9(09)V9(02).
014200
014300 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
014400     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
014500                           DEPENDING ON WS-TEAM-COUNT.
014600         10  WS-TEAM-RAW-BYTES    PIC X(186).
014700
014800 01  WS-SWAP-AREA.
014900     05  WS-SWAP-NAME            PIC X(20).
015000     05  WS-SWAP-PENALTY-RS      PIC S9(09)V9(02).
015100     05  WS-SWAP-HOLDING OCCURS 20 TIMES
015200                         PIC 9(07).
015300     05  WS-SWAP-VALUE-RS        PIC S9(09)V9(02).
015400     05  WS-SWAP-VALUE-BASE      PIC S9(07)V9(04).
015500     05  WS-SWAP-EFFECTIVE-RS    PIC S9(09)V9(02).
015600
015700******************************************************************
015800*  RAW-BYTE VIEW OF THE SWAP AREA - USED WHEN THE BUBBLE PASS    *
015900*  MOVES A WHOLE SLOT WITHOUT TOUCHING IT FIELD BY FIELD         *
016000******************************************************************
016100 01  WS-SWAP-AREA-RED REDEFINES WS-SWAP-AREA.
016200     05  WS-SWAP-RAW-BYTES       PIC X(186).
016300
016400 01  WS-GAMESTAT-HEADER-ROW.
016500     05  WSH-REC-TYPE           PIC X(01).
016600     05  WSH-BASE-COMMODITY     PIC X(20).
016700     05  WSH-COMMODITY-COUNT    PIC 9(03).
016800     05  WSH-TEAM-COUNT         PIC 9(03).
016900     05  WSH-CURRENT-ROUND      PIC 9(03).
017000     05  WSH-TRADE-COUNTER      PIC 9(05).
017100     05  WSH-SNAPSHOT-COUNTER   PIC 9(05).
017200     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02).
017300     05  FILLER                 PIC X(129).
017400
017500 01  WS-GAMESTAT-COMMODITY-ROW.
017600     05  WSC-REC-TYPE           PIC X(01).
017700     05  WSC-SEQ-NO             PIC 9(03).
017800     05  WSC-COMMODITY-NAME     PIC X(20).
017900     05  WSC-BASE-RATIO         PIC 9(05).
018000     05  WSC-PRICE-RS           PIC S9(07)V9(02)
018100                                SIGN IS LEADING SEPARATE CHARACTER.
018200     05  WSC-ALLOC-MIN          PIC 9(07).
018300     05  WSC-ALLOC-MAX          PIC 9(07).
018400     05  WSC-HOLD-MIN           PIC 9(07).
018500     05  WSC-HOLD-MAX           PIC 9(07).
018600     05  WSC-IS-BASE            PIC X(01).
018700     05  FILLER                 PIC X(112).
018800
018900 01  WS-GAMESTAT-TEAM-ROW.
019000     05  WST-REC-TYPE           PIC X(01).
019100     05  WST-SEQ-NO             PIC 9(03).
019200     05  WST-TEAM-NAME          PIC X(20).
019300     05  WST-PENALTY-RS         PIC S9(09)V9(02)
019400                                SIGN IS LEADING SEPARATE CHARACTER.
019500     05  WST-HOLDING-COL OCCURS 20 TIMES
019600                                PIC 9(07).
019700     05  FILLER                 PIC X(04).
019800
019900******************************************************************
020000*  PRINT LINES - LEADERBOARD REPORT LAYOUT                       *
020100******************************************************************
020200 01  WS-TITLE-LINE.
020300     05  FILLER                 PIC X(25) VALUE SPACES.
020400     05  FILLER                 PIC X(30)
020500         VALUE "BARTER CHARTER LEADERBOARD   ".
020600     05  FILLER                 PIC X(25) VALUE SPACES.
020700
020800 01  WS-SUBTITLE-LINE.
020900     05  FILLER                 PIC X(10) VALUE "ROUNDS RUN".
021000     05  WS-SL-ROUND-COUNT      PIC ZZ9.
021100     05  FILLER                 PIC X(67) VALUE SPACES.
021200
021300 01  WS-HEADING-LINE-1.
021400     05  FILLER                 PIC X(05) VALUE "RANK ".
021500     05  FILLER                 PIC X(22) VALUE "TEAM NAME             ".
021600     05  FILLER                 PIC X(16) VALUE "VALUE-RUPEES    ".
021700     05  FILLER                 PIC X(14) VALUE "VALUE-BASE    ".
021800     05  FILLER                 PIC X(13) VALUE "PENALTY-RS   ".
021900     05  FILLER                 PIC X(10) VALUE "EFFECTIVE ".
022000
022100 01  WS-DETAIL-LINE.
022200     05  WS-DL-RANK             PIC ZZ9.
022300     05  FILLER                 PIC X(02) VALUE SPACES.
022400     05  WS-DL-TEAM-NAME        PIC X(20).
022500     05  FILLER                 PIC X(02) VALUE SPACES.
022600     05  WS-DL-VALUE-RS         PIC $,$$$,$$9.99.
022700     05  FILLER                 PIC X(02) VALUE SPACES.
022800     05  WS-DL-VALUE-BASE       PIC ZZ,ZZ9.9999.
022900     05  FILLER                 PIC X(02) VALUE SPACES.
023000     05  WS-DL-PENALTY-RS       PIC $$$,$$9.99.
023100     05  FILLER                 PIC X(02) VALUE SPACES.
023200     05  WS-DL-EFFECTIVE-RS     PIC $,$$$,$$9.99.
023300
023400 01  WS-TOTAL-LINE.
023500     05  FILLER                 PIC X(05) VALUE "     ".
023600     05  FILLER                 PIC X(22) VALUE "GRAND TOTAL           ".
023700     05  WS-TL-VALUE-RS         PIC $$,$$$,$$9.99.
023800     05  FILLER                 PIC X(02) VALUE SPACES.
023900     05  FILLER                 PIC X(14) VALUE SPACES.
024000     05  FILLER                 PIC X(02) VALUE SPACES.
024100     05  WS-TL-PENALTY-RS       PIC $$$,$$9.99.
024200     05  FILLER                 PIC X(02) VALUE SPACES.
024300     05  WS-TL-EFFECTIVE-RS     PIC $$,$$$,$$9.99.
024400
024500 01  WS-BLANK-LINE               PIC X(80) VALUE SPACES.
024600
024700 01  WS-GRAND-TOTAL-WORK.
024800     05  WS-GT-VALUE-RS          PIC S9(10)V9(02) VALUE ZERO.
024900     05  WS-GT-PENALTY-RS        PIC S9(10)V9(02) VALUE ZERO.
025000     05  WS-GT-EFFECTIVE-RS      PIC S9(10)V9(02) VALUE ZERO.
025100
025200 PROCEDURE DIVISION.
025300 MAIN-PARAGRAPH.
025400     PERFORM 100000-start-load-master
025500        THRU 100000-finish-load-master
025600
025700     PERFORM 200000-start-value-teams
025800        THRU 200000-finish-value-teams
025900
026000     PERFORM 300000-start-rank-teams
026100        THRU 300000-finish-rank-teams
026200
026300     PERFORM 400000-start-print-board
026400        THRU 400000-finish-print-board.
026500 MAIN-PARAGRAPH-EXIT.
026600     STOP RUN.
026700
026800*----------------------------------------------------------------*
026900*  LOAD THE CLOSING GAME MASTER WRITTEN BY BCROUND               *
027000*----------------------------------------------------------------*
027100 100000-start-load-master.                                        BRD-001 
027200     OPEN INPUT GAMESTT2-FILE
027300
027400     IF FS-GAMESTT2 NOT = "00"
027500         DISPLAY "BCBOARD - CANNOT OPEN GAMESTT2, STATUS "
027600                 FS-GAMESTT2
027700         GO TO 100000-finish-load-master
027800     END-IF
027900
028000     MOVE ZERO TO WS-COMMODITY-COUNT
028100     MOVE ZERO TO WS-TEAM-COUNT
028200
028300     PERFORM 110000-start-read-one-row
028400        THRU 110000-finish-read-one-row
028500       UNTIL FS-GAMESTT2 = "10"
028600
028700     CLOSE GAMESTT2-FILE.
028800 100000-finish-load-master.
028900     EXIT.
029000
029100 110000-start-read-one-row.
029200     READ GAMESTT2-FILE
029300         AT END
029400             CONTINUE
029500         NOT AT END
029600             EVALUATE G2-REC-TYPE
029700                 WHEN "H"
029800                     PERFORM 120000-start-store-header
029900                        THRU 120000-finish-store-header
030000                 WHEN "C"
030100                     PERFORM 130000-start-store-commodity
030200                        THRU 130000-finish-store-commodity
030300                 WHEN "T"
030400                     PERFORM 140000-start-store-team
030500                        THRU 140000-finish-store-team
030600             END-EVALUATE
030700     END-READ.
030800 110000-finish-read-one-row.
030900     EXIT.
031000
031100 120000-start-store-header.
031200     MOVE G2-HEADER-BODY TO WSH-BASE-COMMODITY
031300                             WSH-COMMODITY-COUNT
031400                             WSH-TEAM-COUNT
031500                             WSH-CURRENT-ROUND
031600                             WSH-TRADE-COUNTER
031700                             WSH-SNAPSHOT-COUNTER
031800                             WSH-TARGET-VALUE-HINT
031900
032000     MOVE WSH-COMMODITY-COUNT TO WS-COMMODITY-COUNT
032100     MOVE WSH-TEAM-COUNT      TO WS-TEAM-COUNT
032200     MOVE WSH-CURRENT-ROUND   TO WS-ROUND-COUNT.
032300 120000-finish-store-header.
032400     EXIT.
032500
032600 130000-start-store-commodity.
032700     MOVE G2-HEADER-BODY TO WSC-SEQ-NO
032800                             WSC-COMMODITY-NAME
032900                             WSC-BASE-RATIO
033000                             WSC-PRICE-RS
033100                             WSC-ALLOC-MIN
033200                             WSC-ALLOC-MAX
033300                             WSC-HOLD-MIN
033400                             WSC-HOLD-MAX
033500                             WSC-IS-BASE
033600
033700     SET IDX-COMMODITY TO WSC-SEQ-NO
033800     MOVE WSC-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
033900     MOVE WSC-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
034000     MOVE WSC-PRICE-RS       TO WS-COMM-PRICE-RS (IDX-COMMODITY)
034100     MOVE WSC-IS-BASE        TO WS-COMM-IS-BASE (IDX-COMMODITY).
034200 130000-finish-store-commodity.
034300     EXIT.
034400
034500 140000-start-store-team.
034600     MOVE G2-HEADER-BODY TO WST-SEQ-NO
034700                             WST-TEAM-NAME
034800                             WST-PENALTY-RS
034900
035000     SET IDX-TEAM TO WST-SEQ-NO
035100     MOVE WST-TEAM-NAME    TO WS-TEAM-NAME (IDX-TEAM)
035200     MOVE WST-PENALTY-RS   TO WS-TEAM-PENALTY-RS (IDX-TEAM)
035300
035400     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
035500               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
035600         MOVE WST-HOLDING-COL (IDX-COMMODITY)
035700             TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
035800     END-PERFORM.
035900 140000-finish-store-team.
036000     EXIT.
036100
036200*----------------------------------------------------------------*
036300*  VALUATION - VALUE-RS, VALUE-BASE, EFFECTIVE-RS PER TEAM       *
036400*----------------------------------------------------------------*
036500 200000-start-value-teams.
036600     PERFORM VARYING IDX-TEAM FROM 1 BY 1
036700               UNTIL IDX-TEAM > WS-TEAM-COUNT
036800         PERFORM 210000-start-value-one-team
036900            THRU 210000-finish-value-one-team
037000     END-PERFORM.
037100 200000-finish-value-teams.
037200     EXIT.
037300
037400 210000-start-value-one-team.                                     BRD-006 
037500     MOVE ZERO TO WS-TEAM-VALUE-RS (IDX-TEAM)
037600     MOVE ZERO TO WS-TEAM-VALUE-BASE (IDX-TEAM)
037700
037800     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
037900               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
038000         COMPUTE WS-TEAM-VALUE-RS (IDX-TEAM) ROUNDED =
038100                 WS-TEAM-VALUE-RS (IDX-TEAM) +
038200                 (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
038300                  WS-COMM-PRICE-RS (IDX-COMMODITY))
038400
038500         IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
038600             COMPUTE WS-TEAM-VALUE-BASE (IDX-TEAM) ROUNDED =
038700                     WS-TEAM-VALUE-BASE (IDX-TEAM) +
038800                     WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
038900         ELSE
039000             IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
039100                 COMPUTE WS-TEAM-VALUE-BASE (IDX-TEAM) ROUNDED =
039200                         WS-TEAM-VALUE-BASE (IDX-TEAM) +
039300                         (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
039400                          WS-COMM-BASE-RATIO (IDX-COMMODITY))
039500             END-IF
039600         END-IF
039700     END-PERFORM
039800
039900     COMPUTE WS-TEAM-EFFECTIVE-RS (IDX-TEAM) ROUNDED =
040000             WS-TEAM-VALUE-RS (IDX-TEAM) -
040100             WS-TEAM-PENALTY-RS (IDX-TEAM).
040200 210000-finish-value-one-team.
040300     EXIT.
040400
040500*----------------------------------------------------------------*
040600*  RANK THE TEAMS - BUBBLE PASS ON EFFECTIVE VALUE DESCENDING,   *
040700*  BROKEN BY TEAM NAME ASCENDING ON A TIE                       *
040800*----------------------------------------------------------------*
040900 300000-start-rank-teams.                                         BRD-010 
041000     IF WS-TEAM-COUNT < 2
041100         GO TO 300000-finish-rank-teams
041200     END-IF
041300
041400     MOVE "Y" TO WS-SWAP-MADE
041500     PERFORM 310000-start-one-bubble-pass
041600        THRU 310000-finish-one-bubble-pass
041700       UNTIL NOT SW-SWAP-MADE-Y.
041800 300000-finish-rank-teams.
041900     EXIT.
042000
042100 310000-start-one-bubble-pass.                                    BRD-024 
042200     MOVE "N" TO WS-SWAP-MADE
042300
042400     PERFORM VARYING IDX-OUTER FROM 1 BY 1
042500               UNTIL IDX-OUTER > WS-TEAM-COUNT - 1
042600         SET IDX-INNER TO IDX-OUTER
042700         SET IDX-INNER UP BY 1
042800         PERFORM 320000-start-compare-adjacent
042900            THRU 320000-finish-compare-adjacent
043000     END-PERFORM.
043100 310000-finish-one-bubble-pass.
043200     EXIT.
043300
043400 320000-start-compare-adjacent.
043500     IF WS-TEAM-EFFECTIVE-RS (IDX-OUTER) <
043600        WS-TEAM-EFFECTIVE-RS (IDX-INNER)
043700         PERFORM 330000-start-swap-entries
043800            THRU 330000-finish-swap-entries
043900     ELSE
044000         IF WS-TEAM-EFFECTIVE-RS (IDX-OUTER) =
044100            WS-TEAM-EFFECTIVE-RS (IDX-INNER)
044200            AND WS-TEAM-NAME (IDX-OUTER) >
044300                WS-TEAM-NAME (IDX-INNER)
044400             PERFORM 330000-start-swap-entries
044500                THRU 330000-finish-swap-entries
044600         END-IF
044700     END-IF.
044800 320000-finish-compare-adjacent.
044900     EXIT.
045000
045100 330000-start-swap-entries.
045200     MOVE WS-TEAM-ENTRY (IDX-OUTER) TO WS-SWAP-AREA
045300     MOVE WS-TEAM-ENTRY (IDX-INNER) TO WS-TEAM-ENTRY (IDX-OUTER)
045400     MOVE WS-SWAP-AREA               TO WS-TEAM-ENTRY (IDX-INNER)
045500     SET SW-SWAP-MADE-Y TO TRUE.
045600 330000-finish-swap-entries.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000*  PRINT THE LEADERBOARD REPORT                                 *
046100*----------------------------------------------------------------*
046200 400000-start-print-board.
046300     OPEN OUTPUT LEADERBD-FILE
046400
046500     MOVE ZERO TO WS-GT-VALUE-RS
046600     MOVE ZERO TO WS-GT-PENALTY-RS
046700     MOVE ZERO TO WS-GT-EFFECTIVE-RS
046800     MOVE ZERO TO WS-RANK-NUMBER
046900
047000     PERFORM 410000-start-print-heading
047100        THRU 410000-finish-print-heading
047200
047300     PERFORM VARYING IDX-TEAM FROM 1 BY 1
047400               UNTIL IDX-TEAM > WS-TEAM-COUNT
047500         ADD 1 TO WS-RANK-NUMBER
047600         PERFORM 420000-start-print-detail
047700            THRU 420000-finish-print-detail
047800     END-PERFORM
047900
048000     PERFORM 430000-start-print-grand-total
048100        THRU 430000-finish-print-grand-total
048200
048300     CLOSE LEADERBD-FILE.
048400 400000-finish-print-board.
048500     EXIT.
048600
048700 410000-start-print-heading.                                      BRD-021 
048800     ADD 1 TO WS-PAGE-COUNT
048900     MOVE WS-ROUND-COUNT TO WS-SL-ROUND-COUNT
049000
049100     WRITE LEADERBD-REC FROM WS-TITLE-LINE
049200     WRITE LEADERBD-REC FROM WS-SUBTITLE-LINE
049300     WRITE LEADERBD-REC FROM WS-BLANK-LINE
049400     WRITE LEADERBD-REC FROM WS-HEADING-LINE-1
049500     WRITE LEADERBD-REC FROM WS-BLANK-LINE
049600
049700     MOVE ZERO TO WS-LINE-COUNT.
049800 410000-finish-print-heading.
049900     EXIT.
050000
050100 420000-start-print-detail.                                       BRD-033 
050200     MOVE WS-RANK-NUMBER              TO WS-DL-RANK
050300     MOVE WS-TEAM-NAME (IDX-TEAM)     TO WS-DL-TEAM-NAME
050400     MOVE WS-TEAM-VALUE-RS (IDX-TEAM) TO WS-DL-VALUE-RS
050500     MOVE WS-TEAM-VALUE-BASE (IDX-TEAM) TO WS-DL-VALUE-BASE
050600     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WS-DL-PENALTY-RS
050700     MOVE WS-TEAM-EFFECTIVE-RS (IDX-TEAM) TO WS-DL-EFFECTIVE-RS
050800
050900     WRITE LEADERBD-REC FROM WS-DETAIL-LINE
051000
051100     ADD WS-TEAM-VALUE-RS (IDX-TEAM)     TO WS-GT-VALUE-RS
051200     ADD WS-TEAM-PENALTY-RS (IDX-TEAM)   TO WS-GT-PENALTY-RS
051300     ADD WS-TEAM-EFFECTIVE-RS (IDX-TEAM) TO WS-GT-EFFECTIVE-RS
051400
051500     ADD 1 TO WS-LINE-COUNT
051600     IF WS-LINE-COUNT > 40
051700         PERFORM 410000-start-print-heading
051800            THRU 410000-finish-print-heading
051900     END-IF.
052000 420000-finish-print-detail.
052100     EXIT.
052200
052300 430000-start-print-grand-total.                                  BRD-014 
052400     WRITE LEADERBD-REC FROM WS-BLANK-LINE
052500
052600     MOVE WS-GT-VALUE-RS     TO WS-TL-VALUE-RS
052700     MOVE WS-GT-PENALTY-RS   TO WS-TL-PENALTY-RS
052800     MOVE WS-GT-EFFECTIVE-RS TO WS-TL-EFFECTIVE-RS
052900
053000     WRITE LEADERBD-REC FROM WS-TOTAL-LINE.
053100 430000-finish-print-grand-total.
053200     EXIT.
