000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCINIT                                        *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 1 - LOADS THE COMMODITY AND GAME     *
000600*                 PARAMETER DECKS, VALIDATES THEM, PRICES EVERY *
000700*                 COMMODITY OFF THE BASE COMMODITY, SEEDS EVERY *
000800*                 TEAM WITH ITS STARTING PORTFOLIO, AND WRITES  *
000900*                 THE ROUND-ZERO LOGS AND THE OPENING GAME      *
001000*                 MASTER (GAMESTAT) FOR JOB STEP 2 (BCROUND).   *
001100******************************************************************
001200 PROGRAM-ID.    BCINIT.
001300 AUTHOR.        D R MARKOWSKI.
001400 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001500 DATE-WRITTEN.  03/10/1987.
001600 DATE-COMPILED.
001700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001800******************************************************************
001900*  CHANGE LOG                                                   *
002000*----------------------------------------------------------------*
002100*  DATE       BY    REQUEST    DESCRIPTION                      *
002200*----------------------------------------------------------------*
002300*  03/10/87   DRM   INIT-001   ORIGINAL CODING. COMMODITY DECK  *
002400*                             LOAD, BASE PRICING, SEED LOGIC.   *
002500*  03/22/87   DRM   INIT-002   ADDED ALLOCATION/HOLDING BAND    *
002600*                             CALCULATION PER ECON DEPT SPEC.   *
002700*  04/02/87   DRM   INIT-003   FIXED TRUNCATION ON BAND MULT    *
002800*                             WHEN RATIO EXCEEDS BASE TARGET.   *
002900*  06/14/88   PTW   INIT-011   ADDED DUPLICATE-NAME CHECK ON    *
003000*                             COMMODITY DECK PER AUDIT FINDING. *
003100*  09/30/88   PTW   INIT-012   BASE COMMODITY NOW FORCED TO     *
003200*                             RATIO 1 REGARDLESS OF INPUT DECK. *
003300*  02/11/90   JKL   INIT-019   REWORKED SLOT TABLE BUILD - OLD  *
003400*                             VERSION OVERFLOWED ON 20 COMMODS. *
003500*  11/05/91   JKL   INIT-024   WRITE ROUND-ZERO PRICE SNAPSHOT  *
003600*                             SEPARATELY FROM COMMODITY LOG.    *
003700*  05/18/93   RBC   INIT-031   GAMEPARM NOW CARRIES TARGET      *
003800*                             VALUE HINT - DEFAULTS TO 2 MIL.   *
003900*  08/09/94   RBC   INIT-033   VALIDATE TEAM COUNT POSITIVE     *
004000*                             BEFORE TEAM TABLE BUILD.          *
004100*  01/23/96   MHN   INIT-040   CLEANED UP SLOT ROTATION SO TWO  *
004200*                             TEAMS NEVER GET IDENTICAL EXTRAS. *
004300*  07/02/97   MHN   INIT-044   GAMESTAT HEADER ROW NOW CARRIES  *
004400*                             THE GLOBAL SNAPSHOT COUNTER.      *
004500*  10/14/98   SAY   INIT-051   Y2K REMEDIATION - DATE-WRITTEN   *
004600*                             AND RUN-DATE FIELDS REVIEWED,     *
004700*                             NO 2-DIGIT YEAR STORAGE FOUND.    *
004800*  03/02/99   SAY   INIT-052   Y2K SIGN-OFF - NO FURTHER DATE   *
004900*                             ARITHMETIC IN THIS PROGRAM.       *
005000*  11/19/00   CFT   INIT-058   ALLOC BAND FLOOR OF 1 MULTIPLE   *
005100*                             WAS NOT ENFORCED WHEN B WAS TINY. *
005200******************************************************************
005300 
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.   IBM-370.
005700 OBJECT-COMPUTER.   IBM-370.
005800 SPECIAL-NAMES.
005900     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
006000     UPSI-0 IS BCI-RERUN-SWITCH.
006100 
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT COMMDEFS-FILE    ASSIGN TO COMMDEFS
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-COMMDEFS.
006700*
006800     SELECT GAMEPARM-FILE    ASSIGN TO GAMEPARM
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-GAMEPARM.
007100*
007200     SELECT GAMESTAT-FILE    ASSIGN TO GAMESTAT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-GAMESTAT.
007500*
007600     SELECT COMMLOG-FILE     ASSIGN TO COMMLOG
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-COMMLOG.
007900*
008000     SELECT PORTLOG-FILE     ASSIGN TO PORTLOG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-PORTLOG.
008300*
008400     SELECT PRICEHST-FILE    ASSIGN TO PRICEHST
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-PRICEHST.
008700 
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  COMMDEFS-FILE
009100     RECORD CONTAINS 25 CHARACTERS
009200     DATA RECORD IS COMMDEFS-REC.
009300 01  COMMDEFS-REC.
009400     05  CD-COMMODITY-NAME      PIC X(20).
009500     05  CD-BASE-RATIO          PIC 9(05).
009600 
009700 FD  GAMEPARM-FILE
009800     RECORD CONTAINS 80 CHARACTERS
009900     DATA RECORD IS GAMEPARM-REC.
010000 01  GAMEPARM-REC.
010100     05  GP-REC-TYPE            PIC X(01).
010200*        'H' = HEADER ROW, 'R' = ROUND NEWS ROW (READ BY BCROUND)
010300     05  GP-BASE-COMMODITY-NAME PIC X(20).
010400     05  GP-TEAM-COUNT          PIC 9(03).
010500     05  GP-TARGET-VALUE-HINT   PIC 9(09)V9(02).
010600     05  FILLER                 PIC X(45).
010700 
010800 FD  GAMESTAT-FILE
010900     RECORD CONTAINS 180 CHARACTERS
011000     DATA RECORD IS GAMESTAT-REC.
011100 01  GAMESTAT-REC.
011200     05  GS-REC-TYPE            PIC X(01).
011300*        'H' = HEADER ROW, 'C' = COMMODITY ROW, 'T' = TEAM ROW
011400     05  GS-HEADER-BODY         PIC X(179).
011500 
011600 FD  COMMLOG-FILE
011700     RECORD CONTAINS 52 CHARACTERS
011800     DATA RECORD IS COMMLOG-REC.
011900 01  COMMLOG-REC.
012000     05  CL-ROUND-NO            PIC 9(03).
012100     05  CL-COMMODITY-NAME      PIC X(20).
012200     05  CL-PRICE-RS            PIC S9(07)V9(02)
012300                                SIGN IS LEADING SEPARATE CHARACTER.
012400     05  CL-RATIO               PIC 9(05).
012500     05  CL-HOLD-MIN            PIC 9(07).
012600     05  CL-HOLD-MAX            PIC 9(07).
012700 
012800 FD  PORTLOG-FILE
012900     RECORD CONTAINS 187 CHARACTERS
013000     DATA RECORD IS PORTLOG-REC.
013100 01  PORTLOG-REC.
013200     05  PL-ROUND-NO            PIC 9(03).
013300     05  PL-TEAM-NAME           PIC X(20).
013400     05  PL-TOTAL-VALUE-RS      PIC S9(09)V9(02)
013500                                SIGN IS LEADING SEPARATE CHARACTER.
013600     05  PL-TOTAL-VALUE-BASE    PIC S9(07)V9(04)
013700                                SIGN IS LEADING SEPARATE CHARACTER.
013800     05  PL-UNITS-COL OCCURS 20 TIMES
013900                                PIC 9(07).
014000 
014100 FD  PRICEHST-FILE
014200     RECORD CONTAINS 38 CHARACTERS
014300     DATA RECORD IS PRICEHST-REC.
014400 01  PRICEHST-REC.
014500     05  PH-TRADE-INDEX         PIC 9(05).
014600     05  PH-ROUND-NO            PIC 9(03).
014700     05  PH-COMMODITY-NAME      PIC X(20).
014800     05  PH-PRICE-RS            PIC S9(07)V9(02)
014900                                SIGN IS LEADING SEPARATE CHARACTER.
015000 
015100 WORKING-STORAGE SECTION.
015200******************************************************************
015300*  FILE STATUS AND RUN SWITCHES                                 *
015400******************************************************************
015500 01  WS-FILE-STATUSES.
015600     05  FS-COMMDEFS            PIC X(02) VALUE ZEROES.
015700     05  FS-GAMEPARM            PIC X(02) VALUE ZEROES.
015800     05  FS-GAMESTAT            PIC X(02) VALUE ZEROES.
015900     05  FS-COMMLOG             PIC X(02) VALUE ZEROES.
016000     05  FS-PORTLOG             PIC X(02) VALUE ZEROES.
016100     05  FS-PRICEHST            PIC X(02) VALUE ZEROES.
016200     05  FILLER                 PIC X(06) VALUE SPACES.
016300 
016400 01  WS-RUN-SWITCHES.
016500     05  WS-COMMDEFS-EOF        PIC X(01) VALUE "N".
016600         88  SW-COMMDEFS-EOF-Y           VALUE "Y".
016700     05  WS-GAMEPARM-EOF        PIC X(01) VALUE "N".
016800         88  SW-GAMEPARM-EOF-Y           VALUE "Y".
016900     05  WS-ABORT-RUN           PIC X(01) VALUE "N".
017000         88  SW-ABORT-RUN-Y              VALUE "Y".
017100     05  FILLER                 PIC X(09) VALUE SPACES.
017200 
017300******************************************************************
017400*  PRACTICAL TABLE LIMITS - SMALL IN-MEMORY TABLES ONLY          *
017500******************************************************************
017600 78  WS-MAX-COMMODITIES         VALUE 20.
017700 78  WS-MAX-TEAMS               VALUE 50.
017800 78  WS-MAX-SLOTS               VALUE 500.
017900 78  WS-SLOT-ROTATE-PRIME       VALUE 7919.
018000 
018100******************************************************************
018200*  BUSINESS CONSTANTS - BARTER CHARTER PRICING AND BAND RULES    *
018300******************************************************************
018400 78  WS-BASE-PRICE-RS           VALUE 1000.00.
018500 78  WS-ALLOC-MIN-PCT           VALUE 0.85.
018600 78  WS-ALLOC-MAX-PCT           VALUE 1.15.
018700 78  WS-HOLD-MIN-PCT            VALUE 0.70.
018800 78  WS-HOLD-MAX-PCT            VALUE 1.30.
018900 78  WS-DEFAULT-TARGET-VALUE    VALUE 2000000.00.
019000 
019100 01  WS-SUBSCRIPTS.
019200     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
019300     05  WS-IDX-SLOT            PIC S9(04) COMP VALUE ZERO.
019400     05  WS-IDX-PICK            PIC S9(04) COMP VALUE ZERO.
019500     05  WS-IDX-WRAP            PIC S9(04) COMP VALUE ZERO.
019600     05  WS-TEAM-SEQ-DISP       PIC 9(02) VALUE ZERO.
019700     05  FILLER                 PIC X(06) VALUE SPACES.
019800 
019900 01  WS-COUNTERS.
020000     05  WS-COMMODITY-COUNT     PIC S9(04) COMP VALUE ZERO.
020100     05  WS-TEAM-COUNT          PIC S9(04) COMP VALUE ZERO.
020200     05  WS-BASE-COMM-IDX       PIC S9(04) COMP VALUE ZERO.
020300     05  WS-SLOT-COUNT          PIC S9(06) COMP VALUE ZERO.
020400     05  WS-GLOBAL-SNAPSHOT-CTR PIC S9(05) COMP VALUE ZERO.
020500     05  FILLER                 PIC X(06) VALUE SPACES.
020600 
020700******************************************************************
020800*  COMMODITY DEFINITION TABLE - LOADED FROM COMMDEFS DECK        *
020900******************************************************************
021000 01  WS-COMMODITY-TABLE.
021100     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
021200                            DEPENDING ON WS-COMMODITY-COUNT
021300                            INDEXED BY IDX-COMMODITY.
021400         10  WS-COMM-NAME         PIC X(20).
021500         10  WS-COMM-BASE-RATIO   PIC 9(05).
021600         10  WS-COMM-PRICE-RS     PIC S9(07)V9(02).
021700         10  WS-COMM-ALLOC-MIN    PIC 9(07).
021800         10  WS-COMM-ALLOC-MAX    PIC 9(07).
021900         10  WS-COMM-HOLD-MIN     PIC 9(07).
022000         10  WS-COMM-HOLD-MAX     PIC 9(07).
022100         10  WS-COMM-IS-BASE      PIC X(01).
022200             88  SW-COMM-IS-BASE-Y          VALUE "Y".
022300         10  WS-COMM-ALLOC-MIN-MULT PIC 9(07).
022400         10  WS-COMM-ALLOC-MAX-MULT PIC 9(07).
022500         10  WS-COMM-HOLD-MIN-MULT  PIC 9(07).
022600         10  WS-COMM-HOLD-MAX-MULT  PIC 9(07).
022700         10  WS-COMM-SLOT-CAPACITY  PIC 9(07).
022800         10  WS-COMM-SLOT-START-IDX PIC 9(06).
022900 
023000******************************************************************
023100*  FLAT TABLE REDEFINITION - USED WHEN SCANNING BY RAW POSITION  *
023200*  RATHER THAN THROUGH THE NAMED SUBFIELDS ABOVE.                *
023300******************************************************************
023400 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
023500     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
023600                           DEPENDING ON WS-COMMODITY-COUNT.
023700         10  WS-COMM-RAW-BYTES    PIC X(68).
023800 
023900******************************************************************
024000*  TEAM PORTFOLIO TABLE - SEEDED BY THIS PROGRAM                 *
024100******************************************************************
024200 01  WS-TEAM-TABLE.
024300     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
024400                       DEPENDING ON WS-TEAM-COUNT
024500                       INDEXED BY IDX-TEAM.
024600         10  WS-TEAM-NAME         PIC X(20).
024700         10  WS-TEAM-PENALTY-RS   PIC S9(09)V9(02).
024800         10  WS-TEAM-HOLDING OCCURS 20 TIMES
024900                            PIC 9(07).
025000 
025100 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
025200     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
025300                           DEPENDING ON WS-TEAM-COUNT.
025400         10  WS-TEAM-RAW-BYTES    PIC X(169).
025500 
025600******************************************************************
025700*  PORTFOLIO-SEED WORKING FIELDS                                *
025800******************************************************************
025900 01  WS-SEED-WORK.
026000     05  WS-SEED-S              PIC S9(09) COMP VALUE ZERO.
026100     05  WS-SEED-B              PIC S9(09)V9(04) VALUE ZERO.
026200     05  WS-SEED-LOWER          PIC S9(09) COMP VALUE ZERO.
026300     05  WS-SEED-UPPER          PIC S9(09) COMP VALUE ZERO.
026400     05  WS-SEED-K-TOTAL        PIC S9(09) COMP VALUE ZERO.
026500     05  WS-SEED-K-EXTRA        PIC S9(09) COMP VALUE ZERO.
026600     05  WS-SEED-RATIO          PIC S9(07) COMP VALUE ZERO.
026700     05  WS-SEED-TEMP-DEC       PIC S9(09)V9(04) VALUE ZERO.
026800     05  WS-SEED-REMAINDER      PIC S9(09) COMP VALUE ZERO.
026900     05  WS-SEED-START          PIC S9(06) COMP VALUE ZERO.
027000     05  FILLER                 PIC X(12) VALUE SPACES.
027100 
027200 01  WS-SLOT-TABLE.
027300     05  WS-SLOT-ENTRY OCCURS 500 TIMES
027400                       INDEXED BY IDX-SLOT.
027500         10  WS-SLOT-COMM-IDX     PIC 9(04).
027600 
027700 01  WS-GAMEPARM-HEADER.
027800     05  WS-BASE-COMMODITY-NAME PIC X(20) VALUE SPACES.
027900     05  WS-TARGET-VALUE-HINT   PIC 9(09)V9(02) VALUE ZERO.
028000 
028100******************************************************************
028200*  GAMESTAT MASTER ROWS BUILT FOR OUTPUT                        *
028300******************************************************************
028400 01  WS-GAMESTAT-HEADER-ROW.
028500     05  WSH-REC-TYPE           PIC X(01) VALUE "H".
028600     05  WSH-BASE-COMMODITY     PIC X(20) VALUE SPACES.
028700     05  WSH-COMMODITY-COUNT    PIC 9(03) VALUE ZERO.
028800     05  WSH-TEAM-COUNT         PIC 9(03) VALUE ZERO.
028900     05  WSH-CURRENT-ROUND      PIC 9(03) VALUE ZERO.
029000     05  WSH-TRADE-COUNTER      PIC 9(05) VALUE ZERO.
029100     05  WSH-SNAPSHOT-COUNTER   PIC 9(05) VALUE ZERO.
029200     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02) VALUE ZERO.
029300     05  FILLER                 PIC X(129) VALUE SPACES.
029400 
029500 01  WS-GAMESTAT-COMMODITY-ROW.
029600     05  WSC-REC-TYPE           PIC X(01) VALUE "C".
029700     05  WSC-SEQ-NO             PIC 9(03) VALUE ZERO.
029800     05  WSC-COMMODITY-NAME     PIC X(20) VALUE SPACES.
029900     05  WSC-BASE-RATIO         PIC 9(05) VALUE ZERO.
030000     05  WSC-PRICE-RS           PIC S9(07)V9(02)
030100                                SIGN IS LEADING SEPARATE CHARACTER
030200                                VALUE ZERO.
030300     05  WSC-ALLOC-MIN          PIC 9(07) VALUE ZERO.
030400     05  WSC-ALLOC-MAX          PIC 9(07) VALUE ZERO.
030500     05  WSC-HOLD-MIN           PIC 9(07) VALUE ZERO.
030600     05  WSC-HOLD-MAX           PIC 9(07) VALUE ZERO.
030700     05  WSC-IS-BASE            PIC X(01) VALUE "N".
030800     05  FILLER                 PIC X(112) VALUE SPACES.
030900 
031000 01  WS-GAMESTAT-TEAM-ROW.
031100     05  WST-REC-TYPE           PIC X(01) VALUE "T".
031200     05  WST-SEQ-NO             PIC 9(03) VALUE ZERO.
031300     05  WST-TEAM-NAME          PIC X(20) VALUE SPACES.
031400     05  WST-PENALTY-RS         PIC S9(09)V9(02)
031500                                SIGN IS LEADING SEPARATE CHARACTER
031600                                VALUE ZERO.
031700     05  WST-HOLDING-COL OCCURS 20 TIMES
031800                                PIC 9(07) VALUE ZERO.
031900     05  FILLER                 PIC X(04) VALUE SPACES.
032000 
032100******************************************************************
032200*  RAW-BYTE VIEW OF THE TEAM ROW - USED WHEN THE TEAM ROW IS      *
032300*  MOVED WHOLE TO THE GAMESTAT-REC BUFFER FOR WRITE               *
032400******************************************************************
032500 01  WS-GAMESTAT-TEAM-ROW-RED REDEFINES WS-GAMESTAT-TEAM-ROW.
032600     05  WSTR-FIXED-PORTION     PIC X(24).
032700     05  WSTR-HOLDING-RAW OCCURS 20 TIMES
032800                                PIC X(07).
032900     05  FILLER                 PIC X(04).
033000 
033100 PROCEDURE DIVISION.
033200 MAIN-PARAGRAPH.
033300     PERFORM 100000-start-load-commodities
033400        THRU 100000-finish-load-commodities
033500 
033600     IF SW-ABORT-RUN-Y
033700         DISPLAY "BCINIT - RUN ABORTED ON VALIDATION ERROR"
033800         GO TO MAIN-PARAGRAPH-EXIT
033900     END-IF
034000 
034100     PERFORM 150000-start-load-gameparm
034200        THRU 150000-finish-load-gameparm
034300 
034400     IF SW-ABORT-RUN-Y
034500         DISPLAY "BCINIT - RUN ABORTED ON VALIDATION ERROR"
034600         GO TO MAIN-PARAGRAPH-EXIT
034700     END-IF
034800 
034900     PERFORM 200000-start-price-commodities
035000        THRU 200000-finish-price-commodities
035100 
035200     PERFORM 250000-start-build-teams
035300        THRU 250000-finish-build-teams
035400 
035500     PERFORM 300000-start-seed-portfolios
035600        THRU 300000-finish-seed-portfolios
035700 
035800     PERFORM 400000-start-write-open-state
035900        THRU 400000-finish-write-open-state
036000 
036100 MAIN-PARAGRAPH-EXIT.
036200     STOP RUN.
036300 
036400*----------------------------------------------------------------*
036500*  LOAD AND VALIDATE THE COMMODITY DEFINITION DECK               *
036600*----------------------------------------------------------------*
036700 100000-start-load-commodities.
036800     OPEN INPUT COMMDEFS-FILE
036900 
037000     IF FS-COMMDEFS NOT = "00"
037100         DISPLAY "BCINIT - CANNOT OPEN COMMDEFS, STATUS "
037200                 FS-COMMDEFS
037300         SET SW-ABORT-RUN-Y TO TRUE
037400         GO TO 100000-finish-load-commodities
037500     END-IF
037600 
037700     MOVE ZERO TO WS-COMMODITY-COUNT
037800 
037900     PERFORM 110000-start-read-one-commodity
038000        THRU 110000-finish-read-one-commodity
038100       UNTIL SW-COMMDEFS-EOF-Y
038200 
038300     CLOSE COMMDEFS-FILE
038400 
038500     IF WS-COMMODITY-COUNT = ZERO
038600         DISPLAY "BCINIT - NO COMMODITIES ON COMMDEFS"
038700         SET SW-ABORT-RUN-Y TO TRUE
038800     END-IF
038900 100000-finish-load-commodities.
039000     EXIT.
039100 
039200 110000-start-read-one-commodity.
039300     READ COMMDEFS-FILE
039400         AT END
039500             SET SW-COMMDEFS-EOF-Y TO TRUE
039600         NOT AT END
039700             PERFORM 120000-start-store-commodity
039800                THRU 120000-finish-store-commodity
039900     END-READ.
040000 110000-finish-read-one-commodity.
040100     EXIT.
040200 
040300 120000-start-store-commodity.
040400     IF CD-BASE-RATIO = ZERO
040500         DISPLAY "BCINIT - RATIO MUST BE POSITIVE FOR "
040600                 CD-COMMODITY-NAME
040700         SET SW-ABORT-RUN-Y TO TRUE
040800         GO TO 120000-finish-store-commodity
040900     END-IF
041000 
041100     PERFORM 121000-start-check-duplicate
041200        THRU 121000-finish-check-duplicate
041300 
041400     IF SW-ABORT-RUN-Y
041500         GO TO 120000-finish-store-commodity
041600     END-IF
041700 
041800     ADD 1 TO WS-COMMODITY-COUNT
041900     SET IDX-COMMODITY TO WS-COMMODITY-COUNT
042000 
042100     MOVE CD-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
042200     MOVE CD-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
042300     MOVE "N"               TO WS-COMM-IS-BASE (IDX-COMMODITY)
042400 120000-finish-store-commodity.
042500     EXIT.
042600 
042700 121000-start-check-duplicate.                                    INIT-011
042800     IF WS-COMMODITY-COUNT = ZERO
042900         GO TO 121000-finish-check-duplicate
043000     END-IF
043100 
043200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
043300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
043400         IF WS-COMM-NAME (IDX-COMMODITY) = CD-COMMODITY-NAME
043500             DISPLAY "BCINIT - DUPLICATE COMMODITY NAME "
043600                     CD-COMMODITY-NAME
043700             SET SW-ABORT-RUN-Y TO TRUE
043800         END-IF
043900     END-PERFORM.
044000 121000-finish-check-duplicate.
044100     EXIT.
044200 
044300*----------------------------------------------------------------*
044400*  LOAD THE GAME PARAMETER DECK - HEADER ROW ONLY IN THIS STEP   *
044500*----------------------------------------------------------------*
044600 150000-start-load-gameparm.                                      INIT-031
044700     OPEN INPUT GAMEPARM-FILE
044800 
044900     IF FS-GAMEPARM NOT = "00"
045000         DISPLAY "BCINIT - CANNOT OPEN GAMEPARM, STATUS "
045100                 FS-GAMEPARM
045200         SET SW-ABORT-RUN-Y TO TRUE
045300         GO TO 150000-finish-load-gameparm
045400     END-IF
045500 
045600     READ GAMEPARM-FILE
045700         AT END
045800             DISPLAY "BCINIT - GAMEPARM HAS NO HEADER ROW"
045900             SET SW-ABORT-RUN-Y TO TRUE
046000         NOT AT END
046100             MOVE GP-BASE-COMMODITY-NAME
046200                             TO WS-BASE-COMMODITY-NAME
046300             MOVE GP-TEAM-COUNT
046400                             TO WS-TEAM-COUNT
046500             MOVE GP-TARGET-VALUE-HINT
046600                             TO WS-TARGET-VALUE-HINT
046700     END-READ
046800 
046900     CLOSE GAMEPARM-FILE
047000 
047100     IF WS-TARGET-VALUE-HINT = ZERO
047200         MOVE WS-DEFAULT-TARGET-VALUE TO WS-TARGET-VALUE-HINT
047300     END-IF
047400 
047500     IF WS-TEAM-COUNT = ZERO
047600         DISPLAY "BCINIT - TEAM COUNT MUST BE POSITIVE"
047700         SET SW-ABORT-RUN-Y TO TRUE
047800         GO TO 150000-finish-load-gameparm
047900     END-IF
048000 
048100     PERFORM 160000-start-locate-base-commodity
048200        THRU 160000-finish-locate-base-commodity.
048300 150000-finish-load-gameparm.
048400     EXIT.
048500 
048600 160000-start-locate-base-commodity.                              INIT-012
048700     MOVE ZERO TO WS-BASE-COMM-IDX
048800 
048900     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
049000               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
049100         IF WS-COMM-NAME (IDX-COMMODITY) = WS-BASE-COMMODITY-NAME
049200             MOVE IDX-COMMODITY TO WS-BASE-COMM-IDX
049300         END-IF
049400     END-PERFORM
049500 
049600     IF WS-BASE-COMM-IDX = ZERO
049700         DISPLAY "BCINIT - BASE COMMODITY NOT ON COMMDEFS DECK"
049800         SET SW-ABORT-RUN-Y TO TRUE
049900         GO TO 160000-finish-locate-base-commodity
050000     END-IF
050100 
050200     SET IDX-COMMODITY TO WS-BASE-COMM-IDX
050300     MOVE "Y" TO WS-COMM-IS-BASE (IDX-COMMODITY)
050400     MOVE 1   TO WS-COMM-BASE-RATIO (IDX-COMMODITY).
050500 160000-finish-locate-base-commodity.
050600     EXIT.
050700 
050800*----------------------------------------------------------------*
050900*  PRICING - DERIVE RUPEE PRICE OF EVERY COMMODITY FROM RATIO    *
051000*----------------------------------------------------------------*
051100 200000-start-price-commodities.
051200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
051300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
051400         PERFORM 210000-start-price-one-commodity
051500            THRU 210000-finish-price-one-commodity
051600     END-PERFORM.
051700 200000-finish-price-commodities.
051800     EXIT.
051900 
052000 210000-start-price-one-commodity.                                INIT-012
052100     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
052200         MOVE 1              TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
052300         MOVE WS-BASE-PRICE-RS
052400                             TO WS-COMM-PRICE-RS (IDX-COMMODITY)
052500         GO TO 210000-finish-price-one-commodity
052600     END-IF
052700 
052800     IF WS-COMM-BASE-RATIO (IDX-COMMODITY) = ZERO
052900         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
053000     END-IF
053100 
053200     COMPUTE WS-COMM-PRICE-RS (IDX-COMMODITY) ROUNDED =
053300             WS-BASE-PRICE-RS / WS-COMM-BASE-RATIO (IDX-COMMODITY).
053400 210000-finish-price-one-commodity.
053500     EXIT.
053600 
053700*----------------------------------------------------------------*
053800*  BUILD THE TEAM TABLE - TEAM 1 THROUGH TEAM N                  *
053900*----------------------------------------------------------------*
054000 250000-start-build-teams.
054100     PERFORM VARYING IDX-TEAM FROM 1 BY 1
054200               UNTIL IDX-TEAM > WS-TEAM-COUNT
054300         PERFORM 260000-start-build-one-team
054400            THRU 260000-finish-build-one-team
054500     END-PERFORM.
054600 250000-finish-build-teams.
054700     EXIT.
054800 
054900 260000-start-build-one-team.
055000     MOVE IDX-TEAM TO WS-TEAM-SEQ-DISP
055100     MOVE SPACES TO WS-TEAM-NAME (IDX-TEAM)
055200     STRING "TEAM " DELIMITED BY SIZE
055300            WS-TEAM-SEQ-DISP DELIMITED BY SIZE
055400            INTO WS-TEAM-NAME (IDX-TEAM)
055500     MOVE ZERO TO WS-TEAM-PENALTY-RS (IDX-TEAM)
055600 
055700     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
055800               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
055900         MOVE ZERO TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
056000     END-PERFORM.
056100 260000-finish-build-one-team.
056200     EXIT.
056300 
056400*----------------------------------------------------------------*
056500*  PORTFOLIO-SEED - DETERMINISTIC STARTING PORTFOLIO             *
056600*----------------------------------------------------------------*
056700 300000-start-seed-portfolios.
056800     PERFORM 310000-start-compute-base-target
056900        THRU 310000-finish-compute-base-target
057000 
057100     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
057200               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
057300         PERFORM 320000-start-compute-bands
057400            THRU 320000-finish-compute-bands
057500     END-PERFORM
057600 
057700     PERFORM 330000-start-compute-totals
057800        THRU 330000-finish-compute-totals
057900 
058000     PERFORM 340000-start-build-slot-table
058100        THRU 340000-finish-build-slot-table
058200 
058300     PERFORM VARYING IDX-TEAM FROM 1 BY 1
058400               UNTIL IDX-TEAM > WS-TEAM-COUNT
058500         PERFORM 350000-start-seed-one-team
058600            THRU 350000-finish-seed-one-team
058700     END-PERFORM.
058800 300000-finish-seed-portfolios.
058900     EXIT.
059000 
059100 310000-start-compute-base-target.
059200*    S = ROUND(T / 1000), FLOORED AT 3 TIMES COMMODITY COUNT
059300     COMPUTE WS-SEED-S ROUNDED =
059400             WS-TARGET-VALUE-HINT / 1000
059500 
059600     COMPUTE WS-SEED-REMAINDER = WS-COMMODITY-COUNT * 3
059700     IF WS-SEED-S < WS-SEED-REMAINDER
059800         MOVE WS-SEED-REMAINDER TO WS-SEED-S
059900     END-IF
060000 
060100     COMPUTE WS-SEED-B ROUNDED = WS-SEED-S / WS-COMMODITY-COUNT.
060200 310000-finish-compute-base-target.
060300     EXIT.
060400 
060500 320000-start-compute-bands.                                      INIT-058
060600     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WS-SEED-RATIO
060700     IF WS-SEED-RATIO < 1
060800         MOVE 1 TO WS-SEED-RATIO
060900     END-IF
061000 
061100*    ALLOCATION BAND
061200     COMPUTE WS-SEED-TEMP-DEC =
061300             (WS-SEED-B * WS-ALLOC-MIN-PCT) / WS-SEED-RATIO
061400     MOVE WS-SEED-TEMP-DEC TO WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)
061500     IF WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) < 1
061600         MOVE 1 TO WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)
061700     END-IF
061800 
061900     COMPUTE WS-SEED-TEMP-DEC =
062000             (WS-SEED-B * WS-ALLOC-MAX-PCT) / WS-SEED-RATIO
062100     MOVE WS-SEED-TEMP-DEC TO WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY)
062200     IF WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) <
062300        WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) + 1
062400         COMPUTE WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) =
062500                 WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) + 1
062600     END-IF
062700 
062800     COMPUTE WS-COMM-ALLOC-MIN (IDX-COMMODITY) =
062900             WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) * WS-SEED-RATIO
063000     COMPUTE WS-COMM-ALLOC-MAX (IDX-COMMODITY) =
063100             WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) * WS-SEED-RATIO
063200 
063300*    HOLDING BAND
063400     COMPUTE WS-SEED-TEMP-DEC =
063500             (WS-SEED-B * WS-HOLD-MIN-PCT) / WS-SEED-RATIO
063600     MOVE WS-SEED-TEMP-DEC TO WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY)
063700     IF WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) < 1
063800         MOVE 1 TO WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY)
063900     END-IF
064000 
064100     COMPUTE WS-SEED-TEMP-DEC =
064200             (WS-SEED-B * WS-HOLD-MAX-PCT) / WS-SEED-RATIO
064300     MOVE WS-SEED-TEMP-DEC TO WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY)
064400     IF WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) <
064500        WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) + 1
064600         COMPUTE WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) =
064700                 WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) + 1
064800     END-IF
064900 
065000     COMPUTE WS-COMM-HOLD-MIN (IDX-COMMODITY) =
065100             WS-COMM-HOLD-MIN-MULT (IDX-COMMODITY) * WS-SEED-RATIO
065200     COMPUTE WS-COMM-HOLD-MAX (IDX-COMMODITY) =
065300             WS-COMM-HOLD-MAX-MULT (IDX-COMMODITY) * WS-SEED-RATIO
065400 
065500     COMPUTE WS-COMM-SLOT-CAPACITY (IDX-COMMODITY) =
065600             (WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) -
065700              WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY)).
065800 320000-finish-compute-bands.
065900     EXIT.
066000 
066100 330000-start-compute-totals.
066200     MOVE ZERO TO WS-SEED-LOWER
066300     MOVE ZERO TO WS-SEED-UPPER
066400 
066500     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
066600               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
066700         ADD WS-COMM-ALLOC-MIN-MULT (IDX-COMMODITY) TO WS-SEED-LOWER
066800         ADD WS-COMM-ALLOC-MAX-MULT (IDX-COMMODITY) TO WS-SEED-UPPER
066900     END-PERFORM
067000 
067100     MOVE WS-SEED-S TO WS-SEED-K-TOTAL
067200     IF WS-SEED-K-TOTAL < WS-SEED-LOWER
067300         MOVE WS-SEED-LOWER TO WS-SEED-K-TOTAL
067400     END-IF
067500     IF WS-SEED-K-TOTAL > WS-SEED-UPPER
067600         MOVE WS-SEED-UPPER TO WS-SEED-K-TOTAL
067700     END-IF
067800 
067900     COMPUTE WS-SEED-K-EXTRA = WS-SEED-K-TOTAL - WS-SEED-LOWER
068000     IF WS-SEED-K-EXTRA < ZERO
068100         MOVE ZERO TO WS-SEED-K-EXTRA
068200     END-IF
068300     IF WS-SEED-K-EXTRA > (WS-SEED-UPPER - WS-SEED-LOWER)
068400         COMPUTE WS-SEED-K-EXTRA = WS-SEED-UPPER - WS-SEED-LOWER
068500     END-IF.
068600 330000-finish-compute-totals.
068700     EXIT.
068800 
068900*----------------------------------------------------------------*
069000*  BUILD THE SLOT LIST - ONE ENTRY PER EXTRA-ALLOCATION SLOT     *
069100*----------------------------------------------------------------*
069200 340000-start-build-slot-table.                                   INIT-019
069300     MOVE ZERO TO WS-SLOT-COUNT
069400 
069500     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
069600               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
069700         MOVE WS-SLOT-COUNT TO WS-SEED-START
069800         ADD 1 TO WS-SEED-START
069900         MOVE WS-SEED-START TO WS-COMM-SLOT-START-IDX
070000                               (IDX-COMMODITY)
070100 
070200         PERFORM WS-COMM-SLOT-CAPACITY (IDX-COMMODITY) TIMES
070300             IF WS-SLOT-COUNT < WS-MAX-SLOTS
070400                 ADD 1 TO WS-SLOT-COUNT
070500                 SET IDX-SLOT TO WS-SLOT-COUNT
070600                 MOVE IDX-COMMODITY
070700                             TO WS-SLOT-COMM-IDX (IDX-SLOT)
070800             END-IF
070900         END-PERFORM
071000     END-PERFORM
071100 
071200     IF WS-SLOT-COUNT = ZERO
071300         MOVE ZERO TO WS-SEED-K-EXTRA
071400     END-IF.
071500 340000-finish-build-slot-table.
071600     EXIT.
071700 
071800*----------------------------------------------------------------*
071900*  SEED ONE TEAM - MINIMUM HOLDINGS PLUS A DETERMINISTIC SET OF  *
072000*  EXTRA SLOTS, PICKED BY ROTATING THE SLOT LIST BY A FIXED      *
072100*  STEP PER TEAM SEQUENCE NUMBER, THEN CLAMPED TO THE HOLDING    *
072200*  BAND.                                                        *
072300*----------------------------------------------------------------*
072400 350000-start-seed-one-team.                                      INIT-040
072500     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
072600               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
072700         MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)
072800             TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
072900     END-PERFORM
073000 
073100     IF WS-SEED-K-EXTRA > ZERO
073200         COMPUTE WS-SEED-REMAINDER =
073300                 (IDX-TEAM - 1) * WS-SLOT-ROTATE-PRIME
073400         DIVIDE WS-SEED-REMAINDER BY WS-SLOT-COUNT
073500             GIVING WS-IDX-WRAP
073600             REMAINDER WS-SEED-START
073700         MOVE WS-SEED-START TO WS-IDX-PICK
073800 
073900         PERFORM WS-SEED-K-EXTRA TIMES
074000             ADD 1 TO WS-IDX-PICK
074100             IF WS-IDX-PICK > WS-SLOT-COUNT
074200                 MOVE 1 TO WS-IDX-PICK
074300             END-IF
074400             SET IDX-SLOT TO WS-IDX-PICK
074500             MOVE WS-SLOT-COMM-IDX (IDX-SLOT) TO WS-IDX-COMM
074600             SET IDX-COMMODITY TO WS-IDX-COMM
074700             ADD WS-COMM-BASE-RATIO (IDX-COMMODITY)
074800                 TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
074900         END-PERFORM
075000     END-IF
075100 
075200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
075300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
075400         IF WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) <
075500            WS-COMM-HOLD-MIN (IDX-COMMODITY)
075600             MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)
075700                 TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
075800         END-IF
075900         IF WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) >
076000            WS-COMM-HOLD-MAX (IDX-COMMODITY)
076100             MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)
076200                 TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
076300         END-IF
076400     END-PERFORM.
076500 350000-finish-seed-one-team.
076600     EXIT.
076700 
076800*----------------------------------------------------------------*
076900*  WRITE THE OPENING GAME MASTER (GAMESTAT) AND ROUND-0 LOGS     *
077000*----------------------------------------------------------------*
077100 400000-start-write-open-state.                                   INIT-044
077200     OPEN OUTPUT GAMESTAT-FILE
077300     OPEN OUTPUT COMMLOG-FILE
077400     OPEN OUTPUT PORTLOG-FILE
077500     OPEN OUTPUT PRICEHST-FILE
077600 
077700     MOVE ZERO TO WS-GLOBAL-SNAPSHOT-CTR
077800 
077900     MOVE WS-BASE-COMMODITY-NAME  TO WSH-BASE-COMMODITY
078000     MOVE WS-COMMODITY-COUNT      TO WSH-COMMODITY-COUNT
078100     MOVE WS-TEAM-COUNT           TO WSH-TEAM-COUNT
078200     MOVE ZERO                    TO WSH-CURRENT-ROUND
078300     MOVE ZERO                    TO WSH-TRADE-COUNTER
078400     MOVE ZERO                    TO WSH-SNAPSHOT-COUNTER
078500     MOVE WS-TARGET-VALUE-HINT    TO WSH-TARGET-VALUE-HINT
078600 
078700     MOVE WS-GAMESTAT-HEADER-ROW  TO GAMESTAT-REC
078800     WRITE GAMESTAT-REC
078900 
079000     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
079100               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
079200         PERFORM 410000-start-write-commodity-row
079300            THRU 410000-finish-write-commodity-row
079400     END-PERFORM
079500 
079600     PERFORM VARYING IDX-TEAM FROM 1 BY 1
079700               UNTIL IDX-TEAM > WS-TEAM-COUNT
079800         PERFORM 420000-start-write-team-row
079900            THRU 420000-finish-write-team-row
080000     END-PERFORM
080100 
080200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
080300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
080400         PERFORM 430000-start-write-round0-commlog
080500            THRU 430000-finish-write-round0-commlog
080600         PERFORM 440000-start-write-snapshot0
080700            THRU 440000-finish-write-snapshot0
080800     END-PERFORM
080900 
081000     PERFORM VARYING IDX-TEAM FROM 1 BY 1
081100               UNTIL IDX-TEAM > WS-TEAM-COUNT
081200         PERFORM 450000-start-write-round0-portlog
081300            THRU 450000-finish-write-round0-portlog
081400     END-PERFORM
081500 
081600     CLOSE GAMESTAT-FILE
081700     CLOSE COMMLOG-FILE
081800     CLOSE PORTLOG-FILE
081900     CLOSE PRICEHST-FILE.
082000 400000-finish-write-open-state.
082100     EXIT.
082200 
082300 410000-start-write-commodity-row.
082400     MOVE IDX-COMMODITY TO WSC-SEQ-NO
082500     MOVE WS-COMM-NAME (IDX-COMMODITY)      TO WSC-COMMODITY-NAME
082600     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WSC-BASE-RATIO
082700     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO WSC-PRICE-RS
082800     MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)  TO WSC-ALLOC-MIN
082900     MOVE WS-COMM-ALLOC-MAX (IDX-COMMODITY)  TO WSC-ALLOC-MAX
083000     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO WSC-HOLD-MIN
083100     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO WSC-HOLD-MAX
083200     MOVE WS-COMM-IS-BASE (IDX-COMMODITY)    TO WSC-IS-BASE
083300 
083400     MOVE WS-GAMESTAT-COMMODITY-ROW TO GAMESTAT-REC
083500     WRITE GAMESTAT-REC.
083600 410000-finish-write-commodity-row.
083700     EXIT.
083800 
083900 420000-start-write-team-row.
084000     MOVE IDX-TEAM TO WST-SEQ-NO
084100     MOVE WS-TEAM-NAME (IDX-TEAM)       TO WST-TEAM-NAME
084200     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WST-PENALTY-RS
084300 
084400     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
084500               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
084600         MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
084700             TO WST-HOLDING-COL (IDX-COMMODITY)
084800     END-PERFORM
084900 
085000     MOVE WS-GAMESTAT-TEAM-ROW TO GAMESTAT-REC
085100     WRITE GAMESTAT-REC.
085200 420000-finish-write-team-row.
085300     EXIT.
085400 
085500 430000-start-write-round0-commlog.
085600     MOVE ZERO                              TO CL-ROUND-NO
085700     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO CL-COMMODITY-NAME
085800     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO CL-PRICE-RS
085900     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO CL-RATIO
086000     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO CL-HOLD-MIN
086100     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO CL-HOLD-MAX
086200     WRITE COMMLOG-REC.
086300 430000-finish-write-round0-commlog.
086400     EXIT.
086500 
086600 440000-start-write-snapshot0.                                    INIT-024
086700     ADD 1 TO WS-GLOBAL-SNAPSHOT-CTR
086800     MOVE WS-GLOBAL-SNAPSHOT-CTR          TO PH-TRADE-INDEX
086900     MOVE ZERO                            TO PH-ROUND-NO
087000     MOVE WS-COMM-NAME (IDX-COMMODITY)    TO PH-COMMODITY-NAME
087100     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY) TO PH-PRICE-RS
087200     WRITE PRICEHST-REC.
087300 440000-finish-write-snapshot0.
087400     EXIT.
087500 
087600 450000-start-write-round0-portlog.
087700     MOVE ZERO                      TO PL-ROUND-NO
087800     MOVE WS-TEAM-NAME (IDX-TEAM)   TO PL-TEAM-NAME
087900     PERFORM 460000-start-value-team
088000        THRU 460000-finish-value-team
088100 
088200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
088300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
088400         MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
088500             TO PL-UNITS-COL (IDX-COMMODITY)
088600     END-PERFORM
088700 
088800     WRITE PORTLOG-REC.
088900 450000-finish-write-round0-portlog.
089000     EXIT.
089100 
089200*----------------------------------------------------------------*
089300*  VALUATION - USED ONLY FOR THE ROUND-0 PORTFOLIO LOG HERE      *
089400*----------------------------------------------------------------*
089500 460000-start-value-team.
089600     MOVE ZERO TO PL-TOTAL-VALUE-RS
089700     MOVE ZERO TO PL-TOTAL-VALUE-BASE
089800 
089900     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
090000               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
090100         COMPUTE PL-TOTAL-VALUE-RS ROUNDED =
090200                 PL-TOTAL-VALUE-RS +
090300                 (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
090400                  WS-COMM-PRICE-RS (IDX-COMMODITY))
090500 
090600         IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
090700             COMPUTE PL-TOTAL-VALUE-BASE ROUNDED =
090800                     PL-TOTAL-VALUE-BASE +
090900                     WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
091000         ELSE
091100             IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
091200                 COMPUTE PL-TOTAL-VALUE-BASE ROUNDED =
091300                         PL-TOTAL-VALUE-BASE +
091400                         (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
091500                          WS-COMM-BASE-RATIO (IDX-COMMODITY))
091600             END-IF
091700         END-IF
091800     END-PERFORM.
091900 460000-finish-value-team.
092000     EXIT.
092100 
092200
