000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*  PROGRAM      : BCROUND                                       *
000400*  SYSTEM       : BARTER CHARTER TRADING SIMULATION             *
000500*  DESCRIPTION  : JOB STEP 2 - READS THE OPENING GAME MASTER    *
000600*                 (GAMESTAT) WRITTEN BY BCINIT AND THE ROUND    *
000700*                 NEWS ROWS ON GAMEPARM, DRIVES EVERY ROUND OF  *
000800*                 THE SIMULATION AGAINST THE TRADE TRANSACTION  *
000900*                 DECK, RE-PRICES AND RE-RATIOS COMMODITIES     *
001000*                 AFTER EVERY ACCEPTED TRADE, ASSESSES END OF   *
001100*                 ROUND PENALTIES, AND WRITES THE UPDATED GAME  *
001200*                 MASTER (GAMESTT2) FOR JOB STEP 3 (BCBOARD).   *
001300******************************************************************
001400 PROGRAM-ID.    BCROUND.
001500 AUTHOR.        P T WOZNIAK.
001600 INSTALLATION.  REGIONAL ECONOMICS LAB - DATA PROCESSING.
001700 DATE-WRITTEN.  04/18/1987.
001800 DATE-COMPILED.
001900 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*----------------------------------------------------------------*
002300*  DATE       BY    REQUEST    DESCRIPTION                      *
002400*----------------------------------------------------------------*
002500*  04/18/87   PTW   RND-001   ORIGINAL CODING. ROUND DRIVER,    *
002600*                             TRADE VALIDATION AND APPLY.       *
002700*  05/02/87   PTW   RND-002   ADDED DEMAND/RATIO UPDATE AND     *
002800*                             RE-PRICING AFTER EACH TRADE.      *
002900*  07/19/88   PTW   RND-009   ADDED PAIR-PER-ROUND CHECK - DESK *
003000*                             WAS ACCEPTING TWO TRADES SAME     *
003100*                             PAIR IN ONE ROUND.                *
003200*  11/30/88   JKL   RND-013   END-ROUND PENALTY ENGINE ADDED -  *
003300*                             NO-TRADE AND BAND-VIOLATION.      *
003400*  03/08/90   JKL   RND-018   CIRCUIT BREAKER NOW KEYED OFF THE *
003500*                             ROUND-OPEN RATIO, NOT PRIOR TRADE.*
003600*  09/21/91   RBC   RND-023   FIXED SUFFICIENCY CHECK ORDER -   *
003700*                             GIVE LEG VALIDATED BEFORE RECEIVE.*
003800*  02/14/93   RBC   RND-027   PRICE SNAPSHOT NOW WRITTEN AFTER  *
003900*                             EVERY ACCEPTED TRADE, NOT BATCHED.*
004000*  06/06/94   MHN   RND-032   END-ROUND MADE IDEMPOTENT PER     *
004100*                             AUDIT FINDING ON RERUN JOBS.      *
004200*  12/01/95   MHN   RND-036   TRADE-ID COUNTER CARRIED FORWARD  *
004300*                             ON GAMESTT2 HEADER ROW.           *
004400*  10/09/98   SAY   RND-041   Y2K REMEDIATION - NO 2-DIGIT YEAR *
004500*                             STORAGE FOUND IN THIS PROGRAM.    *
004600*  03/02/99   SAY   RND-042   Y2K SIGN-OFF - NO FURTHER DATE    *
004700*                             ARITHMETIC IN THIS PROGRAM.       *
004800*  08/14/00   CFT   RND-047   BAND-VIOLATION CHECK NOW SKIPS A  *
004900*                             BOUND OF ZERO PER ECON DEPT RULE. *
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-370.
005500 OBJECT-COMPUTER.   IBM-370.
005600 SPECIAL-NAMES.
005700     CLASS ALPHA-NAME-CLASS IS "A" THRU "Z" " ".
005800     UPSI-0 IS BCR-RERUN-SWITCH.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT GAMEPARM-FILE    ASSIGN TO GAMEPARM
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-GAMEPARM.
006500*
006600     SELECT GAMESTAT-FILE    ASSIGN TO GAMESTAT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-GAMESTAT.
006900*
007000     SELECT GAMESTT2-FILE    ASSIGN TO GAMESTT2
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-GAMESTT2.
007300*
007400     SELECT TRADEIN-FILE     ASSIGN TO TRADEIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-TRADEIN.
007700*
007800     SELECT TRDLOG-FILE      ASSIGN TO TRDLOG
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-TRDLOG.
008100*
008200     SELECT COMMLOG-FILE     ASSIGN TO COMMLOG
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-COMMLOG.
008500*
008600     SELECT PORTLOG-FILE     ASSIGN TO PORTLOG
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-PORTLOG.
008900*
009000     SELECT PRICEHST-FILE    ASSIGN TO PRICEHST
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-PRICEHST.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  GAMEPARM-FILE
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS GAMEPARM-REC.
009900 01  GAMEPARM-REC.
010000     05  GP-REC-TYPE            PIC X(01).
010100*        'H' = HEADER ROW (SKIPPED HERE), 'R' = ROUND NEWS ROW
010200     05  GP-ROUND-NO            PIC 9(03).
010300     05  GP-NEWS-TEXT           PIC X(56).
010400     05  FILLER                 PIC X(20).
010500
010600 FD  GAMESTAT-FILE
010700     RECORD CONTAINS 180 CHARACTERS
010800     DATA RECORD IS GAMESTAT-REC.
010900 01  GAMESTAT-REC.
011000     05  GS-REC-TYPE            PIC X(01).
011100     05  GS-HEADER-BODY         PIC X(179).
011200
011300 FD  GAMESTT2-FILE
011400     RECORD CONTAINS 180 CHARACTERS
011500     DATA RECORD IS GAMESTT2-REC.
011600 01  GAMESTT2-REC.
011700     05  G2-REC-TYPE            PIC X(01).
011800     05  G2-HEADER-BODY         PIC X(179).
011900
012000 FD  TRADEIN-FILE
012100     RECORD CONTAINS 100 CHARACTERS
012200     DATA RECORD IS TRADEIN-REC.
012300 01  TRADEIN-REC.
012400     05  TI-ROUND-NO            PIC 9(03).
012500     05  TI-FROM-TEAM           PIC X(20).
012600     05  TI-TO-TEAM             PIC X(20).
012700     05  TI-GIVE-COMMODITY      PIC X(20).
012800     05  TI-GIVE-QTY            PIC 9(05).
012900     05  TI-RECV-COMMODITY      PIC X(20).
013000     05  TI-RECV-QTY            PIC 9(05).
013100     05  FILLER                 PIC X(07).
013200
013300 FD  TRDLOG-FILE
013400     RECORD CONTAINS 100 CHARACTERS
013500     DATA RECORD IS TRDLOG-REC.
013600 01  TRDLOG-REC.
013700     05  TL-TRADE-ID            PIC 9(05).
013800     05  TL-ROUND-NO            PIC 9(03).
013900     05  TL-FROM-TEAM           PIC X(20).
014000     05  TL-TO-TEAM             PIC X(20).
014100     05  TL-GIVE-COMMODITY      PIC X(20).
014200     05  TL-GIVE-QTY            PIC 9(05).
014300     05  TL-RECV-COMMODITY      PIC X(20).
014400     05  TL-RECV-QTY            PIC 9(05).
014500     05  FILLER                 PIC X(02).
014600
014700 FD  COMMLOG-FILE
014800     RECORD CONTAINS 52 CHARACTERS
014900     DATA RECORD IS COMMLOG-REC.
015000 01  COMMLOG-REC.
015100     05  CL-ROUND-NO            PIC 9(03).
015200     05  CL-COMMODITY-NAME      PIC X(20).
015300     05  CL-PRICE-RS            PIC S9(07)V9(02)
015400                                SIGN IS LEADING SEPARATE CHARACTER.
015500     05  CL-RATIO               PIC 9(05).
015600     05  CL-HOLD-MIN            PIC 9(07).
015700     05  CL-HOLD-MAX            PIC 9(07).
015800
015900 FD  PORTLOG-FILE
016000     RECORD CONTAINS 187 CHARACTERS
016100     DATA RECORD IS PORTLOG-REC.
016200 01  PORTLOG-REC.
016300     05  PL-ROUND-NO            PIC 9(03).
016400     05  PL-TEAM-NAME           PIC X(20).
016500     05  PL-TOTAL-VALUE-RS      PIC S9(09)V9(02)
016600                                SIGN IS LEADING SEPARATE CHARACTER.
016700     05  PL-TOTAL-VALUE-BASE    PIC S9(07)V9(04)
016800                                SIGN IS LEADING SEPARATE CHARACTER.
016900     05  PL-UNITS-COL OCCURS 20 TIMES
017000                                PIC 9(07).
017100
017200 FD  PRICEHST-FILE
017300     RECORD CONTAINS 38 CHARACTERS
017400     DATA RECORD IS PRICEHST-REC.
017500 01  PRICEHST-REC.
017600     05  PH-TRADE-INDEX         PIC 9(05).
017700     05  PH-ROUND-NO            PIC 9(03).
017800     05  PH-COMMODITY-NAME      PIC X(20).
017900     05  PH-PRICE-RS            PIC S9(07)V9(02)
018000                                SIGN IS LEADING SEPARATE CHARACTER.
018100
018200 WORKING-STORAGE SECTION.
018300******************************************************************
018400*  FILE STATUS AND RUN SWITCHES                                 *
018500******************************************************************
018600 01  WS-FILE-STATUSES.
018700     05  FS-GAMEPARM            PIC X(02) VALUE ZEROES.
018800     05  FS-GAMESTAT            PIC X(02) VALUE ZEROES.
018900     05  FS-GAMESTT2            PIC X(02) VALUE ZEROES.
019000     05  FS-TRADEIN             PIC X(02) VALUE ZEROES.
019100     05  FS-TRDLOG              PIC X(02) VALUE ZEROES.
019200     05  FS-COMMLOG             PIC X(02) VALUE ZEROES.
019300     05  FS-PORTLOG             PIC X(02) VALUE ZEROES.
019400     05  FS-PRICEHST            PIC X(02) VALUE ZEROES.
019500
019600 01  WS-RUN-SWITCHES.
019700     05  WS-ROUNDS-EOF          PIC X(01) VALUE "N".
019800         88  SW-ROUNDS-EOF-Y             VALUE "Y".
019900     05  WS-TRADEIN-EOF         PIC X(01) VALUE "N".
020000         88  SW-TRADEIN-EOF-Y            VALUE "Y".
020100     05  WS-TRADE-ACCEPTED      PIC X(01) VALUE "N".
020200         88  SW-TRADE-ACCEPTED-Y         VALUE "Y".
020300     05  WS-PAIR-SEEN           PIC X(01) VALUE "N".
020400         88  SW-PAIR-SEEN-Y              VALUE "Y".
020500     05  FILLER                 PIC X(08) VALUE SPACES.
020600
020700******************************************************************
020800*  PRACTICAL TABLE LIMITS - SMALL IN-MEMORY TABLES ONLY          *
020900******************************************************************
021000 78  WS-MAX-COMMODITIES         VALUE 20.
021100 78  WS-MAX-TEAMS               VALUE 50.
021200 78  WS-MAX-TRADES-PER-ROUND    VALUE 200.
021300
021400******************************************************************
021500*  BUSINESS CONSTANTS - DEMAND/RATIO AND PENALTY RULES           *
021600******************************************************************
021700 78  WS-BASE-PRICE-RS           VALUE 1000.00.
021800 78  WS-DEMAND-SENSITIVITY      VALUE 0.5.
021900 78  WS-DEMAND-FLOOR-FACTOR     VALUE 0.1.
022000 78  WS-BREAKER-LOWER-PCT       VALUE 0.80.
022100 78  WS-BREAKER-UPPER-PCT       VALUE 1.20.
022200 78  WS-NO-TRADE-PENALTY-PCT    VALUE 0.10.
022300 78  WS-BAND-PENALTY-PCT        VALUE 0.10.
022400
022500 01  WS-SUBSCRIPTS.
022600     05  WS-IDX-COMM            PIC S9(04) COMP VALUE ZERO.
022700     05  WS-IDX-TEAM             PIC S9(04) COMP VALUE ZERO.
022800     05  WS-IDX-FROM             PIC S9(04) COMP VALUE ZERO.
022900     05  WS-IDX-TO               PIC S9(04) COMP VALUE ZERO.
023000     05  WS-IDX-GIVE-COMM        PIC S9(04) COMP VALUE ZERO.
023100     05  WS-IDX-RECV-COMM        PIC S9(04) COMP VALUE ZERO.
023200     05  FILLER                  PIC X(06) VALUE SPACES.
023300
023400 01  WS-COUNTERS.
023500     05  WS-COMMODITY-COUNT      PIC S9(04) COMP VALUE ZERO.
023600     05  WS-TEAM-COUNT           PIC S9(04) COMP VALUE ZERO.
023700     05  WS-CURRENT-ROUND        PIC S9(04) COMP VALUE ZERO.
023800     05  WS-GLOBAL-TRADE-CTR     PIC S9(05) COMP VALUE ZERO.
023900     05  WS-GLOBAL-SNAPSHOT-CTR  PIC S9(05) COMP VALUE ZERO.
024000     05  WS-ROUND-TRADE-COUNT    PIC S9(04) COMP VALUE ZERO.
024100     05  FILLER                  PIC X(06) VALUE SPACES.
024200
024300******************************************************************
024400*  COMMODITY STATE TABLE - LOADED FROM GAMESTAT, MUTATED HERE    *
024500******************************************************************
024600 01  WS-COMMODITY-TABLE.
024700     05  WS-COMMODITY-ENTRY OCCURS 1 TO 20 TIMES
024800                            DEPENDING ON WS-COMMODITY-COUNT
024900                            INDEXED BY IDX-COMMODITY.
025000         10  WS-COMM-NAME           PIC X(20).
025100         10  WS-COMM-BASE-RATIO     PIC 9(05).
025200         10  WS-COMM-PRICE-RS       PIC S9(07)V9(02).
025300         10  WS-COMM-ALLOC-MIN      PIC 9(07).
025400         10  WS-COMM-ALLOC-MAX      PIC 9(07).
025500         10  WS-COMM-HOLD-MIN       PIC 9(07).
025600         10  WS-COMM-HOLD-MAX       PIC 9(07).
025700         10  WS-COMM-IS-BASE        PIC X(01).
025800             88  SW-COMM-IS-BASE-Y          VALUE "Y".
025900         10  WS-COMM-ROUND-OPEN-RATIO PIC 9(05).
026000         10  WS-COMM-NET-DEMAND     PIC S9(09) COMP.
026100
026200******************************************************************
026300*  FLAT TABLE REDEFINITION - USED WHEN SCANNING BY RAW POSITION  *
026400******************************************************************
026500 01  WS-COMMODITY-TABLE-RED REDEFINES WS-COMMODITY-TABLE.
026600     05  WS-COMM-RAW-SLOT OCCURS 1 TO 20 TIMES
026700                           DEPENDING ON WS-COMMODITY-COUNT.
026800         10  WS-COMM-RAW-BYTES    PIC X(61).
026900         10  FILLER               PIC S9(09) COMP.
027000
027100******************************************************************
027200*  TEAM PORTFOLIO TABLE - LOADED FROM GAMESTAT, MUTATED HERE     *
027300******************************************************************
027400 01  WS-TEAM-TABLE.
027500     05  WS-TEAM-ENTRY OCCURS 1 TO 50 TIMES
027600                       DEPENDING ON WS-TEAM-COUNT
027700                       INDEXED BY IDX-TEAM.
027800         10  WS-TEAM-NAME          PIC X(20).
027900         10  WS-TEAM-PENALTY-RS    PIC S9(09)V9(02).
028000         10  WS-TEAM-HOLDING OCCURS 20 TIMES
028100                            PIC 9(07).
028200         10  WS-TEAM-TRADED-FLAG   PIC X(01).
028300             88  SW-TEAM-TRADED-Y          VALUE "Y".
028400
028500 01  WS-TEAM-TABLE-RED REDEFINES WS-TEAM-TABLE.
028600     05  WS-TEAM-RAW-SLOT OCCURS 1 TO 50 TIMES
028700                           DEPENDING ON WS-TEAM-COUNT.
028800         10  WS-TEAM-RAW-BYTES    PIC X(170).
028900
029000******************************************************************
029100*  PAIR-PER-ROUND TABLE - ACCEPTED TRADES IN THE CURRENT ROUND   *
029200******************************************************************
029300 01  WS-ROUND-TRADE-TABLE.
029400     05  WS-ROUND-TRADE-ENTRY OCCURS 1 TO 200 TIMES
029500                              DEPENDING ON WS-ROUND-TRADE-COUNT
029600                              INDEXED BY IDX-ROUND-TRADE.
029700         10  RT-FROM-IDX          PIC S9(04) COMP.
029800         10  RT-TO-IDX            PIC S9(04) COMP.
029900
030000******************************************************************
030100*  RAW-BYTE VIEW OF THE PAIR TABLE - USED WHEN A SLOT IS CLEARED *
030200*  BY A STRAIGHT MOVE OF SPACES/ZEROS RATHER THAN FIELD BY FIELD *
030300******************************************************************
030400 01  WS-ROUND-TRADE-TABLE-RED REDEFINES WS-ROUND-TRADE-TABLE.
030500     05  WS-RT-RAW-SLOT OCCURS 1 TO 200 TIMES
030600                         DEPENDING ON WS-ROUND-TRADE-COUNT.
030700         10  WS-RT-RAW-BYTES      PIC X(04).
030800
030900 01  WS-GAMESTAT-HEADER-ROW.
031000     05  WSH-REC-TYPE           PIC X(01) VALUE "H".
031100     05  WSH-BASE-COMMODITY     PIC X(20) VALUE SPACES.
031200     05  WSH-COMMODITY-COUNT    PIC 9(03) VALUE ZERO.
031300     05  WSH-TEAM-COUNT         PIC 9(03) VALUE ZERO.
031400     05  WSH-CURRENT-ROUND      PIC 9(03) VALUE ZERO.
031500     05  WSH-TRADE-COUNTER      PIC 9(05) VALUE ZERO.
031600     05  WSH-SNAPSHOT-COUNTER   PIC 9(05) VALUE ZERO.
031700     05  WSH-TARGET-VALUE-HINT  PIC 9(09)V9(02) VALUE ZERO.
031800     05  FILLER                 PIC X(129) VALUE SPACES.
031900
032000 01  WS-GAMESTAT-COMMODITY-ROW.
032100     05  WSC-REC-TYPE           PIC X(01) VALUE "C".
032200     05  WSC-SEQ-NO             PIC 9(03) VALUE ZERO.
032300     05  WSC-COMMODITY-NAME     PIC X(20) VALUE SPACES.
032400     05  WSC-BASE-RATIO         PIC 9(05) VALUE ZERO.
032500     05  WSC-PRICE-RS           PIC S9(07)V9(02)
032600                                SIGN IS LEADING SEPARATE CHARACTER
032700                                VALUE ZERO.
032800     05  WSC-ALLOC-MIN          PIC 9(07) VALUE ZERO.
032900     05  WSC-ALLOC-MAX          PIC 9(07) VALUE ZERO.
033000     05  WSC-HOLD-MIN           PIC 9(07) VALUE ZERO.
033100     05  WSC-HOLD-MAX           PIC 9(07) VALUE ZERO.
033200     05  WSC-IS-BASE            PIC X(01) VALUE "N".
033300     05  FILLER                 PIC X(112) VALUE SPACES.
033400
033500 01  WS-GAMESTAT-TEAM-ROW.
033600     05  WST-REC-TYPE           PIC X(01) VALUE "T".
033700     05  WST-SEQ-NO             PIC 9(03) VALUE ZERO.
033800     05  WST-TEAM-NAME          PIC X(20) VALUE SPACES.
033900     05  WST-PENALTY-RS         PIC S9(09)V9(02)
034000                                SIGN IS LEADING SEPARATE CHARACTER
034100                                VALUE ZERO.
034200     05  WST-HOLDING-COL OCCURS 20 TIMES
034300                                PIC 9(07) VALUE ZERO.
034400     05  FILLER                 PIC X(04) VALUE SPACES.
034500
034600******************************************************************
034700*  WORK AREAS FOR DEMAND/RATIO UPDATE AND VALUATION              *
034800******************************************************************
034900 01  WS-RATIO-WORK.
035000     05  WS-RW-TOTAL-ABS        PIC S9(09) COMP VALUE ZERO.
035100     05  WS-RW-OLD-RATIO        PIC S9(05) COMP VALUE ZERO.
035200     05  WS-RW-DELTA            PIC S9(05)V9(06) VALUE ZERO.
035300     05  WS-RW-FACTOR           PIC S9(05)V9(06) VALUE ZERO.
035400     05  WS-RW-PROPOSED         PIC S9(05) COMP VALUE ZERO.
035500     05  WS-RW-LOWER            PIC S9(05) COMP VALUE ZERO.
035600     05  WS-RW-UPPER            PIC S9(05) COMP VALUE ZERO.
035700     05  WS-RW-TEMP-DEC         PIC S9(05)V9(06) VALUE ZERO.
035800
035900 01  WS-VALUE-WORK.
036000     05  WS-VW-VALUE-RS         PIC S9(09)V9(02) VALUE ZERO.
036100     05  WS-VW-VALUE-BASE       PIC S9(07)V9(04) VALUE ZERO.
036200
036300 PROCEDURE DIVISION.
036400 MAIN-PARAGRAPH.
036500     PERFORM 050000-start-load-state
036600        THRU 050000-finish-load-state
036700
036800     PERFORM 060000-start-open-round-files
036900        THRU 060000-finish-open-round-files
037000
037100     PERFORM 100000-start-process-round
037200        THRU 100000-finish-process-round
037300       UNTIL SW-ROUNDS-EOF-Y
037400
037500     PERFORM 900000-start-write-new-master
037600        THRU 900000-finish-write-new-master.
037700 MAIN-PARAGRAPH-EXIT.
037800     STOP RUN.
037900
038000*----------------------------------------------------------------*
038100*  LOAD THE GAME MASTER WRITTEN BY BCINIT INTO WORKING STORAGE   *
038200*----------------------------------------------------------------*
038300 050000-start-load-state.                                         RND-001 
038400     OPEN INPUT GAMESTAT-FILE
038500
038600     IF FS-GAMESTAT NOT = "00"
038700         DISPLAY "BCROUND - CANNOT OPEN GAMESTAT, STATUS "
038800                 FS-GAMESTAT
038900         GO TO 050000-finish-load-state
039000     END-IF
039100
039200     MOVE ZERO TO WS-COMMODITY-COUNT
039300     MOVE ZERO TO WS-TEAM-COUNT
039400
039500     PERFORM 051000-start-read-one-gamestat
039600        THRU 051000-finish-read-one-gamestat
039700       UNTIL FS-GAMESTAT = "10"
039800
039900     CLOSE GAMESTAT-FILE.
040000 050000-finish-load-state.
040100     EXIT.
040200
040300 051000-start-read-one-gamestat.
040400     READ GAMESTAT-FILE
040500         AT END
040600             CONTINUE
040700         NOT AT END
040800             EVALUATE GS-REC-TYPE
040900                 WHEN "H"
041000                     PERFORM 052000-start-store-header
041100                        THRU 052000-finish-store-header
041200                 WHEN "C"
041300                     PERFORM 053000-start-store-commodity
041400                        THRU 053000-finish-store-commodity
041500                 WHEN "T"
041600                     PERFORM 054000-start-store-team
041700                        THRU 054000-finish-store-team
041800             END-EVALUATE
041900     END-READ.
042000 051000-finish-read-one-gamestat.
042100     EXIT.
042200
042300 052000-start-store-header.
042400     MOVE GS-HEADER-BODY TO WSH-BASE-COMMODITY
042500                             WSH-COMMODITY-COUNT
042600                             WSH-TEAM-COUNT
042700                             WSH-CURRENT-ROUND
042800                             WSH-TRADE-COUNTER
042900                             WSH-SNAPSHOT-COUNTER
043000                             WSH-TARGET-VALUE-HINT
043100
043200     MOVE WSH-COMMODITY-COUNT   TO WS-COMMODITY-COUNT
043300     MOVE WSH-TEAM-COUNT        TO WS-TEAM-COUNT
043400     MOVE WSH-TRADE-COUNTER     TO WS-GLOBAL-TRADE-CTR
043500     MOVE WSH-SNAPSHOT-COUNTER  TO WS-GLOBAL-SNAPSHOT-CTR
043600     MOVE ZERO                  TO WS-CURRENT-ROUND.
043700 052000-finish-store-header.
043800     EXIT.
043900
044000 053000-start-store-commodity.
044100     MOVE GS-HEADER-BODY TO WSC-SEQ-NO
044200                             WSC-COMMODITY-NAME
044300                             WSC-BASE-RATIO
044400                             WSC-PRICE-RS
044500                             WSC-ALLOC-MIN
044600                             WSC-ALLOC-MAX
044700                             WSC-HOLD-MIN
044800                             WSC-HOLD-MAX
044900                             WSC-IS-BASE
045000
045100     SET IDX-COMMODITY TO WSC-SEQ-NO
045200     MOVE WSC-COMMODITY-NAME TO WS-COMM-NAME (IDX-COMMODITY)
045300     MOVE WSC-BASE-RATIO     TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
045400     MOVE WSC-PRICE-RS       TO WS-COMM-PRICE-RS (IDX-COMMODITY)
045500     MOVE WSC-ALLOC-MIN      TO WS-COMM-ALLOC-MIN (IDX-COMMODITY)
045600     MOVE WSC-ALLOC-MAX      TO WS-COMM-ALLOC-MAX (IDX-COMMODITY)
045700     MOVE WSC-HOLD-MIN       TO WS-COMM-HOLD-MIN (IDX-COMMODITY)
045800     MOVE WSC-HOLD-MAX       TO WS-COMM-HOLD-MAX (IDX-COMMODITY)
045900     MOVE WSC-IS-BASE        TO WS-COMM-IS-BASE (IDX-COMMODITY)
046000     MOVE ZERO               TO WS-COMM-NET-DEMAND (IDX-COMMODITY).
046100 053000-finish-store-commodity.
046200     EXIT.
046300
046400 054000-start-store-team.
046500     MOVE GS-HEADER-BODY TO WST-SEQ-NO
046600                             WST-TEAM-NAME
046700                             WST-PENALTY-RS
046800
046900     SET IDX-TEAM TO WST-SEQ-NO
047000     MOVE WST-TEAM-NAME    TO WS-TEAM-NAME (IDX-TEAM)
047100     MOVE WST-PENALTY-RS   TO WS-TEAM-PENALTY-RS (IDX-TEAM)
047200
047300     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
047400               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
047500         MOVE WST-HOLDING-COL (IDX-COMMODITY)
047600             TO WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
047700     END-PERFORM.
047800 054000-finish-store-team.
047900     EXIT.
048000
048100*----------------------------------------------------------------*
048200*  OPEN THE ROUND-DRIVING FILES AND PRIME THE TRADE LOOK-AHEAD   *
048300*----------------------------------------------------------------*
048400 060000-start-open-round-files.
048500     OPEN INPUT GAMEPARM-FILE
048600     OPEN INPUT TRADEIN-FILE
048700     OPEN EXTEND TRDLOG-FILE
048800     OPEN EXTEND COMMLOG-FILE
048900     OPEN EXTEND PORTLOG-FILE
049000     OPEN EXTEND PRICEHST-FILE
049100
049200*    DISCARD THE GAMEPARM HEADER ROW - ALREADY USED BY BCINIT
049300     READ GAMEPARM-FILE
049400         AT END
049500             SET SW-ROUNDS-EOF-Y TO TRUE
049600     END-READ
049700
049800     READ TRADEIN-FILE
049900         AT END
050000             SET SW-TRADEIN-EOF-Y TO TRUE
050100     END-READ.
050200 060000-finish-open-round-files.
050300     EXIT.
050400
050500*----------------------------------------------------------------*
050600*  PROCESS ONE ROUND - NEWS ROW, TRADES, END OF ROUND            *
050700*----------------------------------------------------------------*
050800 100000-start-process-round.
050900     READ GAMEPARM-FILE
051000         AT END
051100             SET SW-ROUNDS-EOF-Y TO TRUE
051200             GO TO 100000-finish-process-round
051300         NOT AT END
051400             CONTINUE
051500     END-READ
051600
051700     PERFORM 110000-start-begin-round
051800        THRU 110000-finish-begin-round
051900
052000     PERFORM 120000-start-process-one-trade
052100        THRU 120000-finish-process-one-trade
052200       UNTIL SW-TRADEIN-EOF-Y
052300          OR TI-ROUND-NO NOT = WS-CURRENT-ROUND
052400
052500     PERFORM 190000-start-end-round
052600        THRU 190000-finish-end-round.
052700 100000-finish-process-round.
052800     EXIT.
052900
053000 110000-start-begin-round.
053100     ADD 1 TO WS-CURRENT-ROUND
053200
053300     MOVE ZERO TO WS-ROUND-TRADE-COUNT
053400
053500     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
053600               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
053700         MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY)
053800             TO WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY)
053900         MOVE ZERO TO WS-COMM-NET-DEMAND (IDX-COMMODITY)
054000     END-PERFORM
054100
054200     PERFORM VARYING IDX-TEAM FROM 1 BY 1
054300               UNTIL IDX-TEAM > WS-TEAM-COUNT
054400         MOVE "N" TO WS-TEAM-TRADED-FLAG (IDX-TEAM)
054500     END-PERFORM.
054600 110000-finish-begin-round.
054700     EXIT.
054800
054900*----------------------------------------------------------------*
055000*  TRADE-PROCESSOR - VALIDATE AND APPLY ONE TRADE TRANSACTION    *
055100*----------------------------------------------------------------*
055200 120000-start-process-one-trade.
055300     MOVE "N" TO WS-TRADE-ACCEPTED
055400
055500     IF TI-GIVE-QTY = ZERO OR TI-RECV-QTY = ZERO
055600         DISPLAY "BCROUND - REJECTED, NON-POSITIVE QTY, ROUND "
055700                 TI-ROUND-NO
055800         GO TO 120000-next-trade
055900     END-IF
056000
056100     PERFORM 510000-start-validate-trade
056200        THRU 510000-finish-validate-trade
056300
056400     IF SW-TRADE-ACCEPTED-Y
056500         PERFORM 520000-start-apply-trade
056600            THRU 520000-finish-apply-trade
056700
056800         ADD 1 TO WS-ROUND-TRADE-COUNT
056900         SET IDX-ROUND-TRADE TO WS-ROUND-TRADE-COUNT
057000         MOVE WS-IDX-FROM TO RT-FROM-IDX (IDX-ROUND-TRADE)
057100         MOVE WS-IDX-TO   TO RT-TO-IDX   (IDX-ROUND-TRADE)
057200
057300         SET SW-TEAM-TRADED-Y (WS-IDX-FROM) TO TRUE
057400         SET SW-TEAM-TRADED-Y (WS-IDX-TO)   TO TRUE
057500
057600         ADD 1 TO WS-GLOBAL-TRADE-CTR
057700
057800         PERFORM 540000-start-update-ratios
057900            THRU 540000-finish-update-ratios
058000
058100         PERFORM 200000-start-price-commodities
058200            THRU 200000-finish-price-commodities
058300
058400         PERFORM 700000-start-write-trade-log
058500            THRU 700000-finish-write-trade-log
058600
058700         PERFORM 710000-start-write-price-snapshot
058800            THRU 710000-finish-write-price-snapshot
058900     END-IF.
059000 120000-next-trade.
059100     READ TRADEIN-FILE
059200         AT END
059300             SET SW-TRADEIN-EOF-Y TO TRUE
059400     END-READ.
059500 120000-finish-process-one-trade.
059600     EXIT.
059700
059800 510000-start-validate-trade.                                     RND-009 
059900     SET WS-IDX-FROM TO ZERO
060000     SET WS-IDX-TO   TO ZERO
060100     SET WS-IDX-GIVE-COMM TO ZERO
060200     SET WS-IDX-RECV-COMM TO ZERO
060300
060400     PERFORM VARYING IDX-TEAM FROM 1 BY 1
060500               UNTIL IDX-TEAM > WS-TEAM-COUNT
060600         IF WS-TEAM-NAME (IDX-TEAM) = TI-FROM-TEAM
060700             SET WS-IDX-FROM TO IDX-TEAM
060800         END-IF
060900         IF WS-TEAM-NAME (IDX-TEAM) = TI-TO-TEAM
061000             SET WS-IDX-TO TO IDX-TEAM
061100         END-IF
061200     END-PERFORM
061300
061400     IF WS-IDX-FROM = ZERO OR WS-IDX-TO = ZERO
061500         DISPLAY "BCROUND - REJECTED, UNKNOWN TEAM ON TRADE"
061600         GO TO 510000-finish-validate-trade
061700     END-IF
061800
061900     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
062000               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
062100         IF WS-COMM-NAME (IDX-COMMODITY) = TI-GIVE-COMMODITY
062200             SET WS-IDX-GIVE-COMM TO IDX-COMMODITY
062300         END-IF
062400         IF WS-COMM-NAME (IDX-COMMODITY) = TI-RECV-COMMODITY
062500             SET WS-IDX-RECV-COMM TO IDX-COMMODITY
062600         END-IF
062700     END-PERFORM
062800
062900     IF WS-IDX-GIVE-COMM = ZERO OR WS-IDX-RECV-COMM = ZERO
063000         DISPLAY "BCROUND - REJECTED, UNKNOWN COMMODITY ON TRADE"
063100         GO TO 510000-finish-validate-trade
063200     END-IF
063300
063400     MOVE "N" TO WS-PAIR-SEEN
063500     PERFORM VARYING IDX-ROUND-TRADE FROM 1 BY 1
063600               UNTIL IDX-ROUND-TRADE > WS-ROUND-TRADE-COUNT
063700         IF (RT-FROM-IDX (IDX-ROUND-TRADE) = WS-IDX-FROM AND
063800             RT-TO-IDX (IDX-ROUND-TRADE) = WS-IDX-TO) OR
063900            (RT-FROM-IDX (IDX-ROUND-TRADE) = WS-IDX-TO AND
064000             RT-TO-IDX (IDX-ROUND-TRADE) = WS-IDX-FROM)
064100             SET SW-PAIR-SEEN-Y TO TRUE
064200         END-IF
064300     END-PERFORM
064400
064500     IF SW-PAIR-SEEN-Y
064600         DISPLAY "BCROUND - REJECTED, PAIR ALREADY TRADED ROUND "
064700                 TI-ROUND-NO
064800         GO TO 510000-finish-validate-trade
064900     END-IF
065000
065100     IF TI-GIVE-QTY > WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-GIVE-COMM)
065200         DISPLAY "BCROUND - REJECTED, INSUFFICIENT GIVE STOCK"
065300         GO TO 510000-finish-validate-trade
065400     END-IF
065500
065600     IF TI-RECV-QTY > WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-RECV-COMM)
065700         DISPLAY "BCROUND - REJECTED, INSUFFICIENT RECEIVE STOCK"
065800         GO TO 510000-finish-validate-trade
065900     END-IF
066000
066100     SET SW-TRADE-ACCEPTED-Y TO TRUE.
066200 510000-finish-validate-trade.
066300     EXIT.
066400
066500 520000-start-apply-trade.                                        RND-023 
066600     SUBTRACT TI-GIVE-QTY FROM
066700              WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-GIVE-COMM)
066800     ADD      TI-GIVE-QTY TO
066900              WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-GIVE-COMM)
067000
067100     SUBTRACT TI-RECV-QTY FROM
067200              WS-TEAM-HOLDING (WS-IDX-TO, WS-IDX-RECV-COMM)
067300     ADD      TI-RECV-QTY TO
067400              WS-TEAM-HOLDING (WS-IDX-FROM, WS-IDX-RECV-COMM)
067500
067600     ADD TI-RECV-QTY TO WS-COMM-NET-DEMAND (WS-IDX-RECV-COMM)
067700     SUBTRACT TI-GIVE-QTY FROM
067800              WS-COMM-NET-DEMAND (WS-IDX-GIVE-COMM).
067900 520000-finish-apply-trade.
068000     EXIT.
068100
068200*----------------------------------------------------------------*
068300*  DEMAND-RATIO-UPDATE - RE-RATIO EVERY NON-BASE COMMODITY       *
068400*----------------------------------------------------------------*
068500 540000-start-update-ratios.                                      RND-002 
068600     MOVE ZERO TO WS-RW-TOTAL-ABS
068700     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
068800               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
068900         IF WS-COMM-NET-DEMAND (IDX-COMMODITY) < ZERO
069000             COMPUTE WS-RW-TOTAL-ABS = WS-RW-TOTAL-ABS -
069100                     WS-COMM-NET-DEMAND (IDX-COMMODITY)
069200         ELSE
069300             ADD WS-COMM-NET-DEMAND (IDX-COMMODITY)
069400                 TO WS-RW-TOTAL-ABS
069500         END-IF
069600     END-PERFORM
069700
069800     IF WS-RW-TOTAL-ABS = ZERO
069900         MOVE 1 TO WS-RW-TOTAL-ABS
070000     END-IF
070100
070200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
070300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
070400         IF NOT SW-COMM-IS-BASE-Y (IDX-COMMODITY)
070500             PERFORM 550000-start-reratio-one-commodity
070600                THRU 550000-finish-reratio-one-commodity
070700         END-IF
070800     END-PERFORM.
070900 540000-finish-update-ratios.
071000     EXIT.
071100
071200 550000-start-reratio-one-commodity.                              RND-018 
071300     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WS-RW-OLD-RATIO
071400     IF WS-RW-OLD-RATIO < 1
071500         MOVE 1 TO WS-RW-OLD-RATIO
071600     END-IF
071700
071800     COMPUTE WS-RW-DELTA =
071900             WS-COMM-NET-DEMAND (IDX-COMMODITY) / WS-RW-TOTAL-ABS
072000
072100     COMPUTE WS-RW-FACTOR = 1 - (WS-DEMAND-SENSITIVITY * WS-RW-DELTA)
072200     IF WS-RW-FACTOR <= 0
072300         MOVE WS-DEMAND-FLOOR-FACTOR TO WS-RW-FACTOR
072400     END-IF
072500
072600     COMPUTE WS-RW-TEMP-DEC ROUNDED =
072700             WS-RW-OLD-RATIO * WS-RW-FACTOR
072800     MOVE WS-RW-TEMP-DEC TO WS-RW-PROPOSED
072900     IF WS-RW-PROPOSED < 1
073000         MOVE 1 TO WS-RW-PROPOSED
073100     END-IF
073200
073300     COMPUTE WS-RW-TEMP-DEC ROUNDED =
073400             WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY) *
073500             WS-BREAKER-LOWER-PCT
073600     MOVE WS-RW-TEMP-DEC TO WS-RW-LOWER
073700     IF WS-RW-LOWER < 1
073800         MOVE 1 TO WS-RW-LOWER
073900     END-IF
074000
074100     COMPUTE WS-RW-TEMP-DEC ROUNDED =
074200             WS-COMM-ROUND-OPEN-RATIO (IDX-COMMODITY) *
074300             WS-BREAKER-UPPER-PCT
074400     MOVE WS-RW-TEMP-DEC TO WS-RW-UPPER
074500     IF WS-RW-UPPER < WS-RW-LOWER + 1
074600         COMPUTE WS-RW-UPPER = WS-RW-LOWER + 1
074700     END-IF
074800
074900     IF WS-RW-PROPOSED < WS-RW-LOWER
075000         MOVE WS-RW-LOWER TO WS-RW-PROPOSED
075100     END-IF
075200     IF WS-RW-PROPOSED > WS-RW-UPPER
075300         MOVE WS-RW-UPPER TO WS-RW-PROPOSED
075400     END-IF
075500
075600     MOVE WS-RW-PROPOSED TO WS-COMM-BASE-RATIO (IDX-COMMODITY).
075700 550000-finish-reratio-one-commodity.
075800     EXIT.
075900
076000*----------------------------------------------------------------*
076100*  PRICING - RE-DERIVE RUPEE PRICE OF EVERY COMMODITY            *
076200*----------------------------------------------------------------*
076300 200000-start-price-commodities.
076400     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
076500               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
076600         PERFORM 210000-start-price-one-commodity
076700            THRU 210000-finish-price-one-commodity
076800     END-PERFORM.
076900 200000-finish-price-commodities.
077000     EXIT.
077100
077200 210000-start-price-one-commodity.
077300     IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
077400         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
077500         MOVE WS-BASE-PRICE-RS TO WS-COMM-PRICE-RS (IDX-COMMODITY)
077600         GO TO 210000-finish-price-one-commodity
077700     END-IF
077800
077900     IF WS-COMM-BASE-RATIO (IDX-COMMODITY) = ZERO
078000         MOVE 1 TO WS-COMM-BASE-RATIO (IDX-COMMODITY)
078100     END-IF
078200
078300     COMPUTE WS-COMM-PRICE-RS (IDX-COMMODITY) ROUNDED =
078400             WS-BASE-PRICE-RS / WS-COMM-BASE-RATIO (IDX-COMMODITY).
078500 210000-finish-price-one-commodity.
078600     EXIT.
078700
078800*----------------------------------------------------------------*
078900*  END OF ROUND - PENALTIES, COMMODITY/PORTFOLIO LOG ROWS        *
079000*----------------------------------------------------------------*
079100 190000-start-end-round.                                          RND-013 
079200     PERFORM 600000-start-apply-penalties
079300        THRU 600000-finish-apply-penalties
079400
079500     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
079600               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
079700         PERFORM 430000-start-write-commlog
079800            THRU 430000-finish-write-commlog
079900     END-PERFORM
080000
080100     PERFORM VARYING IDX-TEAM FROM 1 BY 1
080200               UNTIL IDX-TEAM > WS-TEAM-COUNT
080300         PERFORM 450000-start-write-portlog
080400            THRU 450000-finish-write-portlog
080500     END-PERFORM.
080600 190000-finish-end-round.
080700     EXIT.
080800
080900*----------------------------------------------------------------*
081000*  PENALTY-ENGINE - NO-TRADE AND BAND-VIOLATION PENALTIES        *
081100*----------------------------------------------------------------*
081200 600000-start-apply-penalties.                                    RND-032 
081300     PERFORM VARYING IDX-TEAM FROM 1 BY 1
081400               UNTIL IDX-TEAM > WS-TEAM-COUNT
081500         PERFORM 460000-start-value-team
081600            THRU 460000-finish-value-team
081700
081800         IF NOT SW-TEAM-TRADED-Y (IDX-TEAM)
081900             COMPUTE WS-TEAM-PENALTY-RS (IDX-TEAM) ROUNDED =
082000                     WS-TEAM-PENALTY-RS (IDX-TEAM) +
082100                     (WS-VW-VALUE-RS * WS-NO-TRADE-PENALTY-PCT)
082200         END-IF
082300
082400         PERFORM 610000-start-check-band-violation
082500            THRU 610000-finish-check-band-violation
082600     END-PERFORM.
082700 600000-finish-apply-penalties.
082800     EXIT.
082900
083000 610000-start-check-band-violation.                               RND-047 
083100     MOVE "N" TO WS-PAIR-SEEN
083200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
083300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
083400         IF WS-COMM-HOLD-MIN (IDX-COMMODITY) NOT = ZERO AND
083500            WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) <
083600            WS-COMM-HOLD-MIN (IDX-COMMODITY)
083700             SET SW-PAIR-SEEN-Y TO TRUE
083800         END-IF
083900         IF WS-COMM-HOLD-MAX (IDX-COMMODITY) NOT = ZERO AND
084000            WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) >
084100            WS-COMM-HOLD-MAX (IDX-COMMODITY)
084200             SET SW-PAIR-SEEN-Y TO TRUE
084300         END-IF
084400     END-PERFORM
084500
084600     IF SW-PAIR-SEEN-Y
084700         COMPUTE WS-TEAM-PENALTY-RS (IDX-TEAM) ROUNDED =
084800                 WS-TEAM-PENALTY-RS (IDX-TEAM) +
084900                 (WS-VW-VALUE-RS * WS-BAND-PENALTY-PCT)
085000     END-IF.
085100 610000-finish-check-band-violation.
085200     EXIT.
085300
085400*----------------------------------------------------------------*
085500*  VALUATION - PORTFOLIO VALUE AT CURRENT PRICES AND RATIOS      *
085600*----------------------------------------------------------------*
085700 460000-start-value-team.
085800     MOVE ZERO TO WS-VW-VALUE-RS
085900     MOVE ZERO TO WS-VW-VALUE-BASE
086000
086100     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
086200               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
086300         COMPUTE WS-VW-VALUE-RS ROUNDED =
086400                 WS-VW-VALUE-RS +
086500                 (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) *
086600                  WS-COMM-PRICE-RS (IDX-COMMODITY))
086700
086800         IF SW-COMM-IS-BASE-Y (IDX-COMMODITY)
086900             COMPUTE WS-VW-VALUE-BASE ROUNDED =
087000                     WS-VW-VALUE-BASE +
087100                     WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
087200         ELSE
087300             IF WS-COMM-BASE-RATIO (IDX-COMMODITY) > ZERO
087400                 COMPUTE WS-VW-VALUE-BASE ROUNDED =
087500                         WS-VW-VALUE-BASE +
087600                         (WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY) /
087700                          WS-COMM-BASE-RATIO (IDX-COMMODITY))
087800             END-IF
087900         END-IF
088000     END-PERFORM.
088100 460000-finish-value-team.
088200     EXIT.
088300
088400*----------------------------------------------------------------*
088500*  LOGGER / REPORTER PARAGRAPHS                                 *
088600*----------------------------------------------------------------*
088700 430000-start-write-commlog.
088800     MOVE WS-CURRENT-ROUND                   TO CL-ROUND-NO
088900     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO CL-COMMODITY-NAME
089000     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO CL-PRICE-RS
089100     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO CL-RATIO
089200     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO CL-HOLD-MIN
089300     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO CL-HOLD-MAX
089400     WRITE COMMLOG-REC.
089500 430000-finish-write-commlog.
089600     EXIT.
089700
089800 450000-start-write-portlog.
089900     MOVE WS-CURRENT-ROUND        TO PL-ROUND-NO
090000     MOVE WS-TEAM-NAME (IDX-TEAM) TO PL-TEAM-NAME
090100
090200     PERFORM 460000-start-value-team
090300        THRU 460000-finish-value-team
090400
090500     MOVE WS-VW-VALUE-RS          TO PL-TOTAL-VALUE-RS
090600     MOVE WS-VW-VALUE-BASE        TO PL-TOTAL-VALUE-BASE
090700
090800     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
090900               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
091000         MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
091100             TO PL-UNITS-COL (IDX-COMMODITY)
091200     END-PERFORM
091300
091400     WRITE PORTLOG-REC.
091500 450000-finish-write-portlog.
091600     EXIT.
091700
091800 700000-start-write-trade-log.
091900     MOVE WS-GLOBAL-TRADE-CTR  TO TL-TRADE-ID
092000     MOVE WS-CURRENT-ROUND     TO TL-ROUND-NO
092100     MOVE TI-FROM-TEAM         TO TL-FROM-TEAM
092200     MOVE TI-TO-TEAM           TO TL-TO-TEAM
092300     MOVE TI-GIVE-COMMODITY    TO TL-GIVE-COMMODITY
092400     MOVE TI-GIVE-QTY          TO TL-GIVE-QTY
092500     MOVE TI-RECV-COMMODITY    TO TL-RECV-COMMODITY
092600     MOVE TI-RECV-QTY          TO TL-RECV-QTY
092700     WRITE TRDLOG-REC.
092800 700000-finish-write-trade-log.
092900     EXIT.
093000
093100 710000-start-write-price-snapshot.                               RND-027 
093200     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
093300               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
093400         ADD 1 TO WS-GLOBAL-SNAPSHOT-CTR
093500         MOVE WS-GLOBAL-SNAPSHOT-CTR          TO PH-TRADE-INDEX
093600         MOVE WS-CURRENT-ROUND                 TO PH-ROUND-NO
093700         MOVE WS-COMM-NAME (IDX-COMMODITY)     TO PH-COMMODITY-NAME
093800         MOVE WS-COMM-PRICE-RS (IDX-COMMODITY) TO PH-PRICE-RS
093900         WRITE PRICEHST-REC
094000     END-PERFORM.
094100 710000-finish-write-price-snapshot.
094200     EXIT.
094300
094400*----------------------------------------------------------------*
094500*  WRITE THE UPDATED GAME MASTER (GAMESTT2) FOR BCBOARD          *
094600*----------------------------------------------------------------*
094700 900000-start-write-new-master.                                   RND-036 
094800     CLOSE GAMEPARM-FILE
094900     CLOSE TRADEIN-FILE
095000     CLOSE TRDLOG-FILE
095100     CLOSE COMMLOG-FILE
095200     CLOSE PORTLOG-FILE
095300     CLOSE PRICEHST-FILE
095400
095500     OPEN OUTPUT GAMESTT2-FILE
095600
095700     MOVE WSH-BASE-COMMODITY    TO WSH-BASE-COMMODITY
095800     MOVE WS-COMMODITY-COUNT    TO WSH-COMMODITY-COUNT
095900     MOVE WS-TEAM-COUNT         TO WSH-TEAM-COUNT
096000     MOVE WS-CURRENT-ROUND      TO WSH-CURRENT-ROUND
096100     MOVE WS-GLOBAL-TRADE-CTR   TO WSH-TRADE-COUNTER
096200     MOVE WS-GLOBAL-SNAPSHOT-CTR TO WSH-SNAPSHOT-COUNTER
096300
096400     MOVE WS-GAMESTAT-HEADER-ROW TO G2-HEADER-BODY
096500     MOVE "H"                    TO G2-REC-TYPE
096600     WRITE GAMESTT2-REC
096700
096800     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
096900               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
097000         PERFORM 910000-start-write-commodity-row
097100            THRU 910000-finish-write-commodity-row
097200     END-PERFORM
097300
097400     PERFORM VARYING IDX-TEAM FROM 1 BY 1
097500               UNTIL IDX-TEAM > WS-TEAM-COUNT
097600         PERFORM 920000-start-write-team-row
097700            THRU 920000-finish-write-team-row
097800     END-PERFORM
097900
098000     CLOSE GAMESTT2-FILE.
098100 900000-finish-write-new-master.
098200     EXIT.
098300
098400 910000-start-write-commodity-row.
098500     MOVE IDX-COMMODITY TO WSC-SEQ-NO
098600     MOVE WS-COMM-NAME (IDX-COMMODITY)       TO WSC-COMMODITY-NAME
098700     MOVE WS-COMM-BASE-RATIO (IDX-COMMODITY) TO WSC-BASE-RATIO
098800     MOVE WS-COMM-PRICE-RS (IDX-COMMODITY)   TO WSC-PRICE-RS
098900     MOVE WS-COMM-ALLOC-MIN (IDX-COMMODITY)  TO WSC-ALLOC-MIN
099000     MOVE WS-COMM-ALLOC-MAX (IDX-COMMODITY)  TO WSC-ALLOC-MAX
099100     MOVE WS-COMM-HOLD-MIN (IDX-COMMODITY)   TO WSC-HOLD-MIN
099200     MOVE WS-COMM-HOLD-MAX (IDX-COMMODITY)   TO WSC-HOLD-MAX
099300     MOVE WS-COMM-IS-BASE (IDX-COMMODITY)    TO WSC-IS-BASE
099400
099500     MOVE WS-GAMESTAT-COMMODITY-ROW TO G2-HEADER-BODY
099600     MOVE "C" TO G2-REC-TYPE
099700     WRITE GAMESTT2-REC.
099800 910000-finish-write-commodity-row.
099900     EXIT.
100000
100100 920000-start-write-team-row.
100200     MOVE IDX-TEAM TO WST-SEQ-NO
100300     MOVE WS-TEAM-NAME (IDX-TEAM)       TO WST-TEAM-NAME
100400     MOVE WS-TEAM-PENALTY-RS (IDX-TEAM) TO WST-PENALTY-RS
100500
100600     PERFORM VARYING IDX-COMMODITY FROM 1 BY 1
100700               UNTIL IDX-COMMODITY > WS-COMMODITY-COUNT
100800         MOVE WS-TEAM-HOLDING (IDX-TEAM, IDX-COMMODITY)
100900             TO WST-HOLDING-COL (IDX-COMMODITY)
101000     END-PERFORM
101100
101200     MOVE WS-GAMESTAT-TEAM-ROW TO G2-HEADER-BODY
101300     MOVE "T" TO G2-REC-TYPE
101400     WRITE GAMESTT2-REC.
101500 920000-finish-write-team-row.
101600     EXIT.
